000100* (c) 1990, 2001  MIDLAND FARM BUREAU COOPERATIVE                         
000200*                                                                         
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                              
000400* MIDLAND FARM BUREAU COOPERATIVE - INFORMATION SYSTEMS DIVISION.         
000500* NOT FOR DISTRIBUTION OUTSIDE THE COOPERATIVE.                           
000600*                                                                         
000700* #ident "@(#) lvstock/LVCNTUPD.cbl   $Revision: 1.6 $"                   
000800*                                                                         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.    LVCNTUPD.                                                 
001100 AUTHOR.        R HUTCHENS.                                               
001200 INSTALLATION.  MIDLAND FARM BUREAU COOPERATIVE - DES MOINES DP.          
001300 DATE-WRITTEN.  06/11/90.                                                 
001400 DATE-COMPILED.                                                           
001500 SECURITY.      COOPERATIVE INTERNAL USE ONLY.                            
001600*****************************************************************         
001700* LVCNTUPD  -  LIVESTOCK COUNT-MASTER DELTA SUBPROGRAM          *         
001800*                                                                *        
001900* CALLED FROM LVEVENT ONCE THE EVENT HAS PASSED SALE-PRICE AND  *         
002000* TAG VALIDATION.  GUARDS AGAINST A DECREASING EVENT DRIVING    *         
002100* THE HERD COUNT BELOW ZERO, THEN APPLIES THE POSTED DELTA TO   *         
002200* THE CALLER'S COPY OF THE COUNT-RECORD.  LVEVENT STILL OWNS    *         
002300* THE REWRITE OF THE COUNT TABLE - THIS PROGRAM ONLY TOUCHES    *         
002400* THE FIELDS IN LINKAGE.                                        *         
002500*                                                                *        
002600* CHANGE LOG                                                    *         
002700*  06/11/90  RH   0000  ORIGINAL PROGRAM - GUARD-COUNT AND      *         
002800*                       POST-COUNT ENTRY POINTS.                *         
002900*  02/14/92  RH   0177  MAX-ID ADVANCE MOVED HERE FROM LVEVENT  *         
003000*                       SO PURCHASE WITH CALLER TAGS STILL      *         
003100*                       BUMPS THE SEQUENCE.                     *         
003200*  08/09/94  TDK  0248  FLOOR-AT-ZERO ADDED TO POST-COUNT TO    *         
003300*                       MATCH THE HERD-COUNT AUDIT'S DEFENSIVE  *         
003400*                       SPEC EVEN THOUGH GUARD-COUNT SHOULD      *        
003500*                       ALREADY HAVE REJECTED THE CASE.          *        
003600*  12/03/98  MPL  Y2K01 YEAR-2000 REVIEW: NO DATE FIELDS ARE    *         
003700*                       CARRIED IN THIS PROGRAM.  SIGNED OFF.   *         
003800*  01/11/99  MPL  Y2K07 CENTURY-ROLL TEST RUN - NO CHANGES.     *         
003900*  04/20/00  RH   0399  ADDED EVENT-TYPE TABLE LOOKUP RATHER    *         
004000*                       THAN A CHAIN OF IFS, PER SHOP STANDARD  *         
004100*                       88-LEVEL REVIEW.                        *         
004200*****************************************************************         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     UPSI-0 ON  STATUS IS LC-TEST-RUN                                     
004800            OFF STATUS IS LC-PROD-RUN.                                    
004900 DATA DIVISION.                                                           
005000 WORKING-STORAGE SECTION.                                                 
005100 77  LC-OK                        PIC S9(9) COMP-5 VALUE 0.               
005200 77  LC-REJECTED                  PIC S9(9) COMP-5 VALUE 1.               
005300 77  LC-CNTUPD-DIRECTION          PIC X(08).                              
005400 77  LC-CNTUPD-NEW-MALE           PIC S9(09) COMP-5.                      
005500 77  LC-CNTUPD-NEW-FEMALE         PIC S9(09) COMP-5.                      
005600*                                                                         
005700 01  LOGMSG.                                                              
005800     05  FILLER          PIC X(09) VALUE "LVCNTUPD=>".                    
005900     05  LOGMSG-TEXT      PIC X(50).                                      
006000 01  LOGMSG-LEN           PIC S9(9)  COMP-5.                              
006100*****************************************************************         
006200* STANDARD SHOP DATE WORK AREA - CARRIED IN EVERY LVSTOCK        *        
006300* PROGRAM FOR CONSISTENCY WITH THE REST OF THE COOPERATIVE'S     *        
006400* BATCH SUITE, WHETHER THE PROGRAM NEEDS TODAY'S DATE OR NOT.    *        
006500*****************************************************************         
006600 01  WS-CURRENT-DATE.                                                     
006700     05  WS-CD-CCYYMMDD          PIC 9(08).                               
006800 01  WS-CD-YMD-VIEW REDEFINES WS-CURRENT-DATE.                            
006900     05  WS-CD-CC                PIC 9(02).                               
007000     05  WS-CD-YY                PIC 9(02).                               
007100     05  WS-CD-MM                PIC 9(02).                               
007200     05  WS-CD-DD                PIC 9(02).                               
007300 01  WS-CD-CCYY-VIEW REDEFINES WS-CURRENT-DATE.                           
007400     05  WS-CD-CCYY              PIC 9(04).                               
007500     05  WS-CD-MMDD              PIC 9(04).                               
007600*****************************************************************         
007700* EVENT-TYPE CLASS TABLE - REPLACES THE OLD CHAIN-OF-IFS WITH   *         
007800* A ONE-TIME-LOADED SEARCH TABLE, SHOP STANDARD SINCE THE 0399  *         
007900* CHANGE ABOVE.                                                 *         
008000*****************************************************************         
008100 01  LC-EVTYPE-TABLE.                                                     
008200     05  FILLER  PIC X(17) VALUE "BIRTH    INCREASE".                     
008300     05  FILLER  PIC X(17) VALUE "PURCHASE INCREASE".                     
008400     05  FILLER  PIC X(17) VALUE "DEATH    DECREASE".                     
008500     05  FILLER  PIC X(17) VALUE "SLAUGHTERDECREASE".                     
008600     05  FILLER  PIC X(17) VALUE "SALE     DECREASE".                     
008700     05  FILLER  PIC X(17) VALUE "LOST     DECREASE".                     
008800 01  LC-EVTYPE-REDEF REDEFINES LC-EVTYPE-TABLE.                           
008900     05  LC-EVTYPE-ENTRY OCCURS 6 TIMES INDEXED BY LC-EVTYPE-NX.          
009000         10  LC-EVTYPE-NAME       PIC X(09).                              
009100         10  LC-EVTYPE-DIR        PIC X(08).                              
009200*                                                                         
009300 LINKAGE SECTION.                                                         
009400 01  LC-CNTUPD-PARMS.                                                     
009500     03  LC-CNTUPD-FUNCTION       PIC X(04).                              
009600     03  LC-CNTUPD-EVENT-TYPE     PIC X(09).                              
009700     03  LC-CNTUPD-EVT-MALE       PIC 9(09).                              
009800     03  LC-CNTUPD-EVT-FEMALE     PIC 9(09).                              
009900     03  LC-CNTUPD-CNT-MALE       PIC S9(09).                             
010000     03  LC-CNTUPD-CNT-FEMALE     PIC S9(09).                             
010100     03  LC-CNTUPD-CNT-MAX-ID     PIC S9(09).                             
010200     03  LC-CNTUPD-STATUS         PIC S9(9) COMP-5.                       
010300     03  LC-CNTUPD-REJECT-CODE    PIC X(30).                              
010400     03  LC-REJECT-CODE-WORDS REDEFINES LC-CNTUPD-REJECT-CODE.            
010500         05  LC-REJECT-WORD       PIC X(10) OCCURS 3 TIMES.               
010600 PROCEDURE DIVISION USING LC-CNTUPD-PARMS.                                
010700*                                                                         
010800 START-LVCNTUPD.                                                          
010900     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                                 
011000     ACCEPT WS-CD-CCYYMMDD FROM DATE YYYYMMDD.                            
011100     MOVE LC-OK TO LC-CNTUPD-STATUS.                                      
011200     MOVE SPACES TO LC-CNTUPD-REJECT-CODE.                                
011300     PERFORM 1000-CLASSIFY-EVENT THRU 1000-EXIT.                          
011400     IF LC-CNTUPD-FUNCTION = "GUAR"                                       
011500         PERFORM 2000-GUARD-COUNT THRU 2000-EXIT                          
011600     ELSE IF LC-CNTUPD-FUNCTION = "POST"                                  
011700         PERFORM 3000-POST-COUNT THRU 3000-EXIT                           
011800     ELSE                                                                 
011900         MOVE LC-REJECTED TO LC-CNTUPD-STATUS                             
012000         MOVE "UNKNOWN_FUNCTION" TO LC-CNTUPD-REJECT-CODE.                
012100     PERFORM 9000-DO-USERLOG THRU 9000-EXIT.                              
012200     EXIT PROGRAM.                                                        
012300*****************************************************************         
012400* 1000  CLASSIFY-EVENT  -  SEARCH THE DIRECTION TABLE ONCE SO   *         
012500* BOTH GUARD-COUNT AND POST-COUNT SHARE ONE LOOKUP.              *        
012600*****************************************************************         
012700 1000-CLASSIFY-EVENT.                                                     
012800     SET LC-EVTYPE-NX TO 1.                                               
012900     SEARCH LC-EVTYPE-ENTRY                                               
013000         AT END                                                           
013100             MOVE "DECREASE" TO LC-CNTUPD-DIRECTION                       
013200         WHEN LC-EVTYPE-NAME (LC-EVTYPE-NX) = LC-CNTUPD-EVENT-TYPE        
013300             MOVE LC-EVTYPE-DIR (LC-EVTYPE-NX)                            
013400                                       TO LC-CNTUPD-DIRECTION.            
013500 1000-EXIT.                                                               
013600     EXIT.                                                                
013700*****************************************************************         
013800* 2000  GUARD-COUNT  -  SPEC RULE C.  DECREASING EVENT TYPES   *          
013900* ONLY - REJECT NEGATIVE_COUNT BEFORE ANY RECORD IS WRITTEN.    *         
014000*****************************************************************         
014100 2000-GUARD-COUNT.                                                        
014200     IF LC-CNTUPD-DIRECTION = "DECREASE"                                  
014300         COMPUTE LC-CNTUPD-NEW-MALE ROUNDED =                             
014400             LC-CNTUPD-CNT-MALE - LC-CNTUPD-EVT-MALE                      
014500         COMPUTE LC-CNTUPD-NEW-FEMALE ROUNDED =                           
014600             LC-CNTUPD-CNT-FEMALE - LC-CNTUPD-EVT-FEMALE                  
014700         IF LC-CNTUPD-NEW-MALE < ZERO OR                                  
014800            LC-CNTUPD-NEW-FEMALE < ZERO                                   
014900             MOVE LC-REJECTED TO LC-CNTUPD-STATUS                         
015000             MOVE "NEGATIVE_COUNT" TO LC-CNTUPD-REJECT-CODE               
015100             MOVE "Count would go negative" TO LOGMSG-TEXT                
015200         ELSE                                                             
015300             MOVE "Count-change guard passed" TO LOGMSG-TEXT              
015400     ELSE                                                                 
015500         MOVE "Count-change guard not applicable" TO LOGMSG-TEXT.         
015600 2000-EXIT.                                                               
015700     EXIT.                                                                
015800*****************************************************************         
015900* 3000  POST-COUNT  -  SPEC RULE D.  MAX-ID NEVER GOES DOWN.   *          
016000*****************************************************************         
016100 3000-POST-COUNT.                                                         
016200     IF LC-CNTUPD-DIRECTION = "INCREASE"                                  
016300         PERFORM 3100-POST-INCREASE THRU 3100-EXIT                        
016400     ELSE                                                                 
016500         PERFORM 3200-POST-DECREASE THRU 3200-EXIT.                       
016600 3000-EXIT.                                                               
016700     EXIT.                                                                
016800*****************************************************************         
016900* 3100  POST-INCREASE  -  BIRTH / PURCHASE.  MAX-ID ADVANCES BY *         
017000* THE TOTAL ANIMALS ADDED EVEN WHEN THE CALLER SUPPLIED TAGS.   *         
017100*****************************************************************         
017200 3100-POST-INCREASE.                                                      
017300     ADD LC-CNTUPD-EVT-MALE   TO LC-CNTUPD-CNT-MALE.                      
017400     ADD LC-CNTUPD-EVT-FEMALE TO LC-CNTUPD-CNT-FEMALE.                    
017500     ADD LC-CNTUPD-EVT-MALE   TO LC-CNTUPD-CNT-MAX-ID.                    
017600     ADD LC-CNTUPD-EVT-FEMALE TO LC-CNTUPD-CNT-MAX-ID.                    
017700     MOVE "Count increased" TO LOGMSG-TEXT.                               
017800 3100-EXIT.                                                               
017900     EXIT.                                                                
018000*****************************************************************         
018100* 3200  POST-DECREASE  -  DEATH/SLAUGHTER/SALE/LOST.  FLOOR AT  *         
018200* ZERO IS DEFENSIVE ONLY - GUARD-COUNT SHOULD HAVE CAUGHT THIS. *         
018300*****************************************************************         
018400 3200-POST-DECREASE.                                                      
018500     COMPUTE LC-CNTUPD-CNT-MALE ROUNDED =                                 
018600         LC-CNTUPD-CNT-MALE - LC-CNTUPD-EVT-MALE.                         
018700     COMPUTE LC-CNTUPD-CNT-FEMALE ROUNDED =                               
018800         LC-CNTUPD-CNT-FEMALE - LC-CNTUPD-EVT-FEMALE.                     
018900     IF LC-CNTUPD-CNT-MALE < ZERO                                         
019000         MOVE ZERO TO LC-CNTUPD-CNT-MALE.                                 
019100     IF LC-CNTUPD-CNT-FEMALE < ZERO                                       
019200         MOVE ZERO TO LC-CNTUPD-CNT-FEMALE.                               
019300     MOVE "Count decreased" TO LOGMSG-TEXT.                               
019400 3200-EXIT.                                                               
019500     EXIT.                                                                
019600*****************************************************************         
019700*  9000  AUDIT TRAIL - CARRIES FORWARD THE SHOP'S OLD            *        
019800*  COUNTER-SCREEN DO-USERLOG HABIT.  NO ONLINE MONITOR           *        
019900*  RUNS IN BATCH, SO THIS IS A PLAIN DISPLAY TO THE JOB LOG.     *        
020000*****************************************************************         
020100 9000-DO-USERLOG.                                                         
020200     DISPLAY LOGMSG.                                                      
020300 9000-EXIT.                                                               
020400     EXIT.                                                                
