000100* (c) 1990, 2000  MIDLAND FARM BUREAU COOPERATIVE                         
000200*                                                                         
000300* MIDLAND FARM BUREAU COOPERATIVE - INFORMATION SYSTEMS DIVISION          
000400* UNPUBLISHED PROPRIETARY SOURCE CODE OF THE COOPERATIVE.                 
000500* NOT FOR DISTRIBUTION OUTSIDE THE COOPERATIVE.                           
000600*                                                                         
000700* #ident "@(#) lvstock/LVINITCT.cbl   $Revision: 1.3 $"                   
000800*                                                                         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. LVINITCT.                                                    
001100 AUTHOR. R HUTCHENS.                                                      
001200 INSTALLATION.  MIDLAND FARM BUREAU COOPERATIVE - DES MOINES DP.          
001300 DATE-WRITTEN.  06/28/90.                                                 
001400 DATE-COMPILED.                                                           
001500 SECURITY.      COOPERATIVE INTERNAL USE ONLY.                            
001600*                                                                         
001700*****************************************************************         
001800* LVINITCT  -  INITIALIZE LIVESTOCK COUNT (FIRST POST FOR A NEW *         
001900* USER + CATEGORY).  ONE COUNT-RECORD PER (USER-ID, CATEGORY)   *         
002000* IS EXPECTED TO EXIST ON CNTFIL - THIS RUN REJECTS A REQUEST   *         
002100* IF ONE IS ALREADY THERE.  MAX-ID SEEDS AT MALE+FEMALE SO THE  *         
002200* FIRST BIRTH/PURCHASE TAG NUMBERING PICKS UP CLEANLY.          *         
002300*                                                                *        
002400* THIS RUN IS EXPECTED ONCE PER NEW (USER-ID, CATEGORY) PAIR -   *        
002500* A COOPERATIVE MEMBER STARTING A NEW HERD, OR ADDING A NEW      *        
002600* CATEGORY OF LIVESTOCK TO AN EXISTING HERD.  EVERY EVENT AFTER  *        
002700* THIS ONE RUNS THROUGH LVEVENT INSTEAD.                         *        
002800*                                                                *        
002900* CHANGE LOG                                                    *         
003000*  06/28/90  RH   0000  ORIGINAL PROGRAM.                       *         
003100*  02/14/92  RH   0177  MAX-ID SEED CORRECTED TO MALE+FEMALE    *         
003200*                       (WAS ZERO - HERD-COUNT AUDIT FINDING).  *         
003300*  12/03/98  MPL  Y2K01 YEAR-2000 REVIEW - NO DATE FIELDS IN    *         
003400*                       THIS RECORD.  SIGNED OFF.                *        
003500*  01/11/99  MPL  Y2K07 CENTURY-ROLL TEST RUN - NO CHANGES.     *         
003600*  05/02/00  RH   0398  CNTFIL NOW REWRITTEN THROUGH CNTFILN,   *         
003700*                       SAME AS LVEVENT, FOR CONSISTENCY.       *         
003800*  11/19/02  RH   0503  STATE REGISTRY CROSS-CHECK REVIEW - NO   *        
003900*                       PROGRAM CHANGES.                        *         
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300*    SAME 486 HARDWARE ENTRY AS EVERY OTHER PROGRAM IN THE                
004400*    SUITE - CARRIED FORWARD EVEN AFTER THE MACHINE ITSELF                
004500*    WAS RETIRED, SINCE NOTHING ELSE HAS EVER NEEDED TO CHANGE.           
004600 SOURCE-COMPUTER.  USL-486.                                               
004700 OBJECT-COMPUTER.  USL-486.                                               
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     UPSI-0 ON  STATUS IS LV-TEST-RUN                                     
005100*        UPSI-0 IS SET ON IN THE TEST JCL ONLY; THIS PROGRAM              
005200*        NEVER TESTS LV-TEST-RUN, THE SWITCH IS DECLARED HERE             
005300*        FOR CONSISTENCY WITH THE REST OF THE SUITE'S JCL.                
005400            OFF STATUS IS LV-PROD-RUN.                                    
005500*                                                                         
005600*                                                                         
005700 INPUT-OUTPUT SECTION.                                                    
005800*****************************************************************         
005900* FILE-CONTROL - FOUR SEQUENTIAL FILES, NONE KEYED.  THE         *        
006000* "-NEW" SIDE OF THE COUNT MASTER IS THE OUTPUT OF THE OLD-      *        
006100* MASTER/NEW-MASTER REWRITE AT 9000-REWRITE-COUNT-FILE.          *        
006200*****************************************************************         
006300 FILE-CONTROL.                                                            
006400*    USER MASTER - LOADED WHOLE FOR THE USER-ID CHECK.                    
006500     SELECT USER-FILE ASSIGN TO "USERFIL"                                 
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         STATUS FILE-STATUS.                                              
006800*    HERD-COUNT MASTER, OLD SIDE - READ IN AT START-UP.                   
006900     SELECT COUNT-FILE ASSIGN TO "CNTFIL"                                 
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         STATUS FILE-STATUS.                                              
007200*    HERD-COUNT MASTER, NEW SIDE - WRITTEN AT 9000-REWRITE.               
007300     SELECT COUNT-FILE-NEW ASSIGN TO "CNTFILN"                            
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         STATUS FILE-STATUS.                                              
007600*    ONE INIT REQUEST PER RECORD - THE NEW (USER, CATEGORY).              
007700     SELECT INITCT-FILE ASSIGN TO "INITCT"                                
007800         ORGANIZATION IS SEQUENTIAL                                       
007900         STATUS FILE-STATUS.                                              
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200*    RECORD LAYOUTS BELOW ARE PARKED HERE, NOT IN A SHARED                
008300*    COPYBOOK - EACH LVSTOCK PROGRAM CARRIES ITS OWN COPY OF              
008400*    ONLY THE FIELDS IT ACTUALLY USES.                                    
008500*****************************************************************         
008600* USER-FILE  -  ONE RECORD PER REGISTERED HERD OWNER.           *         
008700*****************************************************************         
008800 FD  USER-FILE.                                                           
008900 01  USER-ITEM.                                                           
009000     03  US-USER-ID               PIC 9(09).                              
009100     03  FILLER                   PIC X(01).                              
009200*****************************************************************         
009300* COUNT-FILE  -  ONE ROW PER (USER-ID, CATEGORY) HERD COUNT.    *         
009400* THIS RUN ADDS THE VERY FIRST ROW FOR A GIVEN COMBINATION.     *         
009500*****************************************************************         
009600 FD  COUNT-FILE.                                                          
009700 01  COUNT-ITEM.                                                          
009800     03  CO-USER-ID               PIC 9(09).                              
009900     03  CO-CATEGORY              PIC X(06).                              
010000     03  CO-MALE-COUNT            PIC S9(09).                             
010100     03  CO-FEMALE-COUNT          PIC S9(09).                             
010200*        HIGH-WATER-MARK TAG NUMBER - ZERO ON EVERY EXISTING ROW          
010300*        UNTIL A BIRTH OR PURCHASE POSTS AGAINST IT.                      
010400     03  CO-MAX-ID                PIC S9(09).                             
010500     03  FILLER                   PIC X(05).                              
010600*****************************************************************         
010700* COUNT-FILE-NEW  -  OUTPUT SIDE OF THE OLD-MASTER/NEW-MASTER   *         
010800* REWRITE AT 9000-REWRITE-COUNT-FILE.                            *        
010900*****************************************************************         
011000 FD  COUNT-FILE-NEW.                                                      
011100 01  COUNT-NEW-ITEM.                                                      
011200     03  CN-USER-ID               PIC 9(09).                              
011300     03  CN-CATEGORY              PIC X(06).                              
011400     03  CN-MALE-COUNT            PIC S9(09).                             
011500     03  CN-FEMALE-COUNT          PIC S9(09).                             
011600     03  CN-MAX-ID                PIC S9(09).                             
011700     03  FILLER                   PIC X(05).                              
011800*****************************************************************         
011900* INITCT-FILE  -  THE INCOMING INITIALIZE-COUNT REQUEST.  ONE    *        
012000* RECORD PER NEW (USER-ID, CATEGORY) HERD BEING OPENED.          *        
012100*****************************************************************         
012200 FD  INITCT-FILE.                                                         
012300 01  INITCT-ITEM.                                                         
012400     03  IC-USER-ID               PIC 9(09).                              
012500     03  IC-CATEGORY              PIC X(06).                              
012600*        STARTING HEAD COUNT SUPPLIED BY THE REQUEST - USUALLY            
012700*        ZERO FOR A BRAND-NEW HERD, BUT NOT REQUIRED TO BE.               
012800     03  IC-MALE-COUNT            PIC 9(09).                              
012900     03  IC-FEMALE-COUNT          PIC 9(09).                              
013000     03  FILLER                   PIC X(05).                              
013100 WORKING-STORAGE SECTION.                                                 
013200*****************************************************************         
013300* CONTROL COUNTERS - LV-OK/LV-REJECTED ARE THE TWO VALUES LVVALID*        
013400* EVER RETURNS.  LV-USER-COUNT/LV-COUNT-TABLE-COUNT DOUBLE AS    *        
013500* THE OCCURS DEPENDING ON CONTROL FIELDS FOR THE TWO TABLES.     *        
013600*****************************************************************         
013700 77  LV-OK                        PIC S9(9) COMP-5 VALUE 0.               
013800 77  LV-REJECTED                  PIC S9(9) COMP-5 VALUE 1.               
013900*    ROWS LOADED INTO LV-USER-TABLE-AREA BELOW.                           
014000 77  LV-USER-COUNT                PIC S9(9) COMP-5 VALUE 0.               
014100*    ROWS LOADED INTO LV-COUNT-TABLE-AREA BELOW - GROWS BY ONE            
014200*    EACH TIME 3000-BUILD-COUNT-ROW ADDS A NEW HERD.                      
014300 77  LV-COUNT-TABLE-COUNT         PIC S9(9) COMP-5 VALUE 0.               
014400*                                                                         
014500*****************************************************************         
014600* JOB-LOG AUDIT RECORDS - PLAIN DISPLAY, NO ONLINE MONITOR TO   *         
014700* CALL A LOGGING SERVICE THROUGH IN THIS BATCH BUILD.           *         
014800*****************************************************************         
014900 01  LOGMSG.                                                              
015000     05  FILLER      PIC X(09) VALUE "LVINITCT=>".                        
015100     05  LOGMSG-TEXT PIC X(50).                                           
015200 01  LOGMSG-ERR.                                                          
015300     05  FILLER          PIC X(14) VALUE "LVINITCT ERR =>".               
015400     05  LOG-ERR-ROUTINE PIC X(10).                                       
015500     05  FILLER          PIC X(15) VALUE " REJECT CODE = ".               
015600     05  LOG-ERR-REJECT  PIC X(30).                                       
015700*    BOTH LENGTHS ARE COMPUTED ONCE AT START-UP, NOT PER-DISPLAY -        
015800*    AN OLDER SHOP CONVENTION FROM WHEN LENGTH OF WAS EXPENSIVE           
015900*    ON THE 486 BOX THIS RAN ON ORIGINALLY.                               
016000 01  LOGMSG-LEN           PIC S9(9)  COMP-5.                              
016100 01  LOGMSG-ERR-LEN       PIC S9(9)  COMP-5.                              
016200*                                                                         
016300*    STATUS-1 DRIVES EVERY EOF LOOP BELOW; STATUS-2 IS UNUSED             
016400*    HERE BUT KEPT FOR SHAPE CONSISTENCY WITH THE REST OF THE             
016500*    SUITE.                                                               
016600 01  FILE-STATUS.                                                         
016700     05  STATUS-1    PIC X.                                               
016800     05  STATUS-2    PIC X.                                               
016900*****************************************************************         
017000* STANDARD SHOP DATE WORK AREA.                                  *        
017100*****************************************************************         
017200 01  WS-CURRENT-DATE.                                                     
017300     05  WS-CD-CCYYMMDD          PIC 9(08).                               
017400 01  WS-CD-YMD-VIEW REDEFINES WS-CURRENT-DATE.                            
017500     05  WS-CD-CC                PIC 9(02).                               
017600     05  WS-CD-YY                PIC 9(02).                               
017700     05  WS-CD-MM                PIC 9(02).                               
017800     05  WS-CD-DD                PIC 9(02).                               
017900 01  WS-CD-CCYY-VIEW REDEFINES WS-CURRENT-DATE.                           
018000     05  WS-CD-CCYY              PIC 9(04).                               
018100     05  WS-CD-MMDD              PIC 9(04).                               
018200*****************************************************************         
018300* USER TABLE - USERFIL LOADED ONCE, SEARCHED BY VALIDATE-USER.  *         
018400*****************************************************************         
018500 01  LV-USER-TABLE-AREA.                                                  
018600     05  FILLER                  PIC X(01).                               
018700     05  LV-USER-ENTRY OCCURS 1 TO 5000 TIMES                             
018800                 DEPENDING ON LV-USER-COUNT                               
018900                 INDEXED BY LV-USER-NX.                                   
019000*            THE ONLY FIELD THIS PROGRAM NEEDS FROM USERFIL.              
019100         10  LV-USER-TAB-ID       PIC 9(09).                              
019200*****************************************************************         
019300* COUNT TABLE - CNTFIL LOADED, THEN GROWN BY ONE ROW PER         *        
019400* ACCEPTED REQUEST, THEN REWRITTEN IN FULL AT THE END OF THE RUN.*        
019500*****************************************************************         
019600 01  LV-COUNT-TABLE-AREA.                                                 
019700     05  FILLER                  PIC X(01).                               
019800     05  LV-COUNT-ENTRY OCCURS 1 TO 5000 TIMES                            
019900                 DEPENDING ON LV-COUNT-TABLE-COUNT                        
020000                 INDEXED BY LV-COUNT-NX.                                  
020100         10  LV-CTE-USER-ID       PIC 9(09).                              
020200*            HERD CATEGORY - PART OF THE COMPOUND KEY WITH                
020300*            LV-CTE-USER-ID JUST ABOVE.                                   
020400         10  LV-CTE-CATEGORY      PIC X(06).                              
020500*            SEEDED FROM THE REQUEST; UPDATED THEREAFTER ONLY BY          
020600*            LVEVENT, NEVER AGAIN BY THIS PROGRAM.                        
020700         10  LV-CTE-MALE-COUNT    PIC S9(09).                             
020800*            SAME SEEDING RULE AS MALE-COUNT ABOVE.                       
020900         10  LV-CTE-FEMALE-COUNT  PIC S9(09).                             
021000         10  LV-CTE-MAX-ID        PIC S9(09).                             
021100*****************************************************************         
021200* PARM BLOCK FOR LVVALID.  LAYOUT MUST MATCH LVVALID'S LINKAGE. *         
021300*****************************************************************         
021400 01  LV-VALID-PARMS.                                                      
021500*        "USER" TO CHECK THE OWNER, THEN "CNNX" TO CHECK THE              
021600*        COUNT ROW DOES NOT YET EXIST - SEE 2100 BELOW.                   
021700     03  LV-VP-FUNCTION          PIC X(04).                               
021800     03  LV-VP-USER-ID           PIC 9(09).                               
021900*        "Y" OR "N" - SET BY THE SEARCH JUST BEFORE THE CALL,             
022000*        NOT BY LVVALID ITSELF.                                           
022100     03  LV-VP-USER-FOUND        PIC X(01).                               
022200*        "Y" MEANS A ROW ALREADY EXISTS FOR THIS (USER,                   
022300*        CATEGORY) - THAT IS A REJECT FOR THIS PROGRAM, THE               
022400*        OPPOSITE SENSE FROM EVERY OTHER PROGRAM IN THE SUITE.            
022500     03  LV-VP-COUNT-FOUND       PIC X(01).                               
022600*        UNUSED HERE - PART OF THE SHARED LVVALID LINKAGE SHAPE           
022700*        ONLY LVEXPENS ACTUALLY POPULATES.                                
022800     03  LV-VP-EXPENSE-AMT       PIC S9(09)V99.                           
022900*        PAGE/SIZE ARE CARRIED ONLY BECAUSE LVVALID'S ONE                 
023000*        LINKAGE SHAPE IS SHARED BY EVERY CALLER - THIS PROGRAM           
023100*        NEVER SETS OR READS EITHER ONE.                                  
023200     03  LV-VP-PAGE              PIC S9(05).                              
023300     03  LV-VP-SIZE              PIC S9(05).                              
023400     03  LV-VP-STATUS            PIC S9(9) COMP-5.                        
023500*        "USER_NOT_FOUND" OR "COUNT_ALREADY_EXISTS" - THE TWO             
023600*        REJECT REASONS THIS PROGRAM CAN EVER LOG.                        
023700     03  LV-VP-REJECT-CODE       PIC X(30).                               
023800     03  LV-VP-REJECT-WORDS REDEFINES LV-VP-REJECT-CODE.                  
023900         05  LV-VP-REJECT-WORD  PIC X(10) OCCURS 3 TIMES.                 
024000*                                                                         
024100*****************************************************************         
024200* MAINTENANCE NOTES.                                             *        
024300*                                                                *        
024400* 1. THIS PROGRAM ONLY EVER ADDS A COUNT ROW - IT NEVER REJECTS  *        
024500*    A REQUEST FOR ANY REASON OTHER THAN AN UNKNOWN USER-ID OR   *        
024600*    A COUNT ROW THAT ALREADY EXISTS.  RESIST THE URGE TO BOLT   *        
024700*    ON ADDITIONAL VALIDATION HERE - IT BELONGS IN LVEVENT'S     *        
024800*    OWN VALIDATE CHAIN, WHICH RUNS ON EVERY SUBSEQUENT EVENT.   *        
024900* 2. LIDFIL IS NOT TOUCHED BY THIS PROGRAM AT ALL - A NEW HERD   *        
025000*    HAS NO TAGS YET.  THE FIRST BIRTH OR PURCHASE EVENT POSTED  *        
025100*    THROUGH LVEVENT IS WHAT ACTUALLY CREATES THEM.              *        
025200*****************************************************************         
025300 PROCEDURE DIVISION.                                                      
025400*                                                                         
025500*****************************************************************         
025600* START-LVINITCT  -  MAINLINE.  LOAD USER/COUNT TABLES, PROCESS  *        
025700* EVERY INITCT-FILE REQUEST, THEN REWRITE CNTFIL.                *        
025800*****************************************************************         
025900 START-LVINITCT.                                                          
026000*    LENGTHS ARE COMPUTED ONCE, UP FRONT, NOT PER-DISPLAY.                
026100     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                                 
026200     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.                         
026300     ACCEPT WS-CD-CCYYMMDD FROM DATE YYYYMMDD.                            
026400*    LOAD THE TWO MASTERS AND OPEN THE REQUEST FILE.                      
026500     PERFORM 1000-INIT THRU 1000-EXIT.                                    
026600     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT                          
026700         UNTIL STATUS-1 = "1".                                            
026800     PERFORM 9000-REWRITE-COUNT-FILE THRU 9000-EXIT.                      
026900     MOVE "Run completed" TO LOGMSG-TEXT.                                 
027000     PERFORM 9500-DO-USERLOG THRU 9500-EXIT.                              
027100*    ONE FINAL STATUS LINE, THEN DONE.                                    
027200     STOP RUN.                                                            
027300*****************************************************************         
027400* 1000  INIT  -  LOAD USERFIL AND CNTFIL, PRIME THE FIRST READ. *         
027500*****************************************************************         
027600 1000-INIT.                                                               
027700     OPEN INPUT  USER-FILE.                                               
027800     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT                          
027900         UNTIL STATUS-1 = "1".                                            
028000     CLOSE USER-FILE.                                                     
028100     OPEN INPUT  COUNT-FILE.                                              
028200     MOVE "1" TO STATUS-1.                                                
028300     PERFORM 1200-LOAD-COUNT-TABLE THRU 1200-EXIT                         
028400         UNTIL STATUS-1 = "1".                                            
028500     CLOSE COUNT-FILE.                                                    
028600*    BOTH MASTERS ARE IN MEMORY NOW - OPEN THE REQUEST FILE AND           
028700*    PRIME THE FIRST READ.                                                
028800     OPEN INPUT  INITCT-FILE.                                             
028900     MOVE "1" TO STATUS-1.                                                
029000*    PRIME THE FIRST REQUEST - EMPTY INITCT-FILE IS A LEGITIMATE          
029100*    RUN, IT JUST DOES NOTHING.                                           
029200     READ INITCT-FILE                                                     
029300         AT END MOVE "1" TO STATUS-1.                                     
029400 1000-EXIT.                                                               
029500     EXIT.                                                                
029600*****************************************************************         
029700* 1100  LOAD-USER-TABLE  -  ONE PASS OF THE USERFIL LOAD LOOP.  *         
029800*****************************************************************         
029900 1100-LOAD-USER-TABLE.                                                    
030000     READ USER-FILE                                                       
030100         AT END MOVE "1" TO STATUS-1                                      
030200         NOT AT END                                                       
030300             ADD 1 TO LV-USER-COUNT                                       
030400             MOVE US-USER-ID TO LV-USER-TAB-ID (LV-USER-COUNT).           
030500 1100-EXIT.                                                               
030600     EXIT.                                                                
030700*****************************************************************         
030800* 1200  LOAD-COUNT-TABLE  -  ONE PASS OF THE CNTFIL LOAD LOOP.  *         
030900*****************************************************************         
031000 1200-LOAD-COUNT-TABLE.                                                   
031100     READ COUNT-FILE                                                      
031200         AT END MOVE "1" TO STATUS-1                                      
031300         NOT AT END                                                       
031400             ADD 1 TO LV-COUNT-TABLE-COUNT                                
031500             SET LV-COUNT-NX TO LV-COUNT-TABLE-COUNT                      
031600             MOVE CO-USER-ID   TO LV-CTE-USER-ID (LV-COUNT-NX)            
031700             MOVE CO-CATEGORY  TO LV-CTE-CATEGORY (LV-COUNT-NX)           
031800             MOVE CO-MALE-COUNT                                           
031900                             TO LV-CTE-MALE-COUNT (LV-COUNT-NX)           
032000             MOVE CO-FEMALE-COUNT                                         
032100                             TO LV-CTE-FEMALE-COUNT (LV-COUNT-NX)         
032200             MOVE CO-MAX-ID  TO LV-CTE-MAX-ID (LV-COUNT-NX).              
032300 1200-EXIT.                                                               
032400     EXIT.                                                                
032500*****************************************************************         
032600* 2000  PROCESS-REQUEST  -  MAIN TRANSACTION LOOP.               *        
032700*****************************************************************         
032800 2000-PROCESS-REQUEST.                                                    
032900     PERFORM 2100-VALIDATE-REQUEST THRU 2100-EXIT.                        
033000     IF LV-VP-STATUS = LV-OK                                              
033100*    ACCEPTED - ADD THE ROW AND LOG IT.                                   
033200         PERFORM 3000-BUILD-COUNT-ROW THRU 3000-EXIT                      
033300         MOVE "Count initialized" TO LOGMSG-TEXT                          
033400         PERFORM 9500-DO-USERLOG THRU 9500-EXIT                           
033500     ELSE                                                                 
033600*    REJECTED - NOTHING IS ADDED, ONLY THE REASON IS LOGGED.              
033700         MOVE "LVINITCT" TO LOG-ERR-ROUTINE                               
033800         MOVE LV-VP-REJECT-CODE TO LOG-ERR-REJECT                         
033900         DISPLAY LOGMSG-ERR.                                              
034000     READ INITCT-FILE                                                     
034100         AT END MOVE "1" TO STATUS-1.                                     
034200 2000-EXIT.                                                               
034300     EXIT.                                                                
034400*****************************************************************         
034500* 2100  VALIDATE-REQUEST  -  VALIDATE-USER, THEN VALIDATE THAT  *         
034600* NO COUNT-RECORD ALREADY EXISTS FOR (USER-ID, CATEGORY).       *         
034700*****************************************************************         
034800 2100-VALIDATE-REQUEST.                                                   
034900     MOVE "USER" TO LV-VP-FUNCTION.                                       
035000     MOVE IC-USER-ID TO LV-VP-USER-ID.                                    
035100     MOVE "N" TO LV-VP-USER-FOUND.                                        
035200*    LINEAR SEARCH - THE USER TABLE IS IN LOAD ORDER, NOT                 
035300*    USER-ID ORDER.                                                       
035400     SET LV-USER-NX TO 1.                                                 
035500     SEARCH LV-USER-ENTRY                                                 
035600         AT END CONTINUE                                                  
035700         WHEN LV-USER-TAB-ID (LV-USER-NX) = IC-USER-ID                    
035800             MOVE "Y" TO LV-VP-USER-FOUND.                                
035900*    STEP 1 - IS THE USER-ID ON FILE AT ALL?                              
036000*    STEP 2 RESULT COMES BACK IN LV-VP-STATUS - REJECTED MEANS            
036100*    A ROW ALREADY EXISTS.                                                
036200     CALL "LVVALID" USING LV-VALID-PARMS.                                 
036300     IF LV-VP-STATUS NOT = LV-OK                                          
036400         GO TO 2100-EXIT.                                                 
036500*    STEP 2 - THE WHOLE POINT OF THIS PROGRAM: THE (USER-ID,              
036600*    CATEGORY) PAIR MUST NOT ALREADY HAVE A COUNT ROW - FUNCTION          
036700*    "CNNX" MEANS "COUNT MUST NOT EXIST", THE MIRROR IMAGE OF             
036800*    THE "COUNT_NOT_FOUND" CHECK THE OTHER PROGRAMS RUN.                  
036900     MOVE "CNNX" TO LV-VP-FUNCTION.                                       
037000     MOVE "N" TO LV-VP-COUNT-FOUND.                                       
037100*    SAME LINEAR-SEARCH CAVEAT - LOOKING FOR A ROW THAT SHOULD            
037200*    NOT EXIST YET, NOT ONE THAT SHOULD.                                  
037300     SET LV-COUNT-NX TO 1.                                                
037400     SEARCH LV-COUNT-ENTRY                                                
037500         AT END CONTINUE                                                  
037600         WHEN LV-CTE-USER-ID (LV-COUNT-NX) = IC-USER-ID                   
037700          AND LV-CTE-CATEGORY (LV-COUNT-NX) = IC-CATEGORY                 
037800             MOVE "Y" TO LV-VP-COUNT-FOUND.                               
037900     CALL "LVVALID" USING LV-VALID-PARMS.                                 
038000 2100-EXIT.                                                               
038100     EXIT.                                                                
038200*****************************************************************         
038300* 3000  BUILD-COUNT-ROW  -  ADD A NEW ROW TO THE IN-MEMORY      *         
038400* COUNT TABLE.  MAX-ID SEEDS AT MALE+FEMALE PER SPEC.           *         
038500*****************************************************************         
038600*    THIS IS THE ONLY PLACE IN THE ENTIRE LVSTOCK SUITE WHERE A           
038700*    NEW ROW IS ADDED TO THE COUNT TABLE - EVERY OTHER PROGRAM            
038800*    ONLY EVER UPDATES AN EXISTING ONE.                                   
038900 3000-BUILD-COUNT-ROW.                                                    
039000*    APPEND, NEVER INSERT - THE TABLE IS NOT KEPT IN ANY                  
039100*    PARTICULAR ORDER, SAME AS CNTFIL ITSELF.                             
039200     ADD 1 TO LV-COUNT-TABLE-COUNT.                                       
039300     SET LV-COUNT-NX TO LV-COUNT-TABLE-COUNT.                             
039400     MOVE IC-USER-ID      TO LV-CTE-USER-ID (LV-COUNT-NX).                
039500     MOVE IC-CATEGORY     TO LV-CTE-CATEGORY (LV-COUNT-NX).               
039600     MOVE IC-MALE-COUNT   TO LV-CTE-MALE-COUNT (LV-COUNT-NX).             
039700     MOVE IC-FEMALE-COUNT TO LV-CTE-FEMALE-COUNT (LV-COUNT-NX).           
039800*    MAX-ID SEEDS AT MALE+FEMALE, NOT ZERO - A BRAND-NEW HERD OF          
039900*    (SAY) 40 HEAD IS ASSUMED TO ALREADY CARRY TAGS 1 THROUGH 40          
040000*    FROM WHATEVER PAPER PROCESS BROUGHT IT ONTO THE SYSTEM; THE          
040100*    NEXT GENERATED TAG STARTS AT 41.  SEE THE 02/14/92 CHANGE-           
040200*    LOG ENTRY ABOVE - THIS WAS ONCE A BUG.                               
040300     COMPUTE LV-CTE-MAX-ID (LV-COUNT-NX) =                                
040400             IC-MALE-COUNT + IC-FEMALE-COUNT.                             
040500 3000-EXIT.                                                               
040600     EXIT.                                                                
040700*****************************************************************         
040800* 9000  REWRITE-COUNT-FILE  -  RE-BUILD CNTFIL IN FULL, SAME    *         
040900* OLD-MASTER/NEW-MASTER TECHNIQUE AS LVEVENT.                   *         
041000*****************************************************************         
041100 9000-REWRITE-COUNT-FILE.                                                 
041200*    REBUILD CNTFIL IN FULL, ONE OUTPUT RECORD PER TABLE ROW -            
041300*    THE OLD ROWS PLUS WHATEVER 3000-BUILD-COUNT-ROW ADDED.               
041400     OPEN OUTPUT COUNT-FILE-NEW.                                          
041500     PERFORM 9100-WRITE-ONE-COUNT THRU 9100-EXIT                          
041600         VARYING LV-COUNT-NX FROM 1 BY 1                                  
041700         UNTIL LV-COUNT-NX > LV-COUNT-TABLE-COUNT.                        
041800*    CNTFILN THEN REPLACES CNTFIL OUTSIDE THIS PROGRAM, PER THE           
041900*    JCL STEP THAT FOLLOWS LVINITCT IN THE NIGHTLY RUN.                   
042000     CLOSE COUNT-FILE-NEW.                                                
042100     CLOSE INITCT-FILE.                                                   
042200 9000-EXIT.                                                               
042300     EXIT.                                                                
042400*    FIELD-BY-FIELD COPY, TABLE ROW TO OUTPUT RECORD.                     
042500 9100-WRITE-ONE-COUNT.                                                    
042600     MOVE LV-CTE-USER-ID (LV-COUNT-NX)  TO CN-USER-ID.                    
042700     MOVE LV-CTE-CATEGORY (LV-COUNT-NX) TO CN-CATEGORY.                   
042800     MOVE LV-CTE-MALE-COUNT (LV-COUNT-NX)   TO CN-MALE-COUNT.             
042900     MOVE LV-CTE-FEMALE-COUNT (LV-COUNT-NX) TO CN-FEMALE-COUNT.           
043000     MOVE LV-CTE-MAX-ID (LV-COUNT-NX)       TO CN-MAX-ID.                 
043100     WRITE COUNT-NEW-ITEM.                                                
043200 9100-EXIT.                                                               
043300     EXIT.                                                                
043400*****************************************************************         
043500* 9500  AUDIT TRAIL - PLAIN DISPLAY, NO TUXEDO RUNTIME IN BATCH.*         
043600*****************************************************************         
043700 9500-DO-USERLOG.                                                         
043800     DISPLAY LOGMSG.                                                      
043900 9500-EXIT.                                                               
044000     EXIT.                                                                
044100                                                                          
044200                                                                          
044300                                                                          
044400                                                                          
044500                                                                          
044600                                                                          
044700                                                                          
044800                                                                          
044900                                                                          
045000                                                                          
045100                                                                          
045200                                                                          
045300                                                                          
045400                                                                          
045500                                                                          
