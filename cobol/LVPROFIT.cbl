000100* (c) 1992, 2000  MIDLAND FARM BUREAU COOPERATIVE                         
000200*                                                                         
000300* MIDLAND FARM BUREAU COOPERATIVE - INFORMATION SYSTEMS DIVISION          
000400* UNPUBLISHED PROPRIETARY SOURCE CODE OF THE COOPERATIVE.                 
000500* NOT FOR DISTRIBUTION OUTSIDE THE COOPERATIVE.                           
000600*                                                                         
000700* #ident "@(#) lvstock/LVPROFIT.cbl   $Revision: 2.1 $"                   
000800*                                                                         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. LVPROFIT.                                                    
001100 AUTHOR. RH.                                                              
001200 INSTALLATION.  MIDLAND FARM BUREAU COOPERATIVE - DES MOINES DP.          
001300 DATE-WRITTEN.  02/06/92.                                                 
001400 DATE-COMPILED.                                                           
001500 SECURITY.      COOPERATIVE INTERNAL USE ONLY.                            
001600*****************************************************************         
001700* LVPROFIT  -  PROFIT REPORT.  ONE PARAMETER CARD IN, ONE LINE  *         
001800* OUT PER RUN - USER-ID, CATEGORY, AND AN OPTIONAL DATE RANGE.  *         
001900* REVENUE COMES FROM SALE EVENTS; EXPENSES ARE THREE SEPARATE   *         
002000* SUB-TOTALS (EVENT COST, LIVESTOCK PURCHASE PRICE, LEDGERED    *         
002100* EXPENSE) ADDED TOGETHER - SEE THE 2600 PARAGRAPH BANNER.      *         
002200*                                                                *        
002300* CHANGE LOG                                                    *         
002400*  02/06/92  RH   0000  ORIGINAL PROGRAM.                       *         
002500*  11/30/93  RH   0177  PURCHASE-PRICE SUB-TOTAL EXCLUDED FROM  *         
002600*                       THE DATE FILTER PER HERD-COUNT AUDIT.   *         
002700*  12/03/98  MPL  Y2K01 YEAR-2000 REVIEW: START/END DATE CARDS  *         
002800*                       ARE 9(8) CCYYMMDD, DEFAULT LOGIC ALSO   *         
002900*                       REVIEWED.  SIGNED OFF.                  *         
003000*  01/11/99  MPL  Y2K07 CENTURY-ROLL TEST RUN - NO CHANGES.     *         
003100*  05/02/00  RH   0399  DEFAULT START DATE CENTURY CONFIRMED AS *         
003200*                       2000, NOT 1900, PER TEST 0398 FOLLOW-UP.*         
003300*  11/19/02  RH   0503  STATE REGISTRY CROSS-CHECK REVIEW - NO   *        
003400*                       PROGRAM CHANGES.                        *         
003500*  06/14/07  DJT  0611  COMMENT REVIEW PER SHOP DOC STANDARDS -  *        
003600*                       STANDARDS AUDIT - NO LOGIC CHANGE.       *        
003700*****************************************************************         
003800*****************************************************************         
003900* ENVIRONMENT DIVISION - RUNS ON THE SAME USL-486 HARDWARE      *         
004000* PROFILE AS THE REST OF THE LVSTOCK SUITE.                     *         
004100*****************************************************************         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.  USL-486.                                               
004500 OBJECT-COMPUTER.  USL-486.                                               
004600*    UPSI-0 SEPARATES A TEST-DATA RUN FROM A PRODUCTION RUN -             
004700*    NOT CURRENTLY TESTED, RESERVED FOR FUTURE USE.                       
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     UPSI-0 ON  STATUS IS LV-TEST-RUN                                     
005100            OFF STATUS IS LV-PROD-RUN.                                    
005200*                                                                         
005300*****************************************************************         
005400* FILE-CONTROL - SIX SEQUENTIAL FILES, NONE KEYED.  ONE COMMON  *         
005500* FILE-STATUS FIELD IS SHARED ACROSS ALL SIX.                   *         
005600*****************************************************************         
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900*    USER MASTER - LOADED WHOLE FOR THE USER-ID CHECK.                    
006000     SELECT USER-FILE ASSIGN TO "USERFIL"                                 
006100         ORGANIZATION IS SEQUENTIAL                                       
006200         STATUS FILE-STATUS.                                              
006300*    ONE PARAMETER CARD PER REPORT LINE REQUESTED.                        
006400     SELECT PRPRM-FILE ASSIGN TO "PRPRM"                                  
006500         ORGANIZATION IS SEQUENTIAL                                       
006600         STATUS FILE-STATUS.                                              
006700*    THE EVENT LEDGER - READ FOR REVENUE AND EVENT-COST.                  
006800     SELECT EVENT-FILE ASSIGN TO "EVTFIL"                                 
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         STATUS FILE-STATUS.                                              
007100*    THE TAG MASTER - READ FOR PURCHASE-PRICE ONLY.                       
007200     SELECT LID-FILE ASSIGN TO "LIDFIL"                                   
007300         ORGANIZATION IS SEQUENTIAL                                       
007400         STATUS FILE-STATUS.                                              
007500*    THE EXPENSE LEDGER - READ FOR THE THIRD COST SUB-TOTAL.              
007600     SELECT EXPENSE-FILE ASSIGN TO "EXPFIL"                               
007700         ORGANIZATION IS SEQUENTIAL                                       
007800         STATUS FILE-STATUS.                                              
007900*    ONE PRINT LINE PER PARAMETER CARD - LINE SEQUENTIAL.                 
008000     SELECT PROFIT-RPT ASSIGN TO "PROFRPT"                                
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         STATUS FILE-STATUS.                                              
008300*****************************************************************         
008400* DATA DIVISION - FILE SECTION FIRST, THEN WORKING-STORAGE.     *         
008500*****************************************************************         
008600*                                                                         
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900*****************************************************************         
009000* USER-FILE  -  ONE RECORD PER REGISTERED HERD OWNER.           *         
009100*****************************************************************         
009200 FD  USER-FILE.                                                           
009300*    ONE 10-BYTE RECORD PER USER - JUST THE USER-ID.                      
009400 01  USER-ITEM.                                                           
009500     03  US-USER-ID               PIC 9(09).                              
009600     03  FILLER                   PIC X(01).                              
009700*****************************************************************         
009800* PRPRM-FILE  -  ONE PROFIT-REPORT REQUEST PER RECORD.  START/   *        
009900* END DATE ARE OPTIONAL - ZERO MEANS "NOT SUPPLIED", DEFAULTED   *        
010000* BY 2200-NORMALIZE-DATES BELOW.                                 *        
010100*****************************************************************         
010200 FD  PRPRM-FILE.                                                          
010300*    ONE 31-BYTE PARAMETER CARD PER REQUESTED REPORT LINE.                
010400 01  PRPRM-ITEM.                                                          
010500     03  PP-USER-ID               PIC 9(09).                              
010600*    LIVESTOCK CATEGORY CODE - MUST MATCH A COUNT ROW FOR                 
010700*    THIS USER, THOUGH THAT IS NOT VALIDATED BY THIS PROGRAM.             
010800     03  PP-CATEGORY              PIC X(06).                              
010900*    ZERO IF THE CARD DID NOT SUPPLY A START DATE.                        
011000     03  PP-START-DATE            PIC 9(08).                              
011100*    ZERO IF THE CARD DID NOT SUPPLY AN END DATE.                         
011200     03  PP-END-DATE              PIC 9(08).                              
011300*****************************************************************         
011400* EVENT-FILE  -  THE EVENT LEDGER, SAME LAYOUT LVEVENT WRITES.   *        
011500* THIS PROGRAM ONLY READS IT, NEVER REWRITES A RECORD.           *        
011600*****************************************************************         
011700 FD  EVENT-FILE.                                                          
011800*    SAME LAYOUT LVEVENT WRITES - SEE LVEVENT FOR THE FULL                
011900*    FIELD-BY-FIELD COMMENTARY.                                           
012000 01  EVENT-ITEM.                                                          
012100     03  EV-ID                    PIC 9(09).                              
012200     03  EV-USER-ID               PIC 9(09).                              
012300     03  EV-CATEGORY              PIC X(06).                              
012400     03  EV-TYPE                  PIC X(09).                              
012500     03  EV-MALE-COUNT            PIC 9(09).                              
012600     03  EV-FEMALE-COUNT          PIC 9(09).                              
012700     03  EV-DATE                  PIC 9(08).                              
012800*    SALE EVENTS ONLY - ZERO ON EVERY OTHER EVENT TYPE.                   
012900     03  EV-SALE-PRICE            PIC S9(09)V99.                          
013000*    VET/FEED/MISC COST TIED TO THIS SPECIFIC EVENT.                      
013100     03  EV-COST                  PIC S9(09)V99.                          
013200     03  EV-LVSTK-ID-COUNT        PIC 9(03).                              
013300     03  FILLER                   PIC X(04).                              
013400*    NOT REFERENCED BY THIS PROGRAM - SEE LVEVENT FOR DETAIL.             
013500     03  EV-LVSTK-IDS.                                                    
013600         05  EV-LVSTK-ID          PIC X(10)                               
013700                 OCCURS 0 TO 100 TIMES                                    
013800                 DEPENDING ON EV-LVSTK-ID-COUNT                           
013900                 INDEXED BY EV-ID-IDX.                                    
014000*****************************************************************         
014100* LID-FILE  -  THE TAG MASTER, SAME LAYOUT LVEVENT MAINTAINS.    *        
014200* THIS PROGRAM ONLY READS LI-PURCHASE-PRICE FROM IT.             *        
014300*****************************************************************         
014400 FD  LID-FILE.                                                            
014500*    SAME LAYOUT LVEVENT MAINTAINS - SEE LVEVENT FOR DETAIL.              
014600 01  LID-ITEM.                                                            
014700     03  LI-ID                    PIC 9(09).                              
014800     03  LI-USER-ID               PIC 9(09).                              
014900     03  LI-CATEGORY              PIC X(06).                              
015000     03  LI-TAG-NUMBER            PIC X(10).                              
015100     03  LI-GENDER                PIC X(06).                              
015200*    NOT TESTED HERE - SOLD/DEAD ANIMALS STILL COUNT IN THE               
015300*    PURCHASE-PRICE TOTAL, PER SEC G PT B.                                
015400     03  LI-STATUS                PIC X(11).                              
015500     03  LI-EVENT-ID              PIC 9(09).                              
015600*    THE ONLY LID-FILE FIELD THIS PROGRAM ACCUMULATES.                    
015700     03  LI-PURCHASE-PRICE        PIC S9(09)V99.                          
015800     03  FILLER                   PIC X(04).                              
015900*****************************************************************         
016000* EXPENSE-FILE  -  THE EXPENSE LEDGER LVEXPENS WRITES.  ONLY     *        
016100* EX-AMOUNT AND EX-EXPENSE-DATE ARE USED HERE.                   *        
016200*****************************************************************         
016300 FD  EXPENSE-FILE.                                                        
016400*    SAME LAYOUT LVEXPENS WRITES - SEE LVEXPENS FOR DETAIL.               
016500 01  EXPENSE-ITEM.                                                        
016600     03  EX-ID                    PIC 9(09).                              
016700     03  EX-USER-ID               PIC 9(09).                              
016800     03  EX-CATEGORY              PIC X(06).                              
016900*    NOT TESTED HERE - ALL EXPENSE CATEGORIES ROLL UP TOGETHER.           
017000     03  EX-EXPENSE-CATEGORY      PIC X(11).                              
017100     03  EX-AMOUNT                PIC S9(09)V99.                          
017200     03  EX-EXPENSE-DATE          PIC 9(08).                              
017300*    FREE-TEXT, NOT USED BY THIS REPORT.                                  
017400     03  EX-DESCRIPTION           PIC X(255).                             
017500     03  FILLER                   PIC X(02).                              
017600*****************************************************************         
017700* PROFIT-RPT  -  ONE 80-BYTE PRINT LINE PER REQUEST.  DETAIL     *        
017800* LAYOUT IS IN THE LVPRPREC COPYBOOK, COPIED BELOW.              *        
017900*****************************************************************         
018000 FD  PROFIT-RPT.                                                          
018100*    RAW 80-BYTE BUFFER - THE ACTUAL FIELD LAYOUT LIVES IN                
018200*    LV-PROFIT-LINE FROM THE LVPRPREC COPYBOOK, NOT HERE.                 
018300 01  PROFIT-RPT-LINE              PIC X(80).                              
018400*****************************************************************         
018500* WORKING-STORAGE SECTION - SWITCHES AND MESSAGE AREAS FIRST,   *         
018600* THEN THE DATE WORK AREA, THE USER TABLE, THE LVVALID PARM     *         
018700* BLOCK, AND FINALLY THE SIX ACCUMULATOR FIELDS.                *         
018800*****************************************************************         
018900 WORKING-STORAGE SECTION.                                                 
019000*    LV-OK IS THE STANDARD RETURN-CODE SWITCH SET BY LVVALID.             
019100 77  LV-OK                        PIC S9(9) COMP-5 VALUE 0.               
019200*    ENTRY COUNT FOR LV-USER-TABLE-AREA BELOW.                            
019300 77  LV-USER-COUNT                PIC S9(9) COMP-5 VALUE 0.               
019400*                                                                         
019500*    LOGMSG/LOGMSG-ERR ARE DISPLAYED TO THE JOB LOG, NOT WRITTEN          
019600*    TO ANY FILE - THIS RUN KEEPS NO AUDIT TRAIL OF ITS OWN.              
019700 01  LOGMSG.                                                              
019800     05  FILLER      PIC X(09) VALUE "LVPROFIT=>".                        
019900     05  LOGMSG-TEXT PIC X(50).                                           
020000 01  LOGMSG-ERR.                                                          
020100     05  FILLER          PIC X(14) VALUE "LVPROFIT ERR =>".               
020200     05  LOG-ERR-ROUTINE PIC X(10).                                       
020300     05  FILLER          PIC X(15) VALUE " REJECT CODE = ".               
020400     05  LOG-ERR-REJECT  PIC X(30).                                       
020500*                                                                         
020600*    HOLDS THE TWO-BYTE FILE STATUS AFTER EVERY I-O VERB.                 
020700 01  FILE-STATUS.                                                         
020800*    STATUS-1 IS THE PRPRM-FILE (PARAMETER CARD) END FLAG.                
020900     05  STATUS-1    PIC X.                                               
021000*    STATUS-2 IS REUSED BY EACH LEDGER FILE'S OWN READ LOOP.              
021100     05  STATUS-2    PIC X.                                               
021200*****************************************************************         
021300* STANDARD SHOP DATE WORK AREA.                                  *        
021400*****************************************************************         
021500 01  WS-CURRENT-DATE.                                                     
021600     05  WS-CD-CCYYMMDD          PIC 9(08).                               
021700*    BROKEN OUT BY CENTURY/YEAR/MONTH/DAY - NOT USED IN THIS              
021800*    PROGRAM TODAY, KEPT FOR PARITY WITH THE OTHER LVSTOCK PGMS.          
021900 01  WS-CD-YMD-VIEW REDEFINES WS-CURRENT-DATE.                            
022000     05  WS-CD-CC                PIC 9(02).                               
022100     05  WS-CD-YY                PIC 9(02).                               
022200     05  WS-CD-MM                PIC 9(02).                               
022300     05  WS-CD-DD                PIC 9(02).                               
022400*    CENTURY+YEAR AND MONTH+DAY AS TWO FOUR-DIGIT HALVES.                 
022500 01  WS-CD-CCYY-VIEW REDEFINES WS-CURRENT-DATE.                           
022600     05  WS-CD-CCYY              PIC 9(04).                               
022700     05  WS-CD-MMDD              PIC 9(04).                               
022800*    IN-MEMORY COPY OF USERFIL, LOADED ONCE AT 1100-LOAD-USER-            
022900*    TABLE SO EACH PARAMETER CARD'S USER-ID CAN BE VALIDATED              
023000*    BY SEARCH RATHER THAN A RE-READ OF THE MASTER.                       
023100 01  LV-USER-TABLE-AREA.                                                  
023200     05  FILLER                  PIC X(01).                               
023300*    UP TO 5000 USERS - THE SAME CEILING AS THE REST OF LVSTOCK.          
023400     05  LV-USER-ENTRY OCCURS 1 TO 5000 TIMES                             
023500                 DEPENDING ON LV-USER-COUNT                               
023600                 INDEXED BY LV-USER-NX.                                   
023700         10  LV-USER-TAB-ID       PIC 9(09).                              
023800*****************************************************************         
023900* PARM BLOCK FOR LVVALID.  LAYOUT MUST MATCH LVVALID'S LINKAGE. *         
024000*****************************************************************         
024100 01  LV-VALID-PARMS.                                                      
024200     03  LV-VP-FUNCTION          PIC X(04).                               
024300     03  LV-VP-USER-ID           PIC 9(09).                               
024400     03  LV-VP-USER-FOUND        PIC X(01).                               
024500     03  LV-VP-COUNT-FOUND       PIC X(01).                               
024600     03  LV-VP-EXPENSE-AMT       PIC S9(09)V99.                           
024700*    UNUSED BY THE "USER" FUNCTION CODE - CARRIED FOR PARM-BLOCK          
024800*    LAYOUT COMPATIBILITY WITH LVCNTUPD'S OTHER FUNCTION CODES.           
024900     03  LV-VP-PAGE              PIC S9(05).                              
025000     03  LV-VP-SIZE              PIC S9(05).                              
025100     03  LV-VP-STATUS            PIC S9(9) COMP-5.                        
025200     03  LV-VP-REJECT-CODE       PIC X(30).                               
025300*    THREE 10-BYTE WORDS - LVVALID BUILDS THE REJECT TEXT HERE            
025400*    SO LOG-ERR-REJECT CAN DISPLAY A READABLE REASON.                     
025500     03  LV-VP-REJECT-WORDS REDEFINES LV-VP-REJECT-CODE.                  
025600         05  LV-VP-REJECT-WORD  PIC X(10) OCCURS 3 TIMES.                 
025700*                                                                         
025800*****************************************************************         
025900* WORK FIELDS FOR THE CURRENT PARAMETER CARD BEING PROCESSED.    *        
026000* LV-START-DATE/LV-END-DATE ARE THE NORMALIZED WINDOW USED BY    *        
026100* REVENUE, EVENT-COST AND LEDGER-EXPENSE ACCUMULATION.  NOTE     *        
026200* PURCHASE-PRICE ACCUMULATION DOES NOT USE THIS WINDOW - SEE     *        
026300*****************************************************************         
026400* MAINTENANCE NOTES -                                            *        
026500* 1. THREE DIFFERENT EXPENSE SOURCES ARE ROLLED UP HERE, AND     *        
026600*    THEY ARE NOT ALL DATE-FILTERED THE SAME WAY.  EVENT-COST    *        
026700*    (2400) AND LEDGER-EXPENSE (2600) ONLY COUNT ROWS INSIDE     *        
026800*    LV-START-DATE/LV-END-DATE.  PURCHASE-PRICE (2500) COUNTS    *        
026900*    THE WHOLE TAG MASTER REGARDLESS OF WHEN THE ANIMAL WAS      *        
027000*    BOUGHT - A HERD'S PURCHASE COST DOES NOT DEPEND ON WHICH    *        
027100*    REPORTING WINDOW YOU ASK FOR.  DO NOT ADD A DATE TEST TO    *        
027200*    2510-ACCUM-ONE-PURCH-PRICE WITHOUT RE-READING SEC G PT B.   *        
027300* 2. EACH ACCUMULATION PARAGRAPH OPENS AND CLOSES ITS OWN FILE   *        
027400*    RATHER THAN SHARING ONE OPEN ACROSS THE RUN, SINCE EACH     *        
027500*    PARAMETER CARD RE-READS THE FULL FILE FROM THE TOP.  A      *        
027600*    HEAVILY-USED CATEGORY WITH MANY PARAMETER CARDS WILL RE-    *        
027700*    SCAN EVENT-FILE ONCE PER ACCUMULATION PER CARD.             *        
027800* 3. LV-VP-STATUS NOT = LV-OK IS THE ONLY REJECT PATH - A BAD    *        
027900*    CATEGORY OR AN EMPTY DATE RANGE STILL PRODUCES A REPORT     *        
028000*    LINE OF ZEROES, IT DOES NOT REJECT THE CARD.                *        
028100*****************************************************************         
028200* THE MAINTENANCE NOTE AHEAD OF PROCEDURE DIVISION.              *        
028300*****************************************************************         
028400 01  LV-START-DATE                PIC 9(08).                              
028500 01  LV-END-DATE                  PIC 9(08).                              
028600*    SUM OF EV-SALE-PRICE FOR SALE EVENTS IN THE DATE WINDOW.             
028700 01  LV-TOTAL-REVENUE             PIC S9(09)V99.                          
028800*    SUM OF EV-COST FOR EVENTS IN THE DATE WINDOW - SEC G PART A.         
028900 01  LV-TOTAL-EXP-EVENT           PIC S9(09)V99.                          
029000*    SUM OF LI-PURCHASE-PRICE ACROSS THE WHOLE HERD - SEC G PT B.         
029100 01  LV-TOTAL-EXP-PURCH           PIC S9(09)V99.                          
029200*    SUM OF EX-AMOUNT IN THE DATE WINDOW - SEC G PART C.                  
029300 01  LV-TOTAL-EXP-LEDGER          PIC S9(09)V99.                          
029400*    EVENT + PURCHASE + LEDGER EXPENSE, ROLLED UP TOGETHER.               
029500 01  LV-TOTAL-EXPENSES            PIC S9(09)V99.                          
029600*    REVENUE LESS TOTAL EXPENSES - THE REPORT'S BOTTOM LINE.              
029700 01  LV-NET-PROFIT                PIC S9(09)V99.                          
029800*                                                                         
029900*****************************************************************         
030000* LVPRPREC SUPPLIES LV-PROFIT-LINE AND ITS PR- SUB-FIELDS - THE  *        
030100* DETAIL LAYOUT MOVED INTO PROFIT-RPT-LINE BEFORE THE WRITE.     *        
030200*****************************************************************         
030300 COPY LVPRPREC.                                                           
030400*                                                                         
030500 PROCEDURE DIVISION.                                                      
030600*                                                                         
030700*****************************************************************         
030800* START-LVPROFIT  -  MAINLINE.  ONE PASS PER PARAMETER CARD IN  *         
030900* PRPRM-FILE UNTIL END OF FILE.                                 *         
031000*****************************************************************         
031100 START-LVPROFIT.                                                          
031200*    TODAY'S DATE - USED AS THE DEFAULT END-DATE BELOW.                   
031300     ACCEPT WS-CD-CCYYMMDD FROM DATE YYYYMMDD.                            
031400*    ONE-TIME SETUP - RUNS EXACTLY ONCE PER JOB.                          
031500*    STANDARD PERFORM ... THRU EXIT PATTERN, THIS SHOP'S NORM.            
031600     PERFORM 1000-INIT THRU 1000-EXIT.                                    
031700*    ONE ITERATION PER PARAMETER CARD ALREADY IN THE BUFFER.              
031800     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT                          
031900         UNTIL STATUS-1 = "1".                                            
032000*    NORMAL END-OF-JOB MESSAGE, PLAIN DISPLAY TO THE JOB LOG.             
032100     MOVE "Run completed" TO LOGMSG-TEXT.                                 
032200     DISPLAY LOGMSG.                                                      
032300*    USER-FILE WAS ALREADY CLOSED BACK IN 1000-INIT.                      
032400     CLOSE PRPRM-FILE PROFIT-RPT.                                         
032500     STOP RUN.                                                            
032600*****************************************************************         
032700* 1000  INIT  -  LOAD USERFIL, OPEN THE PARAMETER CARD AND THE  *         
032800* REPORT OUTPUT.                                                 *        
032900*****************************************************************         
033000 1000-INIT.                                                               
033100*    LOAD THE USER TABLE FIRST SO 2100-VALIDATE-USER CAN SEARCH.          
033200     OPEN INPUT  USER-FILE.                                               
033300     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT                          
033400         UNTIL STATUS-1 = "1".                                            
033500     CLOSE USER-FILE.                                                     
033600*    PRIME THE READ - THE PROCESS LOOP TESTS STATUS-1 AT THE TOP.         
033700     OPEN INPUT  PRPRM-FILE.                                              
033800     OPEN OUTPUT PROFIT-RPT.                                              
033900     MOVE "1" TO STATUS-1.                                                
034000*    THE MAIN CARD READ - AT END STOPS THE MAINLINE LOOP.                 
034100     READ PRPRM-FILE                                                      
034200         AT END MOVE "1" TO STATUS-1.                                     
034300 1000-EXIT.                                                               
034400     EXIT.                                                                
034500*****************************************************************         
034600* 1100  LOAD-USER-TABLE  -  ONE PASS PER RECORD IN USERFIL.     *         
034700*****************************************************************         
034800 1100-LOAD-USER-TABLE.                                                    
034900*    LOAD ONE USER PER ITERATION UNTIL END OF FILE.                       
035000     READ USER-FILE                                                       
035100         AT END MOVE "1" TO STATUS-1                                      
035200         NOT AT END                                                       
035300             ADD 1 TO LV-USER-COUNT                                       
035400*    APPEND THIS USER-ID TO THE NEXT FREE TABLE SLOT.                     
035500             MOVE US-USER-ID TO LV-USER-TAB-ID (LV-USER-COUNT).           
035600 1100-EXIT.                                                               
035700     EXIT.                                                                
035800*****************************************************************         
035900* 2000  PROCESS-REQUEST  -  ONE PARAMETER CARD, ONE REPORT LINE.*         
036000*****************************************************************         
036100*    VALIDATE FIRST - AN UNKNOWN USER-ID GOES STRAIGHT TO                 
036200*    2050-REJECT-REQUEST WITHOUT TOUCHING ANY LEDGER FILE.                
036300 2000-PROCESS-REQUEST.                                                    
036400*    LV-VP-STATUS TELLS 2000-PROCESS-REQUEST ACCEPT OR REJECT.            
036500     PERFORM 2100-VALIDATE-USER THRU 2100-EXIT.                           
036600     IF LV-VP-STATUS NOT = LV-OK                                          
036700*****************************************************************         
036800* 2050  REJECT-REQUEST  -  BAD USER-ID.  NO REPORT LINE IS      *         
036900*****************************************************************         
037000* 2090  NEXT-CARD  -  ADVANCE THE PARAMETER FILE, COMMON EXIT   *         
037100* FOR BOTH THE ACCEPTED AND THE REJECTED PATH.                  *         
037200*****************************************************************         
037300* WRITTEN FOR A REJECTED CARD.  FALLS INTO 2090-NEXT-CARD.      *         
037400*****************************************************************         
037500         GO TO 2050-REJECT-REQUEST.                                       
037600*    NO OTHER DATE FIELDS TO NORMALIZE ON THIS CARD.                      
037700     PERFORM 2200-NORMALIZE-DATES THRU 2200-EXIT.                         
037800*    LV-TOTAL-REVENUE NOW HOLDS THE FULL SALE-PRICE SUM.                  
037900     PERFORM 2300-ACCUM-REVENUE THRU 2300-EXIT.                           
038000*    LV-TOTAL-EXP-EVENT NOW HOLDS THE FULL EVENT-COST SUM.                
038100     PERFORM 2400-ACCUM-EXP-EVENT THRU 2400-EXIT.                         
038200*    LV-TOTAL-EXP-PURCH NOW HOLDS THE FULL PURCHASE-PRICE SUM.            
038300     PERFORM 2500-ACCUM-EXP-PURCH THRU 2500-EXIT.                         
038400*    ALL THREE EXPENSE SUB-TOTALS AND NET-PROFIT ARE NOW SET.             
038500     PERFORM 2600-ACCUM-EXP-LEDGER THRU 2600-EXIT.                        
038600*    THE PROFIT LINE FOR THIS PARAMETER CARD HAS BEEN WRITTEN.            
038700     PERFORM 2700-WRITE-PROFIT-LINE THRU 2700-EXIT.                       
038800     MOVE "Profit line written" TO LOGMSG-TEXT.                           
038900     DISPLAY LOGMSG.                                                      
039000*    SKIP THE FALL-THROUGH INTO 2050-REJECT-REQUEST BELOW.                
039100     GO TO 2090-NEXT-CARD.                                                
039200 2050-REJECT-REQUEST.                                                     
039300*    LOG-ERR-REJECT CARRIES LVVALID'S REJECT-CODE TEXT VERBATIM.          
039400     MOVE "LVPROFIT" TO LOG-ERR-ROUTINE.                                  
039500     MOVE LV-VP-REJECT-CODE TO LOG-ERR-REJECT.                            
039600     DISPLAY LOGMSG-ERR.                                                  
039700 2090-NEXT-CARD.                                                          
039800     READ PRPRM-FILE                                                      
039900         AT END MOVE "1" TO STATUS-1.                                     
040000 2000-EXIT.                                                               
040100     EXIT.                                                                
040200*****************************************************************         
040300* 2100  VALIDATE-USER  -  CHECK PP-USER-ID AGAINST THE IN-      *         
040400* MEMORY USER TABLE, THEN CONFIRM VIA LVVALID.                  *         
040500*****************************************************************         
040600 2100-VALIDATE-USER.                                                      
040700*    "USER" TELLS LVVALID WHICH VALIDATION BRANCH TO RUN.                 
040800     MOVE "USER" TO LV-VP-FUNCTION.                                       
040900     MOVE PP-USER-ID TO LV-VP-USER-ID.                                    
041000     MOVE "N" TO LV-VP-USER-FOUND.                                        
041100*    LINEAR SEARCH - USERFIL IS NOT KEPT IN USER-ID ORDER.                
041200     SET LV-USER-NX TO 1.                                                 
041300     SEARCH LV-USER-ENTRY                                                 
041400         AT END CONTINUE                                                  
041500*    MATCH FOUND - LEAVE THE SEARCH, LV-VP-USER-FOUND IS SET.             
041600         WHEN LV-USER-TAB-ID (LV-USER-NX) = PP-USER-ID                    
041700             MOVE "Y" TO LV-VP-USER-FOUND.                                
041800*    LVVALID SETS LV-VP-STATUS AND LV-VP-REJECT-CODE ON FAILURE.          
041900     CALL "LVVALID" USING LV-VALID-PARMS.                                 
042000 2100-EXIT.                                                               
042100     EXIT.                                                                
042200*****************************************************************         
042300* 2200  NORMALIZE-DATES  -  SPEC RULE SEC F.  START DEFAULTS TO *         
042400* 2000-01-01, END DEFAULTS TO TODAY, EACH INDEPENDENTLY.        *         
042500*****************************************************************         
042600 2200-NORMALIZE-DATES.                                                    
042700*    START DEFAULTS TO 2000-01-01 - THE EARLIEST DATE ANY                 
042800*    LVSTOCK LEDGER RECORD CAN CARRY, PER THE Y2K REVIEW ABOVE.           
042900     IF PP-START-DATE = ZERO                                              
043000         MOVE 20000101 TO LV-START-DATE                                   
043100     ELSE                                                                 
043200         MOVE PP-START-DATE TO LV-START-DATE.                             
043300*    END DEFAULTS TO TODAY - AN OPEN-ENDED REQUEST MEANS                  
043400*    "EVERYTHING UP TO NOW".                                              
043500     IF PP-END-DATE = ZERO                                                
043600         MOVE WS-CD-CCYYMMDD TO LV-END-DATE                               
043700     ELSE                                                                 
043800         MOVE PP-END-DATE TO LV-END-DATE.                                 
043900 2200-EXIT.                                                               
044000     EXIT.                                                                
044100*****************************************************************         
044200* 2300  ACCUM-REVENUE  -  SUM SALE-PRICE OVER SALE EVENTS FOR   *         
044300* THIS USER/CATEGORY, EVENT-DATE IN RANGE.  NULL SALE PRICE IS  *         
044400* TREATED AS ZERO ALREADY BY LVEVENT SO NO NULL TEST IS NEEDED. *         
044500*****************************************************************         
044600*    RESET THE ACCUMULATOR - THIS PARAGRAPH RUNS ONCE PER CARD.           
044700 2300-ACCUM-REVENUE.                                                      
044800     MOVE ZERO TO LV-TOTAL-REVENUE.                                       
044900*    OPEN/READ/CLOSE EVENT-FILE FRESH FOR THIS ONE CARD.                  
045000     OPEN INPUT EVENT-FILE.                                               
045100     MOVE "1" TO STATUS-2.                                                
045200     READ EVENT-FILE                                                      
045300         AT END MOVE "1" TO STATUS-2.                                     
045400*    PRIME THE READ, THEN LOOP UNTIL END OF FILE.                         
045500     PERFORM 2310-ACCUM-ONE-SALE THRU 2310-EXIT                           
045600         UNTIL STATUS-2 = "1".                                            
045700     CLOSE EVENT-FILE.                                                    
045800 2300-EXIT.                                                               
045900     EXIT.                                                                
046000*    ALL FIVE CONDITIONS MUST HOLD - USER, CATEGORY, EVENT                
046100*    TYPE, AND THE DATE WINDOW - BEFORE THE PRICE IS ADDED.               
046200 2310-ACCUM-ONE-SALE.                                                     
046300     IF EV-USER-ID = PP-USER-ID                                           
046400         AND EV-CATEGORY = PP-CATEGORY                                    
046500         AND EV-TYPE = "SALE"                                             
046600         AND EV-DATE >= LV-START-DATE                                     
046700         AND EV-DATE <= LV-END-DATE                                       
046800             ADD EV-SALE-PRICE TO LV-TOTAL-REVENUE.                       
046900     READ EVENT-FILE                                                      
047000         AT END MOVE "1" TO STATUS-2.                                     
047100 2310-EXIT.                                                               
047200     EXIT.                                                                
047300*****************************************************************         
047400* 2400  ACCUM-EXP-EVENT  -  SUM EVENT-COST OVER ALL EVENT TYPES *         
047500* FOR THIS USER/CATEGORY, EVENT-DATE IN RANGE.  SEC G PART A.   *         
047600*****************************************************************         
047700*    RESET THE ACCUMULATOR - THIS PARAGRAPH RUNS ONCE PER CARD.           
047800 2400-ACCUM-EXP-EVENT.                                                    
047900     MOVE ZERO TO LV-TOTAL-EXP-EVENT.                                     
048000*    OPEN/READ/CLOSE EVENT-FILE FRESH FOR THIS ONE CARD.                  
048100     OPEN INPUT EVENT-FILE.                                               
048200     MOVE "1" TO STATUS-2.                                                
048300     READ EVENT-FILE                                                      
048400         AT END MOVE "1" TO STATUS-2.                                     
048500     PERFORM 2410-ACCUM-ONE-EVENT-COST THRU 2410-EXIT                     
048600         UNTIL STATUS-2 = "1".                                            
048700     CLOSE EVENT-FILE.                                                    
048800 2400-EXIT.                                                               
048900     EXIT.                                                                
049000*    UNLIKE 2310, EVERY EVENT TYPE COUNTS HERE - NOT JUST SALE.           
049100 2410-ACCUM-ONE-EVENT-COST.                                               
049200     IF EV-USER-ID = PP-USER-ID                                           
049300         AND EV-CATEGORY = PP-CATEGORY                                    
049400         AND EV-DATE >= LV-START-DATE                                     
049500         AND EV-DATE <= LV-END-DATE                                       
049600             ADD EV-COST TO LV-TOTAL-EXP-EVENT.                           
049700     READ EVENT-FILE                                                      
049800         AT END MOVE "1" TO STATUS-2.                                     
049900 2410-EXIT.                                                               
050000     EXIT.                                                                
050100*****************************************************************         
050200* 2500  ACCUM-EXP-PURCH  -  SUM PURCHASE-PRICE OVER ALL TAG     *         
050300* ROWS FOR THIS USER/CATEGORY - NOT DATE-FILTERED.  SEC G PT B. *         
050400*****************************************************************         
050500*    RESET THE ACCUMULATOR - THIS PARAGRAPH RUNS ONCE PER CARD.           
050600 2500-ACCUM-EXP-PURCH.                                                    
050700     MOVE ZERO TO LV-TOTAL-EXP-PURCH.                                     
050800*    OPEN/READ/CLOSE LID-FILE FRESH FOR THIS ONE CARD.                    
050900     OPEN INPUT LID-FILE.                                                 
051000     MOVE "1" TO STATUS-2.                                                
051100     READ LID-FILE                                                        
051200         AT END MOVE "1" TO STATUS-2.                                     
051300     PERFORM 2510-ACCUM-ONE-PURCH-PRICE THRU 2510-EXIT                    
051400         UNTIL STATUS-2 = "1".                                            
051500     CLOSE LID-FILE.                                                      
051600 2500-EXIT.                                                               
051700     EXIT.                                                                
051800*    NO DATE TEST HERE - SEE THE MAINTENANCE NOTE ABOVE                   
051900*    PROCEDURE DIVISION FOR WHY THIS IS DELIBERATE.                       
052000 2510-ACCUM-ONE-PURCH-PRICE.                                              
052100     IF LI-USER-ID = PP-USER-ID                                           
052200         AND LI-CATEGORY = PP-CATEGORY                                    
052300             ADD LI-PURCHASE-PRICE TO LV-TOTAL-EXP-PURCH.                 
052400     READ LID-FILE                                                        
052500         AT END MOVE "1" TO STATUS-2.                                     
052600 2510-EXIT.                                                               
052700     EXIT.                                                                
052800*****************************************************************         
052900* 2600  ACCUM-EXP-LEDGER  -  SUM EXPENSE-LEDGER AMOUNT FOR THIS *         
053000* USER/CATEGORY, EXPENSE-DATE IN RANGE.  SEC G PART C, THEN     *         
053100* ROLLS ALL THREE SUB-TOTALS INTO TOTAL-EXPENSES AND NET-PROFIT.*         
053200*****************************************************************         
053300*    RESET THE ACCUMULATOR - THIS PARAGRAPH RUNS ONCE PER CARD.           
053400 2600-ACCUM-EXP-LEDGER.                                                   
053500     MOVE ZERO TO LV-TOTAL-EXP-LEDGER.                                    
053600*    OPEN/READ/CLOSE EXPENSE-FILE FRESH FOR THIS ONE CARD.                
053700     OPEN INPUT EXPENSE-FILE.                                             
053800     MOVE "1" TO STATUS-2.                                                
053900     READ EXPENSE-FILE                                                    
054000         AT END MOVE "1" TO STATUS-2.                                     
054100     PERFORM 2610-ACCUM-ONE-EXP-AMT THRU 2610-EXIT                        
054200         UNTIL STATUS-2 = "1".                                            
054300     CLOSE EXPENSE-FILE.                                                  
054400*    ROLL ALL THREE EXPENSE SOURCES TOGETHER, THEN THE BOTTOM             
054500*    LINE, BOTH ROUNDED TO THE PENNY BEFORE THE MOVE TO PRINT.            
054600     COMPUTE LV-TOTAL-EXPENSES ROUNDED =                                  
054700         LV-TOTAL-EXP-EVENT + LV-TOTAL-EXP-PURCH                          
054800             + LV-TOTAL-EXP-LEDGER.                                       
054900     COMPUTE LV-NET-PROFIT ROUNDED =                                      
055000         LV-TOTAL-REVENUE - LV-TOTAL-EXPENSES.                            
055100 2600-EXIT.                                                               
055200     EXIT.                                                                
055300*    USER, CATEGORY, AND THE DATE WINDOW - SAME PATTERN AS                
055400*    2410 ABOVE, DIFFERENT FILE.                                          
055500 2610-ACCUM-ONE-EXP-AMT.                                                  
055600     IF EX-USER-ID = PP-USER-ID                                           
055700         AND EX-CATEGORY = PP-CATEGORY                                    
055800         AND EX-EXPENSE-DATE >= LV-START-DATE                             
055900         AND EX-EXPENSE-DATE <= LV-END-DATE                               
056000             ADD EX-AMOUNT TO LV-TOTAL-EXP-LEDGER.                        
056100     READ EXPENSE-FILE                                                    
056200         AT END MOVE "1" TO STATUS-2.                                     
056300 2610-EXIT.                                                               
056400     EXIT.                                                                
056500*****************************************************************         
056600* 2700  WRITE-PROFIT-LINE  -  ONE ROW PER CATEGORY REQUESTED.   *         
056700*****************************************************************         
056800*    ONE MOVE PER OUTPUT FIELD - LVPRPREC CARRIES NO OTHER DATA.          
056900 2700-WRITE-PROFIT-LINE.                                                  
057000*    BUILD THE OUTPUT RECORD FIELD BY FIELD.                              
057100     MOVE PP-CATEGORY       TO PR-CATEGORY.                               
057200     MOVE LV-TOTAL-REVENUE  TO PR-TOTAL-REVENUE.                          
057300     MOVE LV-TOTAL-EXPENSES TO PR-TOTAL-EXPENSES.                         
057400     MOVE LV-NET-PROFIT     TO PR-NET-PROFIT.                             
057500*    LINE SEQUENTIAL OUTPUT - LV-PROFIT-LINE IS EXACTLY 80 BYTES.         
057600     WRITE PROFIT-RPT-LINE FROM LV-PROFIT-LINE.                           
057700 2700-EXIT.                                                               
057800     EXIT.                                                                
057900                                                                          
058000                                                                          
058100                                                                          
058200                                                                          
058300                                                                          
058400                                                                          
058500                                                                          
058600                                                                          
058700                                                                          
058800                                                                          
058900                                                                          
059000                                                                          
059100                                                                          
059200                                                                          
059300                                                                          
059400                                                                          
