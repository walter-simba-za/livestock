000100* (c) 1990, 2001  MIDLAND FARM BUREAU COOPERATIVE                         
000200*                                                                         
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                              
000400* MIDLAND FARM BUREAU COOPERATIVE - INFORMATION SYSTEMS DIVISION.         
000500* NOT FOR DISTRIBUTION OUTSIDE THE COOPERATIVE.                           
000600*                                                                         
000700* #ident "@(#) lvstock/LVIDMGR.cbl   $Revision: 1.11 $"                   
000800*                                                                         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.    LVIDMGR.                                                  
001100 AUTHOR.        R HUTCHENS.                                               
001200 INSTALLATION.  MIDLAND FARM BUREAU COOPERATIVE - DES MOINES DP.          
001300 DATE-WRITTEN.  07/09/90.                                                 
001400 DATE-COMPILED.                                                           
001500 SECURITY.      COOPERATIVE INTERNAL USE ONLY.                            
001600*****************************************************************         
001700* LVIDMGR  -  LIVESTOCK TAG (LID) MANAGER SUBPROGRAM            *         
001800*                                                                *        
001900* CALLED FROM LVEVENT.  DOES NOT OWN ANY FILE OF ITS OWN -      *         
002000* LVEVENT LOADS LIDFIL INTO A WORKING-STORAGE TABLE AT START-UP *         
002100* AND PASSES THAT TABLE HERE BY REFERENCE (SAME TECHNIQUE THE   *         
002200* COUNT TABLE USES WITH LVCNTUPD).  FOUR ENTRY FUNCTIONS:       *         
002300*   VALI - VALIDATE TAGS SUPPLIED WITH THE EVENT (SPEC RULE B) *          
002400*   GEN  - GENERATE/CONSUME TAGS, BIRTH/PURCHASE (SPEC RULE E) *          
002500*   UPDT - POST STATUS TO RESOLVED TAGS (SPEC RULE E)          *          
002600* THE MATCH-INDEX LIST BUILT BY A VALI CALL IS CARRIED BACK TO  *         
002700* THE CALLER IN LINKAGE AND MUST BE HANDED BACK UNCHANGED ON    *         
002800* THE FOLLOW-UP UPDT CALL FOR THE SAME EVENT.                   *         
002900*                                                                *        
003000* CHANGE LOG                                                    *         
003100*  07/09/90  RH   0000  ORIGINAL PROGRAM - VALI AND GEN ONLY.   *         
003200*  03/22/92  RH   0182  ADDED UPDT ENTRY FOR SALE/SLAUGHTER/    *         
003300*                       LOST STATUS POSTING.                    *         
003400*  11/30/93  TDK  0233  REJECT REASON TEXT WIDENED TO X(30) TO  *         
003500*                       MATCH THE LVVALID CHANGE OF THE SAME    *         
003600*                       DATE.                                   *         
003700*  06/14/95  RH   0296  PURCHASE-PRICE NOW COPIED FROM EVENT-   *         
003800*                       COST ONTO EVERY GENERATED TAG, NOT      *         
003900*                       JUST THE FIRST ONE (AUDIT FINDING).     *         
004000*  12/03/98  MPL  Y2K01 YEAR-2000 REVIEW: NO DATE FIELDS ARE    *         
004100*                       CARRIED IN THIS PROGRAM.  SIGNED OFF.   *         
004200*  01/11/99  MPL  Y2K07 CENTURY-ROLL TEST RUN - NO CHANGES.     *         
004300*  09/18/00  RH   0407  FEMALE SEQUENCE START CORRECTED TO      *         
004400*                       MAX-ID-BEFORE + MALE-COUNT PER THE      *         
004500*                       HERD-COUNT RECONCILIATION REVIEW.       *         
004600*****************************************************************         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     UPSI-0 ON  STATUS IS LI-TEST-RUN                                     
005200            OFF STATUS IS LI-PROD-RUN.                                    
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500 77  LI-OK                        PIC S9(9) COMP-5 VALUE 0.               
005600 77  LI-REJECTED                  PIC S9(9) COMP-5 VALUE 1.               
005700 77  LI-TAG-NX                    PIC S9(4) COMP.                         
005800 77  LI-ANIMAL-NX                 PIC S9(4) COMP.                         
005900 77  LI-GEN-SEQ                   PIC 9(09).                              
006000*                                                                         
006100 01  LI-GEN-TAG-AREA.                                                     
006200     05  LI-GEN-PREFIX            PIC X(01).                              
006300     05  LI-GEN-SEQ-DISPLAY       PIC 9(09).                              
006400*                                                                         
006500 01  LOGMSG.                                                              
006600     05  FILLER          PIC X(09) VALUE "LVIDMGR =>".                    
006700     05  LOGMSG-TEXT      PIC X(50).                                      
006800 01  LOGMSG-LEN           PIC S9(9)  COMP-5.                              
006900*****************************************************************         
007000* STANDARD SHOP DATE WORK AREA - CARRIED IN EVERY LVSTOCK        *        
007100* PROGRAM FOR CONSISTENCY WITH THE REST OF THE COOPERATIVE'S     *        
007200* BATCH SUITE, WHETHER THE PROGRAM NEEDS TODAY'S DATE OR NOT.    *        
007300*****************************************************************         
007400 01  WS-CURRENT-DATE.                                                     
007500     05  WS-CD-CCYYMMDD          PIC 9(08).                               
007600 01  WS-CD-YMD-VIEW REDEFINES WS-CURRENT-DATE.                            
007700     05  WS-CD-CC                PIC 9(02).                               
007800     05  WS-CD-YY                PIC 9(02).                               
007900     05  WS-CD-MM                PIC 9(02).                               
008000     05  WS-CD-DD                PIC 9(02).                               
008100 01  WS-CD-CCYY-VIEW REDEFINES WS-CURRENT-DATE.                           
008200     05  WS-CD-CCYY              PIC 9(04).                               
008300     05  WS-CD-MMDD              PIC 9(04).                               
008400*                                                                         
008500 LINKAGE SECTION.                                                         
008600 01  LI-IDMGR-PARMS.                                                      
008700     03  LI-IDMGR-FUNCTION       PIC X(04).                               
008800     03  LI-IDMGR-USER-ID        PIC 9(09).                               
008900     03  LI-IDMGR-CATEGORY       PIC X(06).                               
009000     03  LI-IDMGR-EVENT-TYPE     PIC X(09).                               
009100     03  LI-IDMGR-MALE-COUNT     PIC 9(09).                               
009200     03  LI-IDMGR-FEMALE-COUNT   PIC 9(09).                               
009300     03  LI-IDMGR-EVENT-COST     PIC S9(09)V99.                           
009400     03  LI-IDMGR-EVENT-ID       PIC 9(09).                               
009500     03  LI-IDMGR-MAX-ID-BEFORE  PIC S9(09).                              
009600     03  LI-IDMGR-NEW-STATUS     PIC X(11).                               
009700     03  LI-IDMGR-TAG-COUNT      PIC 9(03).                               
009800     03  LI-IDMGR-TAGS.                                                   
009900         05  LI-IDMGR-TAG        PIC X(10) OCCURS 100 TIMES.              
010000     03  LI-IDMGR-MATCH-COUNT    PIC 9(03).                               
010100     03  LI-IDMGR-MATCH-NX.                                               
010200         05  LI-IDMGR-MATCH-IX   PIC S9(05) COMP-5                        
010300                             OCCURS 100 TIMES.                            
010400     03  LI-IDMGR-STATUS         PIC S9(9) COMP-5.                        
010500     03  LI-IDMGR-REJECT-CODE    PIC X(30).                               
010600     03  LI-REJECT-CODE-WORDS REDEFINES LI-IDMGR-REJECT-CODE.             
010700         05  LI-REJECT-WORD      PIC X(10) OCCURS 3 TIMES.                
010800 01  LI-LID-TABLE-COUNT           PIC S9(9) COMP-5.                       
010900 01  LI-LID-TABLE-AREA.                                                   
011000     05  FILLER                  PIC X(01).                               
011100     05  LI-LID-ENTRY OCCURS 1 TO 9999 TIMES                              
011200                 DEPENDING ON LI-LID-TABLE-COUNT                          
011300                 INDEXED BY LI-LID-NX.                                    
011400         10  LI-LID-ID               PIC 9(09).                           
011500         10  LI-LID-KEY.                                                  
011600             15  LI-LID-USER-ID      PIC 9(09).                           
011700             15  LI-LID-CATEGORY     PIC X(06).                           
011800             15  LI-LID-TAG-NUMBER   PIC X(10).                           
011900         10  LI-LID-GENDER           PIC X(06).                           
012000         10  LI-LID-STATUS           PIC X(11).                           
012100         10  LI-LID-EVENT-ID         PIC 9(09).                           
012200         10  LI-LID-PURCHASE-PRICE   PIC S9(09)V99.                       
012300 PROCEDURE DIVISION USING LI-IDMGR-PARMS                                  
012400                           LI-LID-TABLE-COUNT                             
012500                           LI-LID-TABLE-AREA.                             
012600*                                                                         
012700 START-LVIDMGR.                                                           
012800     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                                 
012900     ACCEPT WS-CD-CCYYMMDD FROM DATE YYYYMMDD.                            
013000     MOVE LI-OK TO LI-IDMGR-STATUS.                                       
013100     MOVE SPACES TO LI-IDMGR-REJECT-CODE.                                 
013200     IF LI-IDMGR-FUNCTION = "VALI"                                        
013300         PERFORM 2000-VALIDATE-TAGS THRU 2000-EXIT                        
013400     ELSE IF LI-IDMGR-FUNCTION = "GEN "                                   
013500         PERFORM 3000-GENERATE-TAGS THRU 3000-EXIT                        
013600     ELSE IF LI-IDMGR-FUNCTION = "UPDT"                                   
013700         PERFORM 4000-UPDATE-STATUS THRU 4000-EXIT                        
013800     ELSE                                                                 
013900         MOVE LI-REJECTED TO LI-IDMGR-STATUS                              
014000         MOVE "UNKNOWN_FUNCTION" TO LI-IDMGR-REJECT-CODE.                 
014100     PERFORM 9000-DO-USERLOG THRU 9000-EXIT.                              
014200     EXIT PROGRAM.                                                        
014300*****************************************************************         
014400* 2000  VALIDATE-TAGS  -  SPEC RULE B.  BRANCH ON EVENT-TYPE.  *          
014500*****************************************************************         
014600 2000-VALIDATE-TAGS.                                                      
014700     MOVE ZERO TO LI-IDMGR-MATCH-COUNT.                                   
014800     IF LI-IDMGR-EVENT-TYPE = "SALE" OR "SLAUGHTER" OR "LOST"             
014900         PERFORM 2100-VALIDATE-REQUIRED-TAGS THRU 2100-EXIT               
015000     ELSE IF LI-IDMGR-EVENT-TYPE = "PURCHASE"                             
015100         PERFORM 2200-VALIDATE-OPTIONAL-TAGS THRU 2200-EXIT               
015200     ELSE                                                                 
015300         MOVE "No tag check for this event type" TO LOGMSG-TEXT.          
015400 2000-EXIT.                                                               
015500     EXIT.                                                                
015600*****************************************************************         
015700* 2100  VALIDATE-REQUIRED-TAGS  -  SALE / SLAUGHTER / LOST.     *         
015800*****************************************************************         
015900 2100-VALIDATE-REQUIRED-TAGS.                                             
016000     IF LI-IDMGR-TAG-COUNT = ZERO                                         
016100         MOVE LI-REJECTED TO LI-IDMGR-STATUS                              
016200         MOVE "INVALID_LIVESTOCK_IDS" TO LI-IDMGR-REJECT-CODE             
016300         MOVE "No tags supplied" TO LOGMSG-TEXT                           
016400         GO TO 2100-EXIT.                                                 
016500     PERFORM 2110-RESOLVE-ONE-TAG THRU 2110-EXIT                          
016600         VARYING LI-TAG-NX FROM 1 BY 1                                    
016700         UNTIL LI-TAG-NX > LI-IDMGR-TAG-COUNT                             
016800            OR LI-IDMGR-STATUS = LI-REJECTED.                             
016900     IF LI-IDMGR-STATUS = LI-REJECTED                                     
017000         GO TO 2100-EXIT.                                                 
017100     IF LI-IDMGR-MATCH-COUNT NOT =                                        
017200             LI-IDMGR-MALE-COUNT + LI-IDMGR-FEMALE-COUNT                  
017300         MOVE LI-REJECTED TO LI-IDMGR-STATUS                              
017400         MOVE "LIVESTOCK_ID_COUNT_MISMATCH"                               
017500                             TO LI-IDMGR-REJECT-CODE                      
017600         MOVE "Tag count does not match" TO LOGMSG-TEXT                   
017700         GO TO 2100-EXIT.                                                 
017800     PERFORM 2120-CHECK-ONE-ALIVE THRU 2120-EXIT                          
017900         VARYING LI-TAG-NX FROM 1 BY 1                                    
018000         UNTIL LI-TAG-NX > LI-IDMGR-MATCH-COUNT                           
018100            OR LI-IDMGR-STATUS = LI-REJECTED.                             
018200     IF LI-IDMGR-STATUS NOT = LI-REJECTED                                 
018300         MOVE "Required tags validated" TO LOGMSG-TEXT.                   
018400 2100-EXIT.                                                               
018500     EXIT.                                                                
018600*****************************************************************         
018700* 2110  RESOLVE-ONE-TAG  -  LOOK UP ONE CALLER TAG IN THE LID   *         
018800* TABLE BY (USER-ID, CATEGORY, TAG-NUMBER).                     *         
018900*****************************************************************         
019000 2110-RESOLVE-ONE-TAG.                                                    
019100     SET LI-LID-NX TO 1.                                                  
019200     SEARCH LI-LID-ENTRY                                                  
019300         AT END                                                           
019400             MOVE LI-REJECTED TO LI-IDMGR-STATUS                          
019500             MOVE "INVALID_LIVESTOCK_IDS" TO LI-IDMGR-REJECT-CODE         
019600             MOVE "Some IDs not found" TO LOGMSG-TEXT                     
019700         WHEN LI-LID-USER-ID (LI-LID-NX) = LI-IDMGR-USER-ID               
019800          AND LI-LID-CATEGORY (LI-LID-NX) = LI-IDMGR-CATEGORY             
019900          AND LI-LID-TAG-NUMBER (LI-LID-NX) =                             
020000                              LI-IDMGR-TAG (LI-TAG-NX)                    
020100             ADD 1 TO LI-IDMGR-MATCH-COUNT                                
020200             SET LI-IDMGR-MATCH-IX (LI-IDMGR-MATCH-COUNT)                 
020300                                       TO LI-LID-NX.                      
020400 2110-EXIT.                                                               
020500     EXIT.                                                                
020600*****************************************************************         
020700* 2120  CHECK-ONE-ALIVE  -  A MATCHED TAG MUST STILL BE ALIVE.  *         
020800*****************************************************************         
020900 2120-CHECK-ONE-ALIVE.                                                    
021000     SET LI-LID-NX TO LI-IDMGR-MATCH-IX (LI-TAG-NX).                      
021100     IF LI-LID-STATUS (LI-LID-NX) NOT = "ALIVE"                           
021200         MOVE LI-REJECTED TO LI-IDMGR-STATUS                              
021300         MOVE "INVALID_LIVESTOCK_IDS" TO LI-IDMGR-REJECT-CODE             
021400         MOVE "Some IDs are not alive" TO LOGMSG-TEXT.                    
021500 2120-EXIT.                                                               
021600     EXIT.                                                                
021700*****************************************************************         
021800* 2200  VALIDATE-OPTIONAL-TAGS  -  PURCHASE.  NO EXISTENCE OR   *         
021900* STATUS CHECK - THE TAGS DO NOT EXIST YET.                     *         
022000*****************************************************************         
022100 2200-VALIDATE-OPTIONAL-TAGS.                                             
022200     IF LI-IDMGR-TAG-COUNT = ZERO                                         
022300         MOVE "No purchase tags supplied" TO LOGMSG-TEXT                  
022400     ELSE IF LI-IDMGR-TAG-COUNT NOT =                                     
022500             LI-IDMGR-MALE-COUNT + LI-IDMGR-FEMALE-COUNT                  
022600         MOVE LI-REJECTED TO LI-IDMGR-STATUS                              
022700         MOVE "LIVESTOCK_ID_COUNT_MISMATCH"                               
022800                             TO LI-IDMGR-REJECT-CODE                      
022900         MOVE "Tag count does not match" TO LOGMSG-TEXT                   
023000     ELSE                                                                 
023100         MOVE "Purchase tags validated" TO LOGMSG-TEXT.                   
023200 2200-EXIT.                                                               
023300     EXIT.                                                                
023400*****************************************************************         
023500* 3000  GENERATE-TAGS  -  SPEC RULE E.  BIRTH/PURCHASE ONLY,   *          
023600* MALES FIRST THEN FEMALES, CALLER TAGS CONSUMED IN LIST ORDER  *         
023700* BEFORE ANY NUMBER IS GENERATED.                                *        
023800*****************************************************************         
023900 3000-GENERATE-TAGS.                                                      
024000     MOVE 1 TO LI-TAG-NX.                                                 
024100     PERFORM 3100-GEN-ONE-MALE THRU 3100-EXIT                             
024200         VARYING LI-ANIMAL-NX FROM 1 BY 1                                 
024300         UNTIL LI-ANIMAL-NX > LI-IDMGR-MALE-COUNT.                        
024400     PERFORM 3200-GEN-ONE-FEMALE THRU 3200-EXIT                           
024500         VARYING LI-ANIMAL-NX FROM 1 BY 1                                 
024600         UNTIL LI-ANIMAL-NX > LI-IDMGR-FEMALE-COUNT.                      
024700     MOVE "Tags generated" TO LOGMSG-TEXT.                                
024800 3000-EXIT.                                                               
024900     EXIT.                                                                
025000*****************************************************************         
025100* 3100  GEN-ONE-MALE  -  SEQUENCE STARTS AT MAX-ID-BEFORE + 1.  *         
025200*****************************************************************         
025300 3100-GEN-ONE-MALE.                                                       
025400     ADD 1 TO LI-LID-TABLE-COUNT.                                         
025500     SET LI-LID-NX TO LI-LID-TABLE-COUNT.                                 
025600     IF LI-TAG-NX NOT > LI-IDMGR-TAG-COUNT                                
025700         MOVE LI-IDMGR-TAG (LI-TAG-NX)                                    
025800                     TO LI-LID-TAG-NUMBER (LI-LID-NX)                     
025900         ADD 1 TO LI-TAG-NX                                               
026000     ELSE                                                                 
026100         COMPUTE LI-GEN-SEQ =                                             
026200                 LI-IDMGR-MAX-ID-BEFORE + LI-ANIMAL-NX                    
026300         MOVE "M" TO LI-GEN-PREFIX                                        
026400         MOVE LI-GEN-SEQ TO LI-GEN-SEQ-DISPLAY                            
026500         MOVE LI-GEN-TAG-AREA TO LI-LID-TAG-NUMBER (LI-LID-NX).           
026600     MOVE LI-LID-TABLE-COUNT TO LI-LID-ID (LI-LID-NX).                    
026700     MOVE LI-IDMGR-USER-ID TO LI-LID-USER-ID (LI-LID-NX).                 
026800     MOVE LI-IDMGR-CATEGORY TO LI-LID-CATEGORY (LI-LID-NX).               
026900     MOVE "MALE" TO LI-LID-GENDER (LI-LID-NX).                            
027000     MOVE "ALIVE" TO LI-LID-STATUS (LI-LID-NX).                           
027100     MOVE LI-IDMGR-EVENT-ID TO LI-LID-EVENT-ID (LI-LID-NX).               
027200     MOVE LI-IDMGR-EVENT-COST                                             
027300                     TO LI-LID-PURCHASE-PRICE (LI-LID-NX).                
027400 3100-EXIT.                                                               
027500     EXIT.                                                                
027600*****************************************************************         
027700* 3200  GEN-ONE-FEMALE  -  SEQUENCE CONTINUES CONTIGUOUSLY      *         
027800* FROM MAX-ID-BEFORE + MALE-COUNT.                               *        
027900*****************************************************************         
028000 3200-GEN-ONE-FEMALE.                                                     
028100     ADD 1 TO LI-LID-TABLE-COUNT.                                         
028200     SET LI-LID-NX TO LI-LID-TABLE-COUNT.                                 
028300     IF LI-TAG-NX NOT > LI-IDMGR-TAG-COUNT                                
028400         MOVE LI-IDMGR-TAG (LI-TAG-NX)                                    
028500                     TO LI-LID-TAG-NUMBER (LI-LID-NX)                     
028600         ADD 1 TO LI-TAG-NX                                               
028700     ELSE                                                                 
028800         COMPUTE LI-GEN-SEQ = LI-IDMGR-MAX-ID-BEFORE                      
028900                 + LI-IDMGR-MALE-COUNT + LI-ANIMAL-NX                     
029000         MOVE "F" TO LI-GEN-PREFIX                                        
029100         MOVE LI-GEN-SEQ TO LI-GEN-SEQ-DISPLAY                            
029200         MOVE LI-GEN-TAG-AREA TO LI-LID-TAG-NUMBER (LI-LID-NX).           
029300     MOVE LI-LID-TABLE-COUNT TO LI-LID-ID (LI-LID-NX).                    
029400     MOVE LI-IDMGR-USER-ID TO LI-LID-USER-ID (LI-LID-NX).                 
029500     MOVE LI-IDMGR-CATEGORY TO LI-LID-CATEGORY (LI-LID-NX).               
029600     MOVE "FEMALE" TO LI-LID-GENDER (LI-LID-NX).                          
029700     MOVE "ALIVE" TO LI-LID-STATUS (LI-LID-NX).                           
029800     MOVE LI-IDMGR-EVENT-ID TO LI-LID-EVENT-ID (LI-LID-NX).               
029900     MOVE LI-IDMGR-EVENT-COST                                             
030000                     TO LI-LID-PURCHASE-PRICE (LI-LID-NX).                
030100 3200-EXIT.                                                               
030200     EXIT.                                                                
030300*****************************************************************         
030400* 4000  UPDATE-STATUS  -  SALE/SLAUGHTER/LOST.  WALKS THE       *         
030500* MATCH-INDEX LIST A PRIOR VALI CALL LEFT IN LINKAGE.           *         
030600*****************************************************************         
030700 4000-UPDATE-STATUS.                                                      
030800     PERFORM 4100-UPDATE-ONE-TAG THRU 4100-EXIT                           
030900         VARYING LI-TAG-NX FROM 1 BY 1                                    
031000         UNTIL LI-TAG-NX > LI-IDMGR-MATCH-COUNT.                          
031100     MOVE "Tag status posted" TO LOGMSG-TEXT.                             
031200 4000-EXIT.                                                               
031300     EXIT.                                                                
031400 4100-UPDATE-ONE-TAG.                                                     
031500     SET LI-LID-NX TO LI-IDMGR-MATCH-IX (LI-TAG-NX).                      
031600     MOVE LI-IDMGR-NEW-STATUS TO LI-LID-STATUS (LI-LID-NX).               
031700     MOVE LI-IDMGR-EVENT-ID TO LI-LID-EVENT-ID (LI-LID-NX).               
031800 4100-EXIT.                                                               
031900     EXIT.                                                                
032000*****************************************************************         
032100*  9000  AUDIT TRAIL - CARRIES FORWARD THE SHOP'S OLD            *        
032200*  COUNTER-SCREEN DO-USERLOG HABIT.  NO ONLINE MONITOR           *        
032300*  RUNS IN BATCH, SO THIS IS A PLAIN DISPLAY TO THE JOB LOG.     *        
032400*****************************************************************         
032500 9000-DO-USERLOG.                                                         
032600     DISPLAY LOGMSG.                                                      
032700 9000-EXIT.                                                               
032800     EXIT.                                                                
032900                                                                          
