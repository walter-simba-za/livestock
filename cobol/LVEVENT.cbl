000100* (c) 1990, 2000  MIDLAND FARM BUREAU COOPERATIVE                         
000200*                                                                         
000300* MIDLAND FARM BUREAU COOPERATIVE - INFORMATION SYSTEMS DIVISION          
000400* UNPUBLISHED PROPRIETARY SOURCE CODE OF THE COOPERATIVE.                 
000500* NOT FOR DISTRIBUTION OUTSIDE THE COOPERATIVE.                           
000600*                                                                         
000700* #ident "@(#) lvstock/LVEVENT.cbl   $Revision: 2.4 $"                    
000800*                                                                         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. LVEVENT.                                                     
001100 AUTHOR. R HUTCHENS.                                                      
001200 INSTALLATION.  MIDLAND FARM BUREAU COOPERATIVE - DES MOINES DP.          
001300 DATE-WRITTEN.  08/21/90.                                                 
001400 DATE-COMPILED.                                                           
001500 SECURITY.      COOPERATIVE INTERNAL USE ONLY.                            
001600*****************************************************************         
001700* LVEVENT  -  RECORD LIVESTOCK EVENT (THE CORE POSTING RUN)     *         
001800*                                                                *        
001900* READS EVTTRN-FILE, ONE EVENT REQUEST PER RECORD, AND POSTS    *         
002000* EACH ONE AGAINST THE HERD.  CNTFIL AND LIDFIL HAVE NO KEYED   *         
002100* ACCESS METHOD IN THIS BUILD SO BOTH ARE LOADED INTO WORKING-  *         
002200* STORAGE TABLES AT START-UP, UPDATED IN PLACE AS EVENTS POST,  *         
002300* AND RE-WRITTEN IN FULL WHEN THE RUN ENDS - THE SAME OLD-      *         
002400* MASTER/NEW-MASTER TECHNIQUE THE HERD-COUNT CONVERSION USED    *         
002500* BACK WHEN CNTFIL WAS STILL ON THE IDS MACHINE.                *         
002600*                                                                *        
002700* THE FIVE EVENT TYPES ARE BIRTH, PURCHASE, SALE, SLAUGHTER,    *         
002800* AND LOST.  EACH TOUCHES THE HERD COUNT AND, FOR BIRTH/        *         
002900* PURCHASE/SALE/SLAUGHTER/LOST ALIKE, THE INDIVIDUAL-ANIMAL TAG *         
003000* TABLE IN LIDFIL - SEE 2700-POST-TAGS BELOW FOR THE SPLIT      *         
003100* BETWEEN "GENERATE NEW TAGS" AND "RETIRE EXISTING TAGS".       *         
003200*                                                                *        
003300* CHANGE LOG                                                    *         
003400*  08/21/90  RH   0000  ORIGINAL PROGRAM - BIRTH/DEATH/SALE/    *         
003500*                       PURCHASE POSTING, TABLE-DRIVEN MASTERS. *         
003600*  02/14/92  RH   0177  SLAUGHTER AND LOST EVENT TYPES ADDED    *         
003700*                       ALONGSIDE THE COUNT-DELTA REWRITE IN    *         
003800*                       LVCNTUPD.                                *        
003900*  06/14/95  RH   0296  TAG GENERATION MOVED TO LVIDMGR SO THE  *         
004000*                       GENDER-PREFIX RULE LIVES IN ONE PLACE.  *         
004100*  12/03/98  MPL  Y2K01 YEAR-2000 REVIEW: EVENT-DATE IS 9(8)    *         
004200*                       CCYYMMDD THROUGHOUT.  NO WINDOWING.     *         
004300*                       SIGNED OFF.                              *        
004400*  01/11/99  MPL  Y2K07 CENTURY-ROLL TEST RUN - NO CHANGES.     *         
004500*  09/18/00  RH   0407  MAX-ID-BEFORE NOW CAPTURED AHEAD OF THE *         
004600*                       COUNT POST PER THE HERD-COUNT AUDIT.    *         
004700*  04/02/01  RH   0451  LOST EVENT TYPE NOW REQUIRES A NON-ZERO           
004800*                       TAG LIST LIKE SALE/SLAUGHTER - CLOSED A           
004900*                       GAP WHERE A LOST EVENT COULD SLIP THROUGH         
005000*                       WITH NO TAGS NAMED AT ALL.                        
005100*  11/19/02  RH   0503  REVIEWED FOR THE STATE LIVESTOCK REGISTRY         
005200*                       CROSS-CHECK PROJECT - NO PROGRAM CHANGES,         
005300*                       LAYOUT CONFIRMED COMPATIBLE.                      
005400*****************************************************************         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER.  USL-486.                                               
005800 OBJECT-COMPUTER.  USL-486.                                               
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100     UPSI-0 ON  STATUS IS LV-TEST-RUN                                     
006200*        UPSI-0 IS SET ON IN THE TEST JCL ONLY - LVEVENT DOES             
006300*        NOT ACTUALLY TEST LV-TEST-RUN ANYWHERE BELOW, BUT THE            
006400*        SWITCH IS DECLARED HERE FOR CONSISTENCY WITH THE REST            
006500*        OF THE SUITE'S JCL.                                              
006600            OFF STATUS IS LV-PROD-RUN.                                    
006700*                                                                         
006800*****************************************************************         
006900* FILE-CONTROL.  SEVEN SEQUENTIAL FILES - THE "-NEW" PAIR IS    *         
007000* THE OLD-MASTER/NEW-MASTER OUTPUT SIDE OF THE COUNT AND TAG    *         
007100* TABLES; SEE 9000-REWRITE-MASTERS.  NONE OF THESE ARE KEYED -  *         
007200* THE COOPERATIVE'S ISAM HANDLER IS NOT USED IN THIS BUILD.     *         
007300*****************************************************************         
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600*    USER MASTER - LOADED WHOLE FOR THE USER-ID CHECK.                    
007700     SELECT USER-FILE ASSIGN TO "USERFIL"                                 
007800         ORGANIZATION IS SEQUENTIAL                                       
007900         STATUS FILE-STATUS.                                              
008000*    HERD-COUNT MASTER, OLD SIDE - READ IN AT START-UP.                   
008100     SELECT COUNT-FILE ASSIGN TO "CNTFIL"                                 
008200         ORGANIZATION IS SEQUENTIAL                                       
008300         STATUS FILE-STATUS.                                              
008400*    HERD-COUNT MASTER, NEW SIDE - WRITTEN AT 9000-REWRITE.               
008500     SELECT COUNT-FILE-NEW ASSIGN TO "CNTFILN"                            
008600         ORGANIZATION IS SEQUENTIAL                                       
008700         STATUS FILE-STATUS.                                              
008800*    LIVESTOCK-ID (TAG) MASTER, OLD SIDE - READ IN AT START-UP.           
008900     SELECT LID-FILE ASSIGN TO "LIDFIL"                                   
009000         ORGANIZATION IS SEQUENTIAL                                       
009100         STATUS FILE-STATUS.                                              
009200*    LIVESTOCK-ID (TAG) MASTER, NEW SIDE - REWRITTEN AT RUN END.          
009300     SELECT LID-FILE-NEW ASSIGN TO "LIDFILN"                              
009400         ORGANIZATION IS SEQUENTIAL                                       
009500         STATUS FILE-STATUS.                                              
009600*    INCOMING EVENT REQUESTS - ONE RECORD PER POSTING REQUEST.            
009700     SELECT EVTTRN-FILE ASSIGN TO "EVTTRN"                                
009800         ORGANIZATION IS SEQUENTIAL                                       
009900         STATUS FILE-STATUS.                                              
010000*    THE EVENT LEDGER - APPEND-ONLY, OPENED EXTEND, NEVER REDONE.         
010100     SELECT EVENT-FILE ASSIGN TO "EVTFIL"                                 
010200         ORGANIZATION IS SEQUENTIAL                                       
010300         STATUS FILE-STATUS.                                              
010400 DATA DIVISION.                                                           
010500 FILE SECTION.                                                            
010600*****************************************************************         
010700* USER-FILE  -  ONE RECORD PER REGISTERED HERD OWNER.  ONLY THE *         
010800* KEY IS CARRIED HERE; THE OWNER'S OTHER DATA LIVES ELSEWHERE.  *         
010900*****************************************************************         
011000 FD  USER-FILE.                                                           
011100 01  USER-ITEM.                                                           
011200     03  US-USER-ID               PIC 9(09).                              
011300     03  FILLER                   PIC X(01).                              
011400*****************************************************************         
011500* COUNT-FILE  -  ONE ROW PER (USER-ID, CATEGORY) HERD COUNT.    *         
011600* MALE-COUNT/FEMALE-COUNT ARE THE LIVE HERD SIZE; MAX-ID IS THE *         
011700* HIGHEST TAG SEQUENCE NUMBER ISSUED SO FAR FOR THAT HERD.      *         
011800*****************************************************************         
011900 FD  COUNT-FILE.                                                          
012000 01  COUNT-ITEM.                                                          
012100     03  CO-USER-ID               PIC 9(09).                              
012200     03  CO-CATEGORY              PIC X(06).                              
012300     03  CO-MALE-COUNT            PIC S9(09).                             
012400     03  CO-FEMALE-COUNT          PIC S9(09).                             
012500     03  CO-MAX-ID                PIC S9(09).                             
012600     03  FILLER                   PIC X(05).                              
012700*****************************************************************         
012800* COUNT-FILE-NEW  -  SAME LAYOUT AS COUNT-FILE.  THIS IS THE    *         
012900* OUTPUT SIDE OF THE OLD-MASTER/NEW-MASTER REWRITE.             *         
013000*****************************************************************         
013100 FD  COUNT-FILE-NEW.                                                      
013200 01  COUNT-NEW-ITEM.                                                      
013300     03  CN-USER-ID               PIC 9(09).                              
013400     03  CN-CATEGORY              PIC X(06).                              
013500     03  CN-MALE-COUNT            PIC S9(09).                             
013600     03  CN-FEMALE-COUNT          PIC S9(09).                             
013700     03  CN-MAX-ID                PIC S9(09).                             
013800     03  FILLER                   PIC X(05).                              
013900*****************************************************************         
014000* LID-FILE  -  ONE ROW PER INDIVIDUAL LIVESTOCK TAG.  STATUS IS *         
014100* THE ANIMAL'S CURRENT DISPOSITION (ACTIVE, SOLD, SLAUGHTERED,  *         
014200* LOST); EVENT-ID TIES THE TAG BACK TO THE POSTING THAT MOST    *         
014300* RECENTLY CHANGED ITS STATUS.                                  *         
014400*****************************************************************         
014500 FD  LID-FILE.                                                            
014600 01  LID-ITEM.                                                            
014700     03  LI-ID                    PIC 9(09).                              
014800     03  LI-USER-ID               PIC 9(09).                              
014900     03  LI-CATEGORY              PIC X(06).                              
015000*        THE PHYSICAL EAR-TAG NUMBER AS PRINTED ON THE TAG -              
015100*        FREE TEXT, NOT GENERATED BY THIS SYSTEM.                         
015200     03  LI-TAG-NUMBER            PIC X(10).                              
015300*        "MALE" OR "FEMALE" - DRIVES THE MALE-COUNT/FEMALE-COUNT          
015400*        SPLIT AND THE GENDER-PREFIX RULE IN TAG GENERATION.              
015500     03  LI-GENDER                PIC X(06).                              
015600*        "ACTIVE", "SOLD", "SLAUGHTERED", OR "LOST" - SEE                 
015700*        2710-SET-NEW-STATUS BELOW FOR HOW AN EVENT ASSIGNS IT.           
015800     03  LI-STATUS                PIC X(11).                              
015900     03  LI-EVENT-ID              PIC 9(09).                              
016000*        ZERO FOR A BIRTH TAG; THE PURCHASE COST FOR A BOUGHT TAG.        
016100     03  LI-PURCHASE-PRICE        PIC S9(09)V99.                          
016200     03  FILLER                   PIC X(04).                              
016300*****************************************************************         
016400* LID-FILE-NEW  -  SAME LAYOUT AS LID-FILE.  OUTPUT SIDE OF THE *         
016500* REWRITE PASS AT 9000-REWRITE-MASTERS.                         *         
016600*****************************************************************         
016700 FD  LID-FILE-NEW.                                                        
016800 01  LID-NEW-ITEM.                                                        
016900     03  LN-ID                    PIC 9(09).                              
017000     03  LN-USER-ID               PIC 9(09).                              
017100     03  LN-CATEGORY              PIC X(06).                              
017200     03  LN-TAG-NUMBER            PIC X(10).                              
017300     03  LN-GENDER                PIC X(06).                              
017400     03  LN-STATUS                PIC X(11).                              
017500     03  LN-EVENT-ID              PIC 9(09).                              
017600     03  LN-PURCHASE-PRICE        PIC S9(09)V99.                          
017700     03  FILLER                   PIC X(04).                              
017800*****************************************************************         
017900* EVTTRN-FILE  -  ONE EVENT POSTING REQUEST PER RECORD.  THE    *         
018000* LVSTK-ID TABLE CARRIES THE TAGS INVOLVED IN THIS EVENT - UP   *         
018100* TO 100 OF THEM, WHICH COVERS EVEN THE COOPERATIVE'S LARGEST   *         
018200* SINGLE-LOT PURCHASE OR SALE.                                  *         
018300*****************************************************************         
018400 FD  EVTTRN-FILE.                                                         
018500 01  EVTTRN-ITEM.                                                         
018600     03  ET-USER-ID              PIC 9(09).                               
018700     03  ET-CATEGORY             PIC X(06).                               
018800*        ONE OF "BIRTH", "PURCHASE", "SALE", "SLAUGHTER", OR              
018900*        "LOST" - NO OTHER VALUE IS RECOGNIZED BY 2100 BELOW.             
019000     03  ET-EVENT-TYPE           PIC X(09).                               
019100*        HEAD COUNT ADDED OR REMOVED BY THIS EVENT, BY GENDER.            
019200     03  ET-MALE-COUNT           PIC 9(09).                               
019300     03  ET-FEMALE-COUNT         PIC 9(09).                               
019400*        ZERO MEANS "NOT SUPPLIED" - DEFAULTED TO TODAY AT 2600.          
019500     03  ET-EVENT-DATE           PIC 9(08).                               
019600*        ONLY MEANINGFUL FOR EVENT-TYPE = SALE - SPEC RULE A.             
019700     03  ET-SALE-PRICE           PIC S9(09)V99.                           
019800*        ACQUISITION COST - ONLY MEANINGFUL FOR BIRTH/PURCHASE,           
019900*        PASSED THROUGH TO LVIDMGR'S TAG-GENERATE CALL AT 2700.           
020000     03  ET-COST                 PIC S9(09)V99.                           
020100*        HOW MANY TAG NUMBERS FOLLOW IN THE TABLE BELOW - ZERO            
020200*        FOR A BIRTH EVENT, WHICH HAS NO EXISTING TAGS YET.               
020300     03  ET-LVSTK-ID-COUNT       PIC 9(03).                               
020400     03  ET-LVSTK-IDS.                                                    
020500*        UP TO 100 TAG NUMBERS PER EVENT - MORE THAN ENOUGH FOR           
020600*        THE COOPERATIVE'S LARGEST SINGLE LOT.                            
020700         05  ET-LVSTK-ID         PIC X(10)                                
020800                 OCCURS 0 TO 100 TIMES                                    
020900                 DEPENDING ON ET-LVSTK-ID-COUNT                           
021000                 INDEXED BY ET-ID-IDX.                                    
021100*****************************************************************         
021200* EVENT-FILE  -  THE EVENT LEDGER.  APPEND-ONLY, ONE PERMANENT  *         
021300* RECORD PER POSTED EVENT - THIS IS WHAT LVPROFIT AND ANY OTHER *         
021400* READ-ONLY REPORT DRIVER WALKS FOR REVENUE/COST HISTORY.       *         
021500*****************************************************************         
021600 FD  EVENT-FILE.                                                          
021700 01  EVENT-ITEM.                                                          
021800     03  EV-ID                    PIC 9(09).                              
021900     03  EV-USER-ID               PIC 9(09).                              
022000     03  EV-CATEGORY              PIC X(06).                              
022100     03  EV-TYPE                  PIC X(09).                              
022200     03  EV-MALE-COUNT            PIC 9(09).                              
022300     03  EV-FEMALE-COUNT          PIC 9(09).                              
022400     03  EV-DATE                  PIC 9(08).                              
022500     03  EV-SALE-PRICE            PIC S9(09)V99.                          
022600     03  EV-COST                  PIC S9(09)V99.                          
022700*        SAME MEANING AS ET-LVSTK-ID-COUNT ON THE REQUEST SIDE.           
022800     03  EV-LVSTK-ID-COUNT        PIC 9(03).                              
022900     03  FILLER                   PIC X(04).                              
023000     03  EV-LVSTK-IDS.                                                    
023100*        THE LEDGER'S OWN COPY OF THE TAG LIST - SEE 2610-COPY-           
023200*        ONE-TAG-OUT BELOW FOR HOW IT IS FILLED.                          
023300         05  EV-EVENT-LVSTK-ID    PIC X(10)                               
023400                 OCCURS 0 TO 100 TIMES                                    
023500                 DEPENDING ON EV-LVSTK-ID-COUNT                           
023600                 INDEXED BY EV-EVENT-LVSTK-ID-IDX.                        
023700 WORKING-STORAGE SECTION.                                                 
023800*****************************************************************         
023900* CONTROL COUNTERS AND SWITCHES.                                *         
024000* LV-OK/LV-REJECTED ARE THE TWO VALUES A CALLED SUBPROGRAM'S    *         
024100* STATUS FIELD EVER TAKES.  LV-NX IS A GENERAL-PURPOSE LOOP     *         
024200* SUBSCRIPT REUSED ACROSS SEVERAL TAG-COPY PARAGRAPHS.          *         
024300* LV-COUNT-ROW-NX REMEMBERS WHICH COUNT-TABLE ROW THE CURRENT   *         
024400* EVENT MATCHED SO 2400/2500/2800 DO NOT HAVE TO RE-SEARCH.     *         
024500* LV-MAX-ID-BEFORE IS THE HERD'S MAX-ID CAPTURED BEFORE THE     *         
024600* COUNT POST, SO THE LATER TAG-GENERATE CALL KNOWS WHERE THE    *         
024700* GENERATED SEQUENCE STARTS EVEN THOUGH THE MASTER HAS ALREADY  *         
024800* MOVED ON.                                                     *         
024900*****************************************************************         
025000 77  LV-OK                        PIC S9(9) COMP-5 VALUE 0.               
025100 77  LV-REJECTED                  PIC S9(9) COMP-5 VALUE 1.               
025200 77  LV-NX                        PIC S9(4) COMP.                         
025300*    REUSED ACROSS 2310/2610'S TAG-COPY LOOPS AND 2700'S OWN              
025400*    VARYING - NEVER MEANINGFUL ACROSS TWO PARAGRAPHS AT ONCE.            
025500 77  LV-USER-COUNT                PIC S9(9) COMP-5 VALUE 0.               
025600*    ROWS LOADED INTO LV-USER-TABLE-AREA - ALSO THE TABLE'S               
025700*    OCCURS DEPENDING ON CONTROL FIELD.                                   
025800 77  LV-COUNT-TABLE-COUNT         PIC S9(9) COMP-5 VALUE 0.               
025900*    ROWS LOADED INTO LV-COUNT-TABLE-AREA - THE HERD-COUNT                
026000*    TABLE'S OWN OCCURS DEPENDING ON CONTROL FIELD.                       
026100 77  LV-COUNT-ROW-NX              PIC S9(9) COMP-5.                       
026200*    SET BY 2100-VALIDATE-EVENT'S SEARCH; RE-USED BY 2400,                
026300*    2500, AND 2800 SO THE ROW IS NEVER SEARCHED FOR TWICE.               
026400 77  LV-NEXT-EVENT-ID             PIC S9(9) COMP-5 VALUE 0.               
026500*    SEEDED ONCE AT 1400-FIND-NEXT-EVENT-ID, THEN INCREMENTED             
026600*    BY ONE AFTER EVERY SUCCESSFUL POST AT 2700-POST-TAGS.                
026700 77  LV-MAX-ID-BEFORE             PIC S9(09).                             
026800*    SNAPSHOT OF THE HERD'S MAX-ID, TAKEN AT 2400 BEFORE THE              
026900*    COUNT POST, SO 2700'S TAG-GENERATE CALL STARTS NUMBERING             
027000*    FROM THE RIGHT PLACE EVEN THOUGH THE COUNT ROW HAS ALREADY           
027100*    MOVED ON BY THE TIME IT RUNS.                                        
027200*                                                                         
027300*****************************************************************         
027400* JOB-LOG AUDIT RECORDS.  LOGREC IS THE PER-EVENT DETAIL LINE   *         
027500* (ONE PER SUCCESSFUL POST); LOGMSG IS THE PLAIN STATUS LINE;   *         
027600* LOGMSG-ERR CARRIES A REJECTED REQUEST'S REASON CODE.  ALL     *         
027700* THREE GO OUT VIA PLAIN DISPLAY - THERE IS NO ONLINE MONITOR   *         
027800* IN THIS BATCH BUILD TO CALL A LOGGING SERVICE THROUGH.        *         
027900*****************************************************************         
028000 01  LOGREC.                                                              
028100     05  FILLER      PIC X(07) VALUE "EVENT ".                            
028200     05  FILLER      PIC X(11) VALUE " ACCOUNT =>".                       
028300     05  REC-ACCOUNT PIC 9(09).                                           
028400     05  FILLER      PIC X(08) VALUE " HERD =>".                          
028500     05  REC-CATEGORY PIC X(06).                                          
028600     05  FILLER      PIC X(08) VALUE " TYPE =>".                          
028700     05  REC-TYPE    PIC X(09).                                           
028800     05  FILLER      PIC X(13) VALUE " SALE PRICE=>".                     
028900     05  REC-PRICE   PIC $$$$$$9.99.                                      
029000 01  LOGMSG.                                                              
029100     05  FILLER      PIC X(09) VALUE "LVEVENT =>".                        
029200     05  LOGMSG-TEXT  PIC X(50).                                          
029300 01  LOGMSG-ERR.                                                          
029400     05  FILLER          PIC X(13) VALUE "LVEVENT ERR =>".                
029500     05  LOG-ERR-ROUTINE PIC X(10).                                       
029600     05  FILLER          PIC X(15) VALUE " REJECT CODE = ".               
029700     05  LOG-ERR-REJECT  PIC X(30).                                       
029800 01  LOGREC-LEN           PIC S9(9)  COMP-5.                              
029900 01  LOGMSG-LEN           PIC S9(9)  COMP-5.                              
030000 01  LOGMSG-ERR-LEN       PIC S9(9)  COMP-5.                              
030100*    THE REJECT CODE FROM 2100/2300/2400 IS PARKED HERE UNTIL             
030200*    2000-PROCESS-EVENT DECIDES THE WHOLE EVENT IS A REJECT AND           
030300*    MOVES IT INTO LOGMSG-ERR FOR DISPLAY.                                
030400 01  LOG-ERR-REJECT-SAVE  PIC X(30).                                      
030500*                                                                         
030600*****************************************************************         
030700* FILE-STATUS - STATUS-1 DRIVES EVERY EOF LOOP IN THIS PROGRAM. *         
030800* STATUS-2 IS UNUSED HERE BUT KEPT FOR SHAPE CONSISTENCY WITH   *         
030900* THE REST OF THE LVSTOCK SUITE.                                *         
031000*****************************************************************         
031100 01  FILE-STATUS.                                                         
031200     05  STATUS-1    PIC X.                                               
031300     05  STATUS-2    PIC X.                                               
031400*****************************************************************         
031500* STANDARD SHOP DATE WORK AREA.  THREE VIEWS OF ONE 8-BYTE      *         
031600* ACCEPT TARGET SO A CALLER CAN PICK WHATEVER SHAPE ITS DATE    *         
031700* COMPARISON NEEDS WITHOUT RE-EDITING THE ACCEPTED VALUE.       *         
031800*****************************************************************         
031900 01  WS-CURRENT-DATE.                                                     
032000     05  WS-CD-CCYYMMDD          PIC 9(08).                               
032100 01  WS-CD-YMD-VIEW REDEFINES WS-CURRENT-DATE.                            
032200     05  WS-CD-CC                PIC 9(02).                               
032300     05  WS-CD-YY                PIC 9(02).                               
032400     05  WS-CD-MM                PIC 9(02).                               
032500     05  WS-CD-DD                PIC 9(02).                               
032600 01  WS-CD-CCYY-VIEW REDEFINES WS-CURRENT-DATE.                           
032700     05  WS-CD-CCYY              PIC 9(04).                               
032800     05  WS-CD-MMDD              PIC 9(04).                               
032900*****************************************************************         
033000* USER TABLE - USERFIL LOADED ONCE, SEARCHED BY VALIDATE-USER.  *         
033100* THE LEADING FILLER BYTE KEEPS THE OCCURS-DEPENDING-ON ITEM    *         
033200* OFF THE RECORD'S FIRST BYTE - AN OLD SHOP HABIT FROM WHEN A   *         
033300* SORT CONTROL CARD SHARED THIS SAME STORAGE AREA.              *         
033400*****************************************************************         
033500 01  LV-USER-TABLE-AREA.                                                  
033600     05  FILLER                  PIC X(01).                               
033700     05  LV-USER-ENTRY OCCURS 1 TO 5000 TIMES                             
033800                 DEPENDING ON LV-USER-COUNT                               
033900                 INDEXED BY LV-USER-NX.                                   
034000*            THE ONLY FIELD THIS PROGRAM NEEDS FROM USERFIL -             
034100*            EVERYTHING ELSE ABOUT THE OWNER LIVES ELSEWHERE.             
034200         10  LV-USER-TAB-ID       PIC 9(09).                              
034300*****************************************************************         
034400* COUNT TABLE - CNTFIL LOADED, UPDATED IN PLACE, REWRITTEN.     *         
034500* THIS TABLE IS THE ONLY COPY OF THE HERD COUNT THAT EXISTS     *         
034600* WHILE THE RUN IS ACTIVE - CNTFIL ITSELF IS NOT TOUCHED AGAIN  *         
034700* UNTIL 9000-REWRITE-MASTERS AT THE VERY END.                   *         
034800*****************************************************************         
034900 01  LV-COUNT-TABLE-AREA.                                                 
035000     05  FILLER                  PIC X(01).                               
035100     05  LV-COUNT-ENTRY OCCURS 1 TO 5000 TIMES                            
035200                 DEPENDING ON LV-COUNT-TABLE-COUNT                        
035300                 INDEXED BY LV-COUNT-NX.                                  
035400         10  LV-CTE-USER-ID       PIC 9(09).                              
035500         10  LV-CTE-CATEGORY      PIC X(06).                              
035600         10  LV-CTE-MALE-COUNT    PIC S9(09).                             
035700         10  LV-CTE-FEMALE-COUNT  PIC S9(09).                             
035800*            HIGHEST TAG SEQUENCE NUMBER ISSUED SO FAR FOR THIS           
035900*            (USER, CATEGORY) HERD - THE SEED FOR TAG GENERATION.         
036000         10  LV-CTE-MAX-ID        PIC S9(09).                             
036100*****************************************************************         
036200* LID TABLE - LIDFIL LOADED, UPDATED IN PLACE, REWRITTEN.  THIS *         
036300* GROUP IS PASSED BY REFERENCE TO LVIDMGR ON EVERY CALL - THE   *         
036400* PHYSICAL LAYOUT BELOW MUST STAY IN STEP WITH LVIDMGR'S OWN    *         
036500* LI-LID-TABLE-AREA LINKAGE COPY.                                *        
036600*****************************************************************         
036700 01  LV-LID-TABLE-COUNT           PIC S9(9) COMP-5 VALUE 0.               
036800 01  LV-LID-TABLE-AREA.                                                   
036900     05  FILLER                  PIC X(01).                               
037000     05  LV-LID-ENTRY OCCURS 1 TO 9999 TIMES                              
037100                 DEPENDING ON LV-LID-TABLE-COUNT                          
037200                 INDEXED BY LV-LID-NX.                                    
037300         10  LV-LTE-ID               PIC 9(09).                           
037400         10  LV-LTE-KEY.                                                  
037500             15  LV-LTE-USER-ID      PIC 9(09).                           
037600             15  LV-LTE-CATEGORY     PIC X(06).                           
037700             15  LV-LTE-TAG-NUMBER   PIC X(10).                           
037800         10  LV-LTE-GENDER           PIC X(06).                           
037900         10  LV-LTE-STATUS           PIC X(11).                           
038000         10  LV-LTE-EVENT-ID         PIC 9(09).                           
038100*            CARRIED FORWARD UNCHANGED FROM LIDFIL UNTIL A SALE           
038200*            OR SLAUGHTER EVENT RETIRES THE TAG.                          
038300         10  LV-LTE-PURCHASE-PRICE   PIC S9(09)V99.                       
038400*****************************************************************         
038500* PARM BLOCKS - ONE PER SUBPROGRAM CALLED.  LAYOUT MUST MATCH   *         
038600* THE LINKAGE SECTION OF THE PROGRAM NAMED IN EACH COMMENT.     *         
038700*****************************************************************         
038800*    LVVALID - VALIDATES THE USER-ID ONLY IN THIS PROGRAM                 
038900*    (FUNCTION "USER"); THE OTHER LVVALID FUNCTIONS BELONG TO             
039000*    LVINITCT/LVEXPENS/LVPROFIT/LVEXPSUM.                                 
039100 01  LV-VALID-PARMS.                                                      
039200     03  LV-VP-FUNCTION          PIC X(04).                               
039300     03  LV-VP-USER-ID           PIC 9(09).                               
039400     03  LV-VP-USER-FOUND        PIC X(01).                               
039500     03  LV-VP-COUNT-FOUND       PIC X(01).                               
039600     03  LV-VP-EXPENSE-AMT       PIC S9(09)V99.                           
039700*        PAGE/SIZE ARE CARRIED HERE ONLY BECAUSE LVVALID'S ONE            
039800*        LINKAGE SHAPE IS SHARED BY EVERY CALLER IN THE SUITE -           
039900*        LVEVENT ITSELF NEVER SETS OR READS EITHER ONE.                   
040000     03  LV-VP-PAGE              PIC S9(05).                              
040100     03  LV-VP-SIZE              PIC S9(05).                              
040200     03  LV-VP-STATUS            PIC S9(9) COMP-5.                        
040300*        ONE OF THE REJECT-CODE LITERALS USED THROUGHOUT THIS             
040400*        PROGRAM - "COUNT_NOT_FOUND", "INVALID_SALE_PRICE", ETC.          
040500     03  LV-VP-REJECT-CODE       PIC X(30).                               
040600     03  LV-VP-REJECT-WORDS REDEFINES LV-VP-REJECT-CODE.                  
040700         05  LV-VP-REJECT-WORD  PIC X(10) OCCURS 3 TIMES.                 
040800*    LVCNTUPD - THE NEGATIVE-COUNT GUARD (SPEC RULE C) AND THE            
040900*    ACTUAL COUNT POST (SPEC RULE D) SHARE THIS ONE PARM BLOCK,           
041000*    FUNCTION "GUAR" THEN "POST", SO THE POSTED DELTA CANNOT              
041100*    DRIFT FROM THE ONE JUST CHECKED.                                     
041200 01  LV-CNTUPD-PARMS.                                                     
041300*        "GUAR" TO CHECK, "POST" TO COMMIT - ALWAYS THE SAME              
041400*        TWO CALLS IN THE SAME ORDER, SEE 2400/2500 ABOVE.                
041500     03  LV-CU-FUNCTION          PIC X(04).                               
041600     03  LV-CU-EVENT-TYPE        PIC X(09).                               
041700     03  LV-CU-EVT-MALE          PIC 9(09).                               
041800     03  LV-CU-EVT-FEMALE        PIC 9(09).                               
041900     03  LV-CU-CNT-MALE          PIC S9(09).                              
042000     03  LV-CU-CNT-FEMALE        PIC S9(09).                              
042100     03  LV-CU-CNT-MAX-ID        PIC S9(09).                              
042200*        LV-OK OR LV-REJECTED, EXACTLY LIKE LV-VP-STATUS ABOVE -          
042300*        EVERY SUBPROGRAM IN THE SUITE RETURNS STATUS THE SAME            
042400*        WAY.                                                             
042500     03  LV-CU-STATUS            PIC S9(9) COMP-5.                        
042600*        SET BY LVCNTUPD WHEN FUNCTION "GUAR" WOULD DRIVE THE             
042700*        COUNT NEGATIVE - SEE 2400-COUNT-CHANGE-CHECK ABOVE.              
042800     03  LV-CU-REJECT-CODE       PIC X(30).                               
042900*    LVIDMGR - TAG VALIDATION (FUNCTION "VALI"), TAG GENERATION           
043000*    (FUNCTION "GEN "), AND TAG STATUS UPDATE (FUNCTION "UPDT")           
043100*    ALL SHARE THIS BLOCK - SEE 2300/2700 BELOW FOR WHICH                 
043200*    FUNCTION RUNS WHEN.                                                  
043300 01  LV-IDMGR-PARMS.                                                      
043400*        "VALI" (CHECK TAGS), "GEN " (GENERATE), OR "UPDT"                
043500*        (RETIRE) - NOTE THE TRAILING BLANK ON "GEN ", NEEDED             
043600*        TO FILL OUT THE FOUR-BYTE FUNCTION CODE.                         
043700     03  LV-IM-FUNCTION          PIC X(04).                               
043800     03  LV-IM-USER-ID           PIC 9(09).                               
043900     03  LV-IM-CATEGORY          PIC X(06).                               
044000     03  LV-IM-EVENT-TYPE        PIC X(09).                               
044100     03  LV-IM-MALE-COUNT        PIC 9(09).                               
044200     03  LV-IM-FEMALE-COUNT      PIC 9(09).                               
044300     03  LV-IM-EVENT-COST        PIC S9(09)V99.                           
044400*        THE EVENT-ID THIS CALL IS POSTING UNDER - STAMPED ONTO           
044500*        EVERY TAG THE CALL TOUCHES.                                      
044600     03  LV-IM-EVENT-ID          PIC 9(09).                               
044700*        ONLY USED ON A "GEN " CALL - THE STARTING POINT FOR              
044800*        THE NEWLY GENERATED TAG SEQUENCE.                                
044900     03  LV-IM-MAX-ID-BEFORE     PIC S9(09).                              
045000*        BUILT BY 2710-SET-NEW-STATUS BEFORE THE "UPDT" CALL.             
045100     03  LV-IM-NEW-STATUS        PIC X(11).                               
045200*        HOW MANY ENTRIES IN LV-IM-TAGS BELOW ARE IN USE.                 
045300     03  LV-IM-TAG-COUNT         PIC 9(03).                               
045400*        THE TAG LIST HANDED TO LVIDMGR FOR VALIDATION - FILLED           
045500*        BY 2310-COPY-ONE-TAG-IN, ONE ENTRY PER REQUESTED TAG.            
045600     03  LV-IM-TAGS.                                                      
045700         05  LV-IM-TAG           PIC X(10) OCCURS 100 TIMES.              
045800*        LVIDMGR'S OWN RUNNING COUNT WHILE IT WALKS THE LID               
045900*        TABLE - NOT INSPECTED BY LVEVENT AFTER THE CALL RETURNS.         
046000     03  LV-IM-MATCH-COUNT       PIC 9(03).                               
046100*        WORK TABLE LVIDMGR USES INTERNALLY WHILE MATCHING THE            
046200*        REQUESTED TAGS AGAINST THE LID TABLE - LVEVENT NEVER             
046300*        READS THIS TABLE BACK, IT ONLY SUPPLIES THE STORAGE.             
046400     03  LV-IM-MATCH-NX.                                                  
046500         05  LV-IM-MATCH-IX      PIC S9(05) COMP-5                        
046600                     OCCURS 100 TIMES.                                    
046700*        LV-OK OR LV-REJECTED - CHECKED AFTER EVERY LVIDMGR               
046800*        CALL IN THIS PROGRAM.                                            
046900     03  LV-IM-STATUS            PIC S9(9) COMP-5.                        
047000*        SET BY LVIDMGR ON A FAILED "VALI" CALL - A TAG NUMBER            
047100*        NOT ON FILE, OR ON FILE FOR THE WRONG USER/CATEGORY.             
047200     03  LV-IM-REJECT-CODE       PIC X(30).                               
047300*                                                                         
047400*****************************************************************         
047500* MAINTENANCE NOTES - CARRIED FORWARD BY EACH PROGRAMMER WHO HAS *        
047600* TOUCHED THIS PROGRAM SINCE 1990.  READ BEFORE CHANGING ANY OF  *        
047700* THE PARAGRAPHS BELOW.                                          *        
047800*                                                                *        
047900* 1. THE VALIDATE/POST CHAIN IN 2000-PROCESS-EVENT IS STRICTLY   *        
048000*    ORDERED - USER, THEN SALE PRICE, THEN TAGS, THEN THE COUNT  *        
048100*    GUARD.  DO NOT REORDER WITHOUT RE-CHECKING THE HERD-COUNT   *        
048200*    AUDIT REPORT, WHICH ASSUMES A REJECTED EVENT NEVER TOUCHES  *        
048300*    THE TAG TABLE.                                              *        
048400* 2. CNTFIL AND LIDFIL ARE ENTIRELY IN MEMORY FOR THE DURATION   *        
048500*    OF THE RUN.  A RUN THAT ABENDS PARTWAY THROUGH LEAVES BOTH  *        
048600*    FILES UNCHANGED - THE NEW-SIDE FILES ARE ONLY WRITTEN AT    *        
048700*    9000-REWRITE-MASTERS, AFTER EVERY REQUEST HAS BEEN READ.    *        
048800* 3. THE 100-TAG LIMIT ON A SINGLE EVENT (SEE ET-LVSTK-ID-COUNT  *        
048900*    ABOVE) HAS NEVER BEEN HIT IN PRODUCTION BUT IS NOT ENFORCED *        
049000*    ANYWHERE BELOW EXCEPT BY THE OCCURS CLAUSE ITSELF.          *        
049100* 4. LOGREC AND LOGMSG ARE SEPARATE RECORDS FOR A REASON - LOGREC*        
049200*    CARRIES ONE EVENT'S DETAIL, LOGMSG CARRIES THE RUN'S PLAIN  *        
049300*    STATUS TEXT.  DO NOT COMBINE THEM; DOWNSTREAM LOG SCRAPING  *        
049400*    DEPENDS ON THE "EVENT " AND "LVEVENT =>" PREFIXES STAYING  *         
049500*    ON SEPARATE LINES.                                          *        
049600*****************************************************************         
049700 PROCEDURE DIVISION.                                                      
049800*                                                                         
049900*****************************************************************         
050000* START-LVEVENT  -  MAINLINE.  LOAD THE THREE MASTER TABLES,    *         
050100* PROCESS EVERY REQUEST ON EVTTRN-FILE, THEN REWRITE CNTFIL AND *         
050200* LIDFIL IN FULL BEFORE THE RUN ENDS.                            *        
050300*****************************************************************         
050400 START-LVEVENT.                                                           
050500*    LENGTHS ARE COMPUTED ONCE, UP FRONT, NOT PER-DISPLAY.                
050600     MOVE LENGTH OF LOGREC TO LOGREC-LEN.                                 
050700     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                                 
050800     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.                         
050900     ACCEPT WS-CD-CCYYMMDD FROM DATE YYYYMMDD.                            
051000     PERFORM 1000-INIT THRU 1000-EXIT.                                    
051100     PERFORM 2000-PROCESS-EVENT THRU 2000-EXIT                            
051200         UNTIL STATUS-1 = "1".                                            
051300*    ALL REQUESTS ARE POSTED - NOW MAKE THE IN-MEMORY MASTERS             
051400*    PERMANENT AGAIN.                                                     
051500     PERFORM 9000-REWRITE-MASTERS THRU 9000-EXIT.                         
051600     MOVE "Run completed" TO LOGMSG-TEXT.                                 
051700     PERFORM 9500-DO-USERLOG THRU 9500-EXIT.                              
051800*    ONE FINAL STATUS LINE, THEN DONE - THE RUN IS UNCONDITIONAL,         
051900*    THERE IS NO ABEND PATH SEPARATE FROM THE PER-EVENT REJECTS           
052000*    ALREADY LOGGED ABOVE.                                                
052100     STOP RUN.                                                            
052200*****************************************************************         
052300* 1000  INIT  -  OPEN FILES, LOAD USERFIL/CNTFIL/LIDFIL INTO    *         
052400* WORKING-STORAGE TABLES, PRIME THE TRANSACTION READ.           *         
052500*****************************************************************         
052600 1000-INIT.                                                               
052700*    LOAD PASS 1 OF 3 - THE USER-ID TABLE.                                
052800     OPEN INPUT  USER-FILE.                                               
052900     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT                          
053000         UNTIL STATUS-1 = "1".                                            
053100     CLOSE USER-FILE.                                                     
053200*    LOAD PASS 2 OF 3 - THE HERD-COUNT TABLE.                             
053300     OPEN INPUT  COUNT-FILE.                                              
053400     MOVE "1" TO STATUS-1.                                                
053500     PERFORM 1200-LOAD-COUNT-TABLE THRU 1200-EXIT                         
053600         UNTIL STATUS-1 = "1".                                            
053700     CLOSE COUNT-FILE.                                                    
053800*    LOAD PASS 3 OF 3 - THE LIVESTOCK-TAG TABLE.                          
053900     OPEN INPUT  LID-FILE.                                                
054000     MOVE "1" TO STATUS-1.                                                
054100     PERFORM 1300-LOAD-LID-TABLE THRU 1300-EXIT                           
054200         UNTIL STATUS-1 = "1".                                            
054300     CLOSE LID-FILE.                                                      
054400*    ALL THREE MASTERS ARE NOW IN MEMORY - OPEN THE TRANSACTION           
054500*    FILE FOR READ AND THE LEDGER FOR APPEND, THEN SEED THE               
054600*    NEXT-EVENT-ID COUNTER BEFORE THE FIRST REQUEST IS READ.              
054700     OPEN INPUT  EVTTRN-FILE.                                             
054800     OPEN EXTEND EVENT-FILE.                                              
054900     PERFORM 1400-FIND-NEXT-EVENT-ID THRU 1400-EXIT.                      
055000     MOVE "1" TO STATUS-1.                                                
055100     READ EVTTRN-FILE                                                     
055200         AT END MOVE "1" TO STATUS-1.                                     
055300 1000-EXIT.                                                               
055400     EXIT.                                                                
055500*****************************************************************         
055600* 1100  LOAD-USER-TABLE  -  ONE PASS OF THE USERFIL LOAD LOOP.  *         
055700*****************************************************************         
055800 1100-LOAD-USER-TABLE.                                                    
055900     READ USER-FILE                                                       
056000         AT END MOVE "1" TO STATUS-1                                      
056100         NOT AT END                                                       
056200             ADD 1 TO LV-USER-COUNT                                       
056300             MOVE US-USER-ID TO LV-USER-TAB-ID (LV-USER-COUNT).           
056400 1100-EXIT.                                                               
056500     EXIT.                                                                
056600*****************************************************************         
056700* 1200  LOAD-COUNT-TABLE  -  ONE PASS OF THE CNTFIL LOAD LOOP.  *         
056800* COPIES EVERY FIELD OF THE COUNT RECORD INTO THE TABLE ROW SO  *         
056900* THE MASTER ITSELF NEED NOT BE REOPENED UNTIL THE FINAL        *         
057000* REWRITE.                                                      *         
057100*****************************************************************         
057200 1200-LOAD-COUNT-TABLE.                                                   
057300     READ COUNT-FILE                                                      
057400         AT END MOVE "1" TO STATUS-1                                      
057500         NOT AT END                                                       
057600             ADD 1 TO LV-COUNT-TABLE-COUNT                                
057700             SET LV-COUNT-NX TO LV-COUNT-TABLE-COUNT                      
057800             MOVE CO-USER-ID   TO LV-CTE-USER-ID (LV-COUNT-NX)            
057900             MOVE CO-CATEGORY  TO LV-CTE-CATEGORY (LV-COUNT-NX)           
058000             MOVE CO-MALE-COUNT                                           
058100                             TO LV-CTE-MALE-COUNT (LV-COUNT-NX)           
058200             MOVE CO-FEMALE-COUNT                                         
058300                             TO LV-CTE-FEMALE-COUNT (LV-COUNT-NX)         
058400             MOVE CO-MAX-ID  TO LV-CTE-MAX-ID (LV-COUNT-NX).              
058500 1200-EXIT.                                                               
058600     EXIT.                                                                
058700*****************************************************************         
058800* 1300  LOAD-LID-TABLE  -  ONE PASS OF THE LIDFIL LOAD LOOP.    *         
058900* SAME IDEA AS 1200 BUT FOR THE PER-TAG MASTER - EVERY FIELD IS *         
059000* COPIED SO LVIDMGR CAN OPERATE ON THE TABLE DIRECTLY.          *         
059100*****************************************************************         
059200 1300-LOAD-LID-TABLE.                                                     
059300     READ LID-FILE                                                        
059400         AT END MOVE "1" TO STATUS-1                                      
059500         NOT AT END                                                       
059600             ADD 1 TO LV-LID-TABLE-COUNT                                  
059700             SET LV-LID-NX TO LV-LID-TABLE-COUNT                          
059800             MOVE LI-ID       TO LV-LTE-ID (LV-LID-NX)                    
059900             MOVE LI-USER-ID  TO LV-LTE-USER-ID (LV-LID-NX)               
060000             MOVE LI-CATEGORY TO LV-LTE-CATEGORY (LV-LID-NX)              
060100             MOVE LI-TAG-NUMBER                                           
060200                             TO LV-LTE-TAG-NUMBER (LV-LID-NX)             
060300             MOVE LI-GENDER  TO LV-LTE-GENDER (LV-LID-NX)                 
060400             MOVE LI-STATUS  TO LV-LTE-STATUS (LV-LID-NX)                 
060500             MOVE LI-EVENT-ID TO LV-LTE-EVENT-ID (LV-LID-NX)              
060600             MOVE LI-PURCHASE-PRICE                                       
060700                       TO LV-LTE-PURCHASE-PRICE (LV-LID-NX).              
060800 1300-EXIT.                                                               
060900     EXIT.                                                                
061000*****************************************************************         
061100* 1400  FIND-NEXT-EVENT-ID  -  HIGHEST LID-EVENT-ID/TAG-EVENT-  *         
061200* ID SEEN SO FAR PLUS ONE.  A ONE-PASS TABLE SCAN AT START-UP.  *         
061300* THE EVENT LEDGER ITSELF HAS NO SEPARATE ID SOURCE, SO THE TAG *         
061400* MASTER'S OWN EVENT-ID COLUMN DOES DOUBLE DUTY AS THE SEED.    *         
061500*****************************************************************         
061600 1400-FIND-NEXT-EVENT-ID.                                                 
061700     MOVE ZERO TO LV-NEXT-EVENT-ID.                                       
061800     PERFORM 1410-CHECK-ONE-LID THRU 1410-EXIT                            
061900         VARYING LV-LID-NX FROM 1 BY 1                                    
062000         UNTIL LV-LID-NX > LV-LID-TABLE-COUNT.                            
062100*    ONE COUNTER FOR BOTH THE GENERATE AND UPDATE PATHS - EVERY           
062200*    POSTED EVENT CONSUMES EXACTLY ONE EVENT-ID, WHETHER IT               
062300*    CREATED TAGS OR RETIRED THEM.                                        
062400     ADD 1 TO LV-NEXT-EVENT-ID.                                           
062500 1400-EXIT.                                                               
062600     EXIT.                                                                
062700*****************************************************************         
062800* 1410  CHECK-ONE-LID  -  ONE ROW OF THE HIGH-WATER-MARK SCAN.  *         
062900*****************************************************************         
063000 1410-CHECK-ONE-LID.                                                      
063100     IF LV-LTE-EVENT-ID (LV-LID-NX) > LV-NEXT-EVENT-ID                    
063200         MOVE LV-LTE-EVENT-ID (LV-LID-NX) TO LV-NEXT-EVENT-ID.            
063300 1410-EXIT.                                                               
063400     EXIT.                                                                
063500*****************************************************************         
063600* 2000  PROCESS-EVENT  -  MAIN TRANSACTION LOOP.  ONE PASS      *         
063700* RUNS THE FULL VALIDATE/POST CHAIN FOR ONE EVTTRN-FILE RECORD. *         
063800* EACH STEP ONLY RUNS IF THE PRECEDING ONE LEFT LV-VP-STATUS AT *         
063900* LV-OK - THE FIRST FAILURE SHORT-CIRCUITS THE REST AND DROPS   *         
064000* STRAIGHT THROUGH TO THE REJECT BRANCH BELOW.                  *         
064100*****************************************************************         
064200 2000-PROCESS-EVENT.                                                      
064300*    STEP 1 - IS THE USER-ID KNOWN AND THE (USER, CATEGORY)               
064400*    COUNT ROW ON FILE?                                                   
064500     PERFORM 2100-VALIDATE-EVENT THRU 2100-EXIT.                          
064600*    STEP 2 - SPEC RULE A, THE SALE-PRICE RULE.                           
064700     IF LV-VP-STATUS = LV-OK                                              
064800         PERFORM 2200-SALE-PRICE-RULE THRU 2200-EXIT.                     
064900*    STEP 3 - SPEC RULE B, TAG VALIDATION VIA LVIDMGR.                    
065000     IF LV-VP-STATUS = LV-OK                                              
065100         PERFORM 2300-TAG-VALIDATION THRU 2300-EXIT.                      
065200*    STEP 4 - SPEC RULE C, THE NEGATIVE-COUNT GUARD.                      
065300     IF LV-VP-STATUS = LV-OK                                              
065400         PERFORM 2400-COUNT-CHANGE-CHECK THRU 2400-EXIT.                  
065500*    ALL FOUR CHECKS PASSED - POST THE EVENT: UPDATE THE COUNT,           
065600*    WRITE THE LEDGER RECORD, GENERATE OR RETIRE TAGS, AND LOG IT.        
065700     IF LV-VP-STATUS = LV-OK                                              
065800         PERFORM 2500-POST-COUNT THRU 2500-EXIT                           
065900         PERFORM 2600-WRITE-EVENT-REC THRU 2600-EXIT                      
066000         PERFORM 2700-POST-TAGS THRU 2700-EXIT                            
066100         PERFORM 2800-REWRITE-COUNT-TABLE-ROW THRU 2800-EXIT              
066200         MOVE "Event posted" TO LOGMSG-TEXT                               
066300         PERFORM 9500-DO-USERLOG THRU 9500-EXIT                           
066400     ELSE                                                                 
066500*        SOME CHECK ABOVE FAILED - NOTHING IS POSTED, ONLY THE            
066600*        SAVED REASON CODE IS LOGGED.                                     
066700         MOVE "LVEVENT" TO LOG-ERR-ROUTINE                                
066800         MOVE LOG-ERR-REJECT-SAVE TO LOG-ERR-REJECT                       
066900         DISPLAY LOGMSG-ERR.                                              
067000     READ EVTTRN-FILE                                                     
067100         AT END MOVE "1" TO STATUS-1.                                     
067200 2000-EXIT.                                                               
067300     EXIT.                                                                
067400*****************************************************************         
067500* 2100  VALIDATE-EVENT  -  VALIDATE-USER THEN LOOK UP THE COUNT *         
067600* ROW BY (USER-ID, CATEGORY) IN THE TABLE.                       *        
067700*****************************************************************         
067800 2100-VALIDATE-EVENT.                                                     
067900*    IS THE USER-ID ON FILE?  LVVALID OWNS THE ACTUAL RULE -              
068000*    THIS PARAGRAPH ONLY BUILDS THE FOUND/NOT-FOUND FLAG IT NEEDS.        
068100     MOVE "USER" TO LV-VP-FUNCTION.                                       
068200*    BUILD THE PARM BLOCK LVVALID EXPECTS FOR A "USER" CALL -             
068300*    FUNCTION CODE, THE ID TO CHECK, AND THE FOUND FLAG JUST SET          
068400*    BY THE SEARCH ABOVE.                                                 
068500     MOVE ET-USER-ID TO LV-VP-USER-ID.                                    
068600     MOVE "N" TO LV-VP-USER-FOUND.                                        
068700*    LINEAR SEARCH - THE USER TABLE IS NOT KEPT IN USER-ID                
068800*    ORDER SO A SEARCH ALL/BINARY SEARCH IS NOT AVAILABLE HERE.           
068900     SET LV-USER-NX TO 1.                                                 
069000     SEARCH LV-USER-ENTRY                                                 
069100         AT END CONTINUE                                                  
069200*        FOUND - LEAVE THE INDEX WHERE IT LANDED, LVVALID DOES            
069300*        NOT NEED IT BACK, ONLY THE FLAG BELOW.                           
069400         WHEN LV-USER-TAB-ID (LV-USER-NX) = ET-USER-ID                    
069500             MOVE "Y" TO LV-VP-USER-FOUND.                                
069600*    LVVALID DOES NOT ITSELF SEARCH ANY TABLE - IT ONLY LOOKS             
069700*    AT THE FOUND FLAG THIS PARAGRAPH ALREADY SET AND TURNS IT            
069800*    INTO A STANDARD STATUS/REJECT-CODE PAIR.                             
069900     CALL "LVVALID" USING LV-VALID-PARMS.                                 
070000     IF LV-VP-STATUS NOT = LV-OK                                          
070100*        UNKNOWN USER - SAVE THE REASON AND STOP HERE.                    
070200         MOVE LV-VP-REJECT-CODE TO LOG-ERR-REJECT-SAVE                    
070300         GO TO 2100-EXIT.                                                 
070400*    USER IS KNOWN - NOW FIND THIS EVENT'S HERD-COUNT ROW.  A             
070500*    ZERO ROW NUMBER AFTER THE SEARCH MEANS NO MATCH WAS FOUND.           
070600     MOVE ZERO TO LV-COUNT-ROW-NX.                                        
070700*    SAME LINEAR-SEARCH CAVEAT AS THE USER-ID SEARCH ABOVE -              
070800*    THE COUNT TABLE IS IN LOAD ORDER, NOT KEY ORDER.                     
070900     SET LV-COUNT-NX TO 1.                                                
071000     SEARCH LV-COUNT-ENTRY                                                
071100         AT END CONTINUE                                                  
071200*        MATCH ON BOTH KEY FIELDS - USER-ID ALONE IS NOT UNIQUE           
071300*        SINCE ONE OWNER CAN RUN MORE THAN ONE CATEGORY OF HERD.          
071400         WHEN LV-CTE-USER-ID (LV-COUNT-NX) = ET-USER-ID                   
071500          AND LV-CTE-CATEGORY (LV-COUNT-NX) = ET-CATEGORY                 
071600             SET LV-COUNT-ROW-NX TO LV-COUNT-NX.                          
071700     IF LV-COUNT-ROW-NX = ZERO                                            
071800         MOVE LV-REJECTED TO LV-VP-STATUS                                 
071900         MOVE "COUNT_NOT_FOUND" TO LV-VP-REJECT-CODE                      
072000         MOVE "COUNT_NOT_FOUND" TO LOG-ERR-REJECT-SAVE.                   
072100 2100-EXIT.                                                               
072200     EXIT.                                                                
072300*****************************************************************         
072400* 2200  SALE-PRICE-RULE  -  SPEC RULE A.  A SALE EVENT MUST    *          
072500* CARRY A POSITIVE SALE PRICE; EVERY OTHER EVENT TYPE IGNORES   *         
072600* WHATEVER PRICE WAS SUPPLIED AND FORCES IT TO ZERO SO THE      *         
072700* LEDGER NEVER SHOWS A STRAY PRICE ON A NON-SALE ROW.           *         
072800*****************************************************************         
072900 2200-SALE-PRICE-RULE.                                                    
073000     IF ET-EVENT-TYPE = "SALE"                                            
073100         IF ET-SALE-PRICE NOT > ZERO                                      
073200             MOVE LV-REJECTED TO LV-VP-STATUS                             
073300             MOVE "INVALID_SALE_PRICE" TO LV-VP-REJECT-CODE               
073400             MOVE "INVALID_SALE_PRICE"                                    
073500                     TO LOG-ERR-REJECT-SAVE                               
073600     ELSE                                                                 
073700         MOVE ZERO TO ET-SALE-PRICE.                                      
073800 2200-EXIT.                                                               
073900     EXIT.                                                                
074000*****************************************************************         
074100* 2300  TAG-VALIDATION  -  SPEC RULE B, VIA LVIDMGR.  EVERY    *          
074200* TAG NUMBER LISTED ON THE REQUEST MUST ALREADY EXIST ON LIDFIL *         
074300* AND MATCH THIS USER/CATEGORY - LVIDMGR CHECKS ALL OF THEM IN  *         
074400* ONE CALL AND HANDS BACK A REJECT CODE IF ANY ONE FAILS.       *         
074500*****************************************************************         
074600 2300-TAG-VALIDATION.                                                     
074700     MOVE "VALI"          TO LV-IM-FUNCTION.                              
074800     MOVE ET-USER-ID       TO LV-IM-USER-ID.                              
074900     MOVE ET-CATEGORY      TO LV-IM-CATEGORY.                             
075000     MOVE ET-EVENT-TYPE    TO LV-IM-EVENT-TYPE.                           
075100     MOVE ET-MALE-COUNT    TO LV-IM-MALE-COUNT.                           
075200     MOVE ET-FEMALE-COUNT  TO LV-IM-FEMALE-COUNT.                         
075300*    LVIDMGR CHECKS ALL LV-IM-TAG-COUNT TAGS IN ONE CALL RATHER           
075400*    THAN ONE CALL PER TAG - CHEAPER, AND KEEPS THE ALL-OR-               
075500*    NOTHING REJECT SEMANTICS SPEC RULE B REQUIRES.                       
075600     MOVE ET-LVSTK-ID-COUNT TO LV-IM-TAG-COUNT.                           
075700*    COPY THE WHOLE TAG LIST INTO THE PARM BLOCK'S OWN TABLE -            
075800*    LVIDMGR HAS NO ACCESS TO EVTTRN-ITEM'S LAYOUT.                       
075900     PERFORM 2310-COPY-ONE-TAG-IN THRU 2310-EXIT                          
076000         VARYING LV-NX FROM 1 BY 1                                        
076100         UNTIL LV-NX > ET-LVSTK-ID-COUNT.                                 
076200     CALL "LVIDMGR" USING LV-IDMGR-PARMS                                  
076300                           LV-LID-TABLE-COUNT                             
076400                           LV-LID-TABLE-AREA.                             
076500     IF LV-IM-STATUS NOT = LV-OK                                          
076600         MOVE LV-REJECTED TO LV-VP-STATUS                                 
076700         MOVE LV-IM-REJECT-CODE TO LOG-ERR-REJECT-SAVE.                   
076800 2300-EXIT.                                                               
076900     EXIT.                                                                
077000*****************************************************************         
077100* 2310  COPY-ONE-TAG-IN  -  ONE TAG NUMBER, REQUEST TO PARM.    *         
077200*****************************************************************         
077300 2310-COPY-ONE-TAG-IN.                                                    
077400     SET ET-ID-IDX TO LV-NX.                                              
077500     MOVE ET-LVSTK-ID (ET-ID-IDX) TO LV-IM-TAG (LV-NX).                   
077600 2310-EXIT.                                                               
077700     EXIT.                                                                
077800*****************************************************************         
077900* 2400  COUNT-CHANGE-CHECK  -  SPEC RULE C, VIA LVCNTUPD.  THE *          
078000* MAX-ID-BEFORE VALUE IS CAPTURED HERE FOR THE LATER TAG-GEN    *         
078100* CALL AT STEP 2700.                                             *        
078200*****************************************************************         
078300 2400-COUNT-CHANGE-CHECK.                                                 
078400*    CAPTURE THE HERD'S CURRENT MAX-ID BEFORE ANYTHING CHANGES -          
078500*    2700-POST-TAGS NEEDS THE PRE-POST VALUE, NOT THE POST-POST           
078600*    ONE, TO NUMBER NEWLY GENERATED TAGS CORRECTLY.                       
078700     MOVE LV-CTE-MAX-ID (LV-COUNT-ROW-NX) TO LV-MAX-ID-BEFORE.            
078800     MOVE "GUAR"           TO LV-CU-FUNCTION.                             
078900     MOVE ET-EVENT-TYPE    TO LV-CU-EVENT-TYPE.                           
079000     MOVE ET-MALE-COUNT    TO LV-CU-EVT-MALE.                             
079100     MOVE ET-FEMALE-COUNT  TO LV-CU-EVT-FEMALE.                           
079200     MOVE LV-CTE-MALE-COUNT (LV-COUNT-ROW-NX)                             
079300                     TO LV-CU-CNT-MALE.                                   
079400     MOVE LV-CTE-FEMALE-COUNT (LV-COUNT-ROW-NX)                           
079500                     TO LV-CU-CNT-FEMALE.                                 
079600     MOVE LV-CTE-MAX-ID (LV-COUNT-ROW-NX)                                 
079700                     TO LV-CU-CNT-MAX-ID.                                 
079800*    LVCNTUPD RUNS THE ARITHMETIC BUT DOES NOT COMMIT IT YET -            
079900*    "GUAR" ONLY CHECKS THAT THE RESULT WOULD NOT GO NEGATIVE.            
080000*    "GUAR" ONLY CHECKS - NOTHING IN LV-CTE-* IS TOUCHED UNTIL            
080100*    THE SEPARATE "POST" CALL AT 2500 BELOW SUCCEEDS.                     
080200     CALL "LVCNTUPD" USING LV-CNTUPD-PARMS.                               
080300     IF LV-CU-STATUS NOT = LV-OK                                          
080400         MOVE LV-REJECTED TO LV-VP-STATUS                                 
080500         MOVE LV-CU-REJECT-CODE TO LOG-ERR-REJECT-SAVE.                   
080600 2400-EXIT.                                                               
080700     EXIT.                                                                
080800*****************************************************************         
080900* 2500  POST-COUNT  -  SPEC RULE D, VIA LVCNTUPD.  THE PARM    *          
081000* BLOCK STILL HOLDS THE GUARD-COUNT INPUTS FROM STEP 2400.      *         
081100*****************************************************************         
081200 2500-POST-COUNT.                                                         
081300*    SAME PARM BLOCK, FUNCTION "POST" THIS TIME - LVCNTUPD                
081400*    RECOMPUTES THE IDENTICAL DELTA AND HANDS BACK THE NEW                
081500*    COUNT, WHICH IS THEN COPIED BACK INTO THE TABLE ROW.                 
081600     MOVE "POST" TO LV-CU-FUNCTION.                                       
081700     CALL "LVCNTUPD" USING LV-CNTUPD-PARMS.                               
081800     MOVE LV-CU-CNT-MALE                                                  
081900                     TO LV-CTE-MALE-COUNT (LV-COUNT-ROW-NX).              
082000     MOVE LV-CU-CNT-FEMALE                                                
082100                     TO LV-CTE-FEMALE-COUNT (LV-COUNT-ROW-NX).            
082200     MOVE LV-CU-CNT-MAX-ID                                                
082300                     TO LV-CTE-MAX-ID (LV-COUNT-ROW-NX).                  
082400 2500-EXIT.                                                               
082500     EXIT.                                                                
082600*****************************************************************         
082700* 2600  WRITE-EVENT-REC  -  APPEND TO THE EVENT LEDGER.         *         
082800*****************************************************************         
082900 2600-WRITE-EVENT-REC.                                                    
083000     MOVE LV-NEXT-EVENT-ID   TO EV-ID.                                    
083100*    THE LEDGER RECORD IS BUILT FIELD BY FIELD FROM THE REQUEST -         
083200*    IT NEVER POINTS BACK AT EVTTRN-FILE ONCE WRITTEN.                    
083300     MOVE ET-USER-ID         TO EV-USER-ID.                               
083400     MOVE ET-CATEGORY        TO EV-CATEGORY.                              
083500     MOVE ET-EVENT-TYPE      TO EV-TYPE.                                  
083600     MOVE ET-MALE-COUNT      TO EV-MALE-COUNT.                            
083700     MOVE ET-FEMALE-COUNT    TO EV-FEMALE-COUNT.                          
083800*    EVENT-DATE DEFAULTS TO TODAY WHEN THE REQUEST DID NOT                
083900*    SUPPLY ONE - SAME RULE AS LVEXPENS USES FOR EXPENSE-DATE.            
084000     IF ET-EVENT-DATE = ZERO                                              
084100         MOVE WS-CD-CCYYMMDD TO EV-DATE                                   
084200     ELSE                                                                 
084300         MOVE ET-EVENT-DATE  TO EV-DATE.                                  
084400     MOVE ET-SALE-PRICE      TO EV-SALE-PRICE.                            
084500     MOVE ET-COST            TO EV-COST.                                  
084600     MOVE ET-LVSTK-ID-COUNT  TO EV-LVSTK-ID-COUNT.                        
084700*    COPY THE TAG LIST STRAIGHT ACROSS - THE LEDGER RECORD KEEPS          
084800*    ITS OWN COPY RATHER THAN POINTING BACK AT LIDFIL.                    
084900     PERFORM 2610-COPY-ONE-TAG-OUT THRU 2610-EXIT                         
085000         VARYING LV-NX FROM 1 BY 1                                        
085100         UNTIL LV-NX > ET-LVSTK-ID-COUNT.                                 
085200     WRITE EVENT-ITEM.                                                    
085300     MOVE ET-USER-ID   TO REC-ACCOUNT.                                    
085400     MOVE ET-CATEGORY  TO REC-CATEGORY.                                   
085500     MOVE ET-EVENT-TYPE TO REC-TYPE.                                      
085600     MOVE ET-SALE-PRICE TO REC-PRICE.                                     
085700*    PLAIN DISPLAY OF THE EVENT DETAIL LINE TO THE JOB LOG -              
085800*    NO ONLINE MONITOR IN BATCH, SO LOGREC GOES STRAIGHT OUT              
085900*    RATHER THAN THROUGH A CALLED LOGGING SERVICE.                        
086000     DISPLAY LOGREC.                                                      
086100 2600-EXIT.                                                               
086200     EXIT.                                                                
086300*****************************************************************         
086400* 2610  COPY-ONE-TAG-OUT  -  ONE TAG NUMBER, REQUEST TO LEDGER. *         
086500*****************************************************************         
086600 2610-COPY-ONE-TAG-OUT.                                                   
086700     SET ET-ID-IDX TO LV-NX.                                              
086800     SET EV-EVENT-LVSTK-ID-IDX TO LV-NX.                                  
086900     MOVE ET-LVSTK-ID (ET-ID-IDX)                                         
087000                 TO EV-EVENT-LVSTK-ID (EV-EVENT-LVSTK-ID-IDX).            
087100 2610-EXIT.                                                               
087200     EXIT.                                                                
087300*****************************************************************         
087400* 2700  POST-TAGS  -  SPEC RULE E, VIA LVIDMGR.  BIRTH AND     *          
087500* PURCHASE EVENTS BRING NEW ANIMALS ONTO THE HERD SO LVIDMGR IS *         
087600* ASKED TO GENERATE FRESH TAGS; SALE, SLAUGHTER, AND LOST TAKE  *         
087700* ANIMALS OFF THE HERD SO THEIR EXISTING TAGS ARE UPDATED TO A  *         
087800* NEW TERMINAL STATUS INSTEAD.                                  *         
087900*****************************************************************         
088000 2700-POST-TAGS.                                                          
088100     IF ET-EVENT-TYPE = "BIRTH" OR "PURCHASE"                             
088200*        GENERATE - THE NEW TAGS START RIGHT AFTER WHATEVER THE           
088300*        HERD'S MAX-ID WAS BEFORE THIS EVENT'S COUNT POST.                
088400         MOVE "GEN " TO LV-IM-FUNCTION                                    
088500         MOVE LV-MAX-ID-BEFORE TO LV-IM-MAX-ID-BEFORE                     
088600         MOVE LV-NEXT-EVENT-ID TO LV-IM-EVENT-ID                          
088700         MOVE ET-COST          TO LV-IM-EVENT-COST                        
088800         CALL "LVIDMGR" USING LV-IDMGR-PARMS                              
088900                               LV-LID-TABLE-COUNT                         
089000*        SIX BLANK OUTPUT COLUMNS LEFT FOR A FUTURE COST-BASIS            
089100*        FIELD ON THE GENERATED TAGS - SEE 11/19/02 REVIEW ABOVE.         
089200                               LV-LID-TABLE-AREA                          
089300     ELSE IF ET-EVENT-TYPE = "SALE" OR "SLAUGHTER" OR "LOST"              
089400*        UPDATE - THE TAGS NAMED ON THE REQUEST MOVE TO A NEW             
089500*        TERMINAL STATUS; SEE 2710 FOR THE STATUS MAPPING.                
089600         MOVE "UPDT" TO LV-IM-FUNCTION                                    
089700         MOVE LV-NEXT-EVENT-ID TO LV-IM-EVENT-ID                          
089800         PERFORM 2710-SET-NEW-STATUS THRU 2710-EXIT                       
089900         CALL "LVIDMGR" USING LV-IDMGR-PARMS                              
090000                               LV-LID-TABLE-COUNT                         
090100                               LV-LID-TABLE-AREA                          
090200     ELSE                                                                 
090300         CONTINUE.                                                        
090400     ADD 1 TO LV-NEXT-EVENT-ID.                                           
090500 2700-EXIT.                                                               
090600     EXIT.                                                                
090700*****************************************************************         
090800* 2710  SET-NEW-STATUS  -  EVENT-TYPE TO TAG-STATUS MAPPING.    *         
090900* SALE => SOLD, SLAUGHTER => SLAUGHTERED, ANYTHING ELSE (ONLY   *         
091000* LOST CAN REACH HERE) => LOST.                                  *        
091100*****************************************************************         
091200 2710-SET-NEW-STATUS.                                                     
091300     IF ET-EVENT-TYPE = "SALE"                                            
091400         MOVE "SOLD" TO LV-IM-NEW-STATUS                                  
091500     ELSE IF ET-EVENT-TYPE = "SLAUGHTER"                                  
091600         MOVE "SLAUGHTERED" TO LV-IM-NEW-STATUS                           
091700     ELSE                                                                 
091800         MOVE "LOST" TO LV-IM-NEW-STATUS.                                 
091900 2710-EXIT.                                                               
092000     EXIT.                                                                
092100*****************************************************************         
092200* 2800  REWRITE-COUNT-TABLE-ROW  -  NO-OP HOOK.  THE COUNT TABLE*         
092300* ROW WAS ALREADY UPDATED IN PLACE AT STEP 2500; THIS PARAGRAPH *         
092400* EXISTS SO A FUTURE PER-EVENT COUNT AUDIT TRAIL HAS A HOME.    *         
092500*****************************************************************         
092600 2800-REWRITE-COUNT-TABLE-ROW.                                            
092700     CONTINUE.                                                            
092800 2800-EXIT.                                                               
092900     EXIT.                                                                
093000*****************************************************************         
093100* 9000  REWRITE-MASTERS  -  RE-BUILD CNTFIL AND LIDFIL IN FULL  *         
093200* FROM THE WORKING-STORAGE TABLES NOW THAT THE RUN IS DONE.     *         
093300* THIS IS THE SAME OLD-MASTER/NEW-MASTER TECHNIQUE A SEQUENTIAL *         
093400* FILE ALWAYS NEEDS WHEN IT CANNOT BE UPDATED IN PLACE.         *         
093500*****************************************************************         
093600 9000-REWRITE-MASTERS.                                                    
093700*    THE COUNT MASTER FIRST - ONE OUTPUT RECORD PER TABLE ROW.            
093800     OPEN OUTPUT COUNT-FILE-NEW.                                          
093900     PERFORM 9100-WRITE-ONE-COUNT THRU 9100-EXIT                          
094000         VARYING LV-COUNT-NX FROM 1 BY 1                                  
094100         UNTIL LV-COUNT-NX > LV-COUNT-TABLE-COUNT.                        
094200     CLOSE COUNT-FILE-NEW.                                                
094300*    THEN THE TAG MASTER, SAME IDEA.                                      
094400     OPEN OUTPUT LID-FILE-NEW.                                            
094500     PERFORM 9200-WRITE-ONE-LID THRU 9200-EXIT                            
094600         VARYING LV-LID-NX FROM 1 BY 1                                    
094700         UNTIL LV-LID-NX > LV-LID-TABLE-COUNT.                            
094800     CLOSE LID-FILE-NEW.                                                  
094900     CLOSE EVTTRN-FILE.                                                   
095000     CLOSE EVENT-FILE.                                                    
095100 9000-EXIT.                                                               
095200     EXIT.                                                                
095300*****************************************************************         
095400* 9100  WRITE-ONE-COUNT  -  ONE TABLE ROW OUT TO CNTFILN.       *         
095500*****************************************************************         
095600 9100-WRITE-ONE-COUNT.                                                    
095700*    FIELD-BY-FIELD COPY, TABLE ROW TO OUTPUT RECORD - THE SAME           
095800*    SIX FIELDS THAT WERE LOADED IN AT 1200-LOAD-COUNT-TABLE.             
095900     MOVE LV-CTE-USER-ID (LV-COUNT-NX)  TO CN-USER-ID.                    
096000     MOVE LV-CTE-CATEGORY (LV-COUNT-NX) TO CN-CATEGORY.                   
096100     MOVE LV-CTE-MALE-COUNT (LV-COUNT-NX)   TO CN-MALE-COUNT.             
096200     MOVE LV-CTE-FEMALE-COUNT (LV-COUNT-NX) TO CN-FEMALE-COUNT.           
096300     MOVE LV-CTE-MAX-ID (LV-COUNT-NX)       TO CN-MAX-ID.                 
096400*    APPEND THE ROW TO THE NEW MASTER - SEQUENTIAL FILES HAVE             
096500*    NO REWRITE, SO THE WHOLE FILE IS REBUILT ROW BY ROW.                 
096600     WRITE COUNT-NEW-ITEM.                                                
096700 9100-EXIT.                                                               
096800     EXIT.                                                                
096900*****************************************************************         
097000* 9200  WRITE-ONE-LID  -  ONE TABLE ROW OUT TO LIDFILN.         *         
097100*****************************************************************         
097200 9200-WRITE-ONE-LID.                                                      
097300*    SAME IDEA AS 9100 ABOVE, ONE TABLE ROW PER TAG.                      
097400     MOVE LV-LTE-ID (LV-LID-NX)          TO LN-ID.                        
097500     MOVE LV-LTE-USER-ID (LV-LID-NX)     TO LN-USER-ID.                   
097600     MOVE LV-LTE-CATEGORY (LV-LID-NX)    TO LN-CATEGORY.                  
097700     MOVE LV-LTE-TAG-NUMBER (LV-LID-NX)  TO LN-TAG-NUMBER.                
097800     MOVE LV-LTE-GENDER (LV-LID-NX)      TO LN-GENDER.                    
097900     MOVE LV-LTE-STATUS (LV-LID-NX)      TO LN-STATUS.                    
098000     MOVE LV-LTE-EVENT-ID (LV-LID-NX)    TO LN-EVENT-ID.                  
098100     MOVE LV-LTE-PURCHASE-PRICE (LV-LID-NX) TO LN-PURCHASE-PRICE.         
098200*    THE NEW TAG MASTER PICKS UP WHERE LIDFIL LEFT OFF, WITH              
098300*    EVERY STATUS AND EVENT-ID CHANGE MADE DURING THIS RUN BAKED          
098400*    IN.                                                                  
098500     WRITE LID-NEW-ITEM.                                                  
098600 9200-EXIT.                                                               
098700     EXIT.                                                                
098800*****************************************************************         
098900* 9500  AUDIT TRAIL - PLAIN DISPLAY, NO TUXEDO RUNTIME IN BATCH.*         
099000*****************************************************************         
099100 9500-DO-USERLOG.                                                         
099200     DISPLAY LOGMSG.                                                      
099300 9500-EXIT.                                                               
099400     EXIT.                                                                
099500                                                                          
099600                                                                          
099700                                                                          
099800                                                                          
099900                                                                          
100000                                                                          
100100                                                                          
100200                                                                          
100300                                                                          
100400                                                                          
