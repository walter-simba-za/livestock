000100* (c) 1989, 2001  MIDLAND FARM BUREAU COOPERATIVE                         
000200*                                                                         
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                              
000400* MIDLAND FARM BUREAU COOPERATIVE - INFORMATION SYSTEMS DIVISION.         
000500* NOT FOR DISTRIBUTION OUTSIDE THE COOPERATIVE.                           
000600*                                                                         
000700* #ident "@(#) lvstock/LVVALID.cbl   $Revision: 1.9 $"                    
000800*                                                                         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.    LVVALID.                                                  
001100 AUTHOR.        R HUTCHENS.                                               
001200 INSTALLATION.  MIDLAND FARM BUREAU COOPERATIVE - DES MOINES DP.          
001300 DATE-WRITTEN.  03/14/89.                                                 
001400 DATE-COMPILED.                                                           
001500 SECURITY.      COOPERATIVE INTERNAL USE ONLY.                            
001600*****************************************************************         
001700* LVVALID  -  LIVESTOCK REGISTER SHARED VALIDATION SUBPROGRAM   *         
001800*                                                                *        
001900* CALLED FROM LVINITCT, LVEVENT AND LVEXPENS TO CENTRALIZE THE  *         
002000* REJECT-CODE RULES THAT WOULD OTHERWISE BE COPIED INTO EVERY   *         
002100* POSTING PROGRAM.  THE CALLER HAS ALREADY SEARCHED ITS OWN     *         
002200* USER/COUNT TABLES - THIS PROGRAM ONLY JUDGES WHAT THE CALLER  *         
002300* FOUND.                                                        *         
002400*                                                                *        
002500* CHANGE LOG                                                    *         
002600*  03/14/89  RH   0000  ORIGINAL PROGRAM - CARRIES VALIDATE-    *         
002700*                       USER AND VALIDATE-COUNT ONLY.           *         
002800*  09/02/90  RH   0114  ADDED VALIDATE-COUNT-NOT-EXISTS FOR THE *         
002900*                       NEW INITIALIZE-COUNT TRANSACTION.       *         
003000*  05/18/92  TDK  0201  ADDED VALIDATE-EXPENSE-AMOUNT WHEN THE  *         
003100*                       EXPENSE LEDGER WAS BROUGHT ON LINE.     *         
003200*  11/30/93  TDK  0233  REJECT REASON TEXT WIDENED TO X(30) -   *         
003300*                       30 WAS TRUNCATING "LIVESTOCK ID COUNT   *         
003400*                       MISMATCH".                              *         
003500*  02/09/95  RH   0288  ADDED VALIDATE-PAGINATION FOR THE       *         
003600*                       EXPENSE-LISTING SCREEN WORK.            *         
003700*  07/22/97  MPL  0340  CLEANED UP 2000-VALIDATE-USER SO A      *         
003800*                       SPACE USER-ID NO LONGER ABENDS ON A     *         
003900*                       SUBSCRIPT ERROR.                        *         
004000*  12/03/98  MPL  Y2K01 YEAR-2000 REVIEW: LV-VALID-USER-ID AND  *         
004100*                       ALL DATE FIELDS PASSED THROUGH THIS     *         
004200*                       PROGRAM ARE ALREADY CCYYMMDD/9(9) - NO  *         
004300*                       WINDOWING LOGIC REQUIRED.  SIGNED OFF.  *         
004400*  01/11/99  MPL  Y2K07 CENTURY-ROLL TEST RUN - NO CHANGES.     *         
004500*  06/06/00  RH   0402  ADDED VALIDATE-PAGINATION UPPER BOUND   *         
004600*                       CHECK (SIZE > 100) PER AUDIT FINDING.   *         
004700*****************************************************************         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     UPSI-0 ON  STATUS IS LV-TEST-RUN                                     
005300            OFF STATUS IS LV-PROD-RUN.                                    
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600*****************************************************************         
005700*  RETURN-CODE CONSTANTS - SAME SHAPE AS THE SHOP'S OLD          *        
005800*  REC-FOUND / REC-NOT-FOUND SWITCHES.                           *        
005900*****************************************************************         
006000 77  LV-OK                       PIC S9(9) COMP-5 VALUE 0.                
006100 77  LV-REJECTED                 PIC S9(9) COMP-5 VALUE 1.                
006200*                                                                         
006300 01  LOGMSG.                                                              
006400     05  FILLER          PIC X(09) VALUE "LVVALID =>".                    
006500     05  LOGMSG-TEXT      PIC X(50).                                      
006600 01  LOGMSG-LEN           PIC S9(9)  COMP-5.                              
006700*****************************************************************         
006800* STANDARD SHOP DATE WORK AREA - CARRIED IN EVERY LVSTOCK        *        
006900* PROGRAM FOR CONSISTENCY WITH THE REST OF THE COOPERATIVE'S     *        
007000* BATCH SUITE, WHETHER THE PROGRAM NEEDS TODAY'S DATE OR NOT.    *        
007100*****************************************************************         
007200 01  WS-CURRENT-DATE.                                                     
007300     05  WS-CD-CCYYMMDD          PIC 9(08).                               
007400 01  WS-CD-YMD-VIEW REDEFINES WS-CURRENT-DATE.                            
007500     05  WS-CD-CC                PIC 9(02).                               
007600     05  WS-CD-YY                PIC 9(02).                               
007700     05  WS-CD-MM                PIC 9(02).                               
007800     05  WS-CD-DD                PIC 9(02).                               
007900 01  WS-CD-CCYY-VIEW REDEFINES WS-CURRENT-DATE.                           
008000     05  WS-CD-CCYY              PIC 9(04).                               
008100     05  WS-CD-MMDD              PIC 9(04).                               
008200*                                                                         
008300 LINKAGE SECTION.                                                         
008400 01  LV-VALID-PARMS.                                                      
008500     03  LV-VALID-FUNCTION       PIC X(04).                               
008600     03  LV-VALID-USER-ID        PIC 9(09).                               
008700     03  LV-VALID-USER-FOUND     PIC X(01).                               
008800         88  LV-USER-WAS-FOUND           VALUE "Y".                       
008900     03  LV-VALID-COUNT-FOUND    PIC X(01).                               
009000         88  LV-COUNT-WAS-FOUND          VALUE "Y".                       
009100     03  LV-VALID-EXPENSE-AMT    PIC S9(09)V99.                           
009200     03  LV-VALID-PAGE           PIC S9(05).                              
009300     03  LV-VALID-SIZE           PIC S9(05).                              
009400     03  LV-VALID-STATUS         PIC S9(9) COMP-5.                        
009500     03  LV-VALID-REJECT-CODE    PIC X(30).                               
009600     03  LV-REJECT-CODE-WORDS REDEFINES LV-VALID-REJECT-CODE.             
009700         05  LV-REJECT-WORD      PIC X(10) OCCURS 3 TIMES.                
009800 PROCEDURE DIVISION USING LV-VALID-PARMS.                                 
009900*                                                                         
010000 START-LVVALID.                                                           
010100     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                                 
010200     ACCEPT WS-CD-CCYYMMDD FROM DATE YYYYMMDD.                            
010300     MOVE LV-OK TO LV-VALID-STATUS.                                       
010400     MOVE SPACES TO LV-VALID-REJECT-CODE.                                 
010500     IF LV-VALID-FUNCTION = "USER"                                        
010600         PERFORM 2000-VALIDATE-USER THRU 2000-EXIT                        
010700     ELSE IF LV-VALID-FUNCTION = "CNEX"                                   
010800         PERFORM 2100-VALIDATE-COUNT THRU 2100-EXIT                       
010900     ELSE IF LV-VALID-FUNCTION = "CNNX"                                   
011000         PERFORM 2200-VALIDATE-COUNT-NX THRU 2200-EXIT                    
011100     ELSE IF LV-VALID-FUNCTION = "EXAM"                                   
011200         PERFORM 2300-VALIDATE-EXP-AMT THRU 2300-EXIT                     
011300     ELSE IF LV-VALID-FUNCTION = "PAGN"                                   
011400         PERFORM 2400-VALIDATE-PAGING THRU 2400-EXIT                      
011500     ELSE                                                                 
011600         MOVE LV-REJECTED TO LV-VALID-STATUS                              
011700         MOVE "UNKNOWN_FUNCTION" TO LV-VALID-REJECT-CODE.                 
011800     PERFORM 9000-DO-USERLOG THRU 9000-EXIT.                              
011900     EXIT PROGRAM.                                                        
012000*****************************************************************         
012100* 2000  VALIDATE-USER  -  SPEC RULE: REJECT USER_NOT_FOUND       *        
012200*****************************************************************         
012300 2000-VALIDATE-USER.                                                      
012400     IF NOT LV-USER-WAS-FOUND                                             
012500         MOVE LV-REJECTED TO LV-VALID-STATUS                              
012600         MOVE "USER_NOT_FOUND" TO LV-VALID-REJECT-CODE                    
012700         MOVE "User not found" TO LOGMSG-TEXT                             
012800     ELSE                                                                 
012900         MOVE "User validated" TO LOGMSG-TEXT.                            
013000 2000-EXIT.                                                               
013100     EXIT.                                                                
013200*****************************************************************         
013300* 2100  VALIDATE-COUNT  -  MUST ALREADY EXIST                    *        
013400*****************************************************************         
013500 2100-VALIDATE-COUNT.                                                     
013600     IF NOT LV-COUNT-WAS-FOUND                                            
013700         MOVE LV-REJECTED TO LV-VALID-STATUS                              
013800         MOVE "COUNT_NOT_FOUND" TO LV-VALID-REJECT-CODE                   
013900         MOVE "Count not found" TO LOGMSG-TEXT                            
014000     ELSE                                                                 
014100         MOVE "Count validated" TO LOGMSG-TEXT.                           
014200 2100-EXIT.                                                               
014300     EXIT.                                                                
014400*****************************************************************         
014500* 2200  VALIDATE-COUNT-NOT-EXISTS  -  MUST NOT ALREADY EXIST     *        
014600*****************************************************************         
014700 2200-VALIDATE-COUNT-NX.                                                  
014800     IF LV-COUNT-WAS-FOUND                                                
014900         MOVE LV-REJECTED TO LV-VALID-STATUS                              
015000         MOVE "COUNT_EXISTS" TO LV-VALID-REJECT-CODE                      
015100         MOVE "Count already exists" TO LOGMSG-TEXT                       
015200     ELSE                                                                 
015300         MOVE "Count absence validated" TO LOGMSG-TEXT.                   
015400 2200-EXIT.                                                               
015500     EXIT.                                                                
015600*****************************************************************         
015700* 2300  VALIDATE-EXPENSE-AMOUNT  -  MUST BE POSITIVE             *        
015800*****************************************************************         
015900 2300-VALIDATE-EXP-AMT.                                                   
016000     IF LV-VALID-EXPENSE-AMT NOT > ZERO                                   
016100         MOVE LV-REJECTED TO LV-VALID-STATUS                              
016200         MOVE "INVALID_EXPENSE_AMOUNT" TO LV-VALID-REJECT-CODE            
016300         MOVE "Invalid expense amount" TO LOGMSG-TEXT                     
016400     ELSE                                                                 
016500         MOVE "Expense amount validated" TO LOGMSG-TEXT.                  
016600 2300-EXIT.                                                               
016700     EXIT.                                                                
016800*****************************************************************         
016900* 2400  VALIDATE-PAGINATION  -  PAGE >= 0, 0 < SIZE <= 100       *        
017000*****************************************************************         
017100 2400-VALIDATE-PAGING.                                                    
017200     IF LV-VALID-PAGE < ZERO                                              
017300         MOVE LV-REJECTED TO LV-VALID-STATUS                              
017400         MOVE "INVALID_PAGINATION" TO LV-VALID-REJECT-CODE                
017500         MOVE "Invalid page number" TO LOGMSG-TEXT                        
017600     ELSE IF LV-VALID-SIZE NOT > ZERO                                     
017700         MOVE LV-REJECTED TO LV-VALID-STATUS                              
017800         MOVE "INVALID_PAGINATION" TO LV-VALID-REJECT-CODE                
017900         MOVE "Invalid page size" TO LOGMSG-TEXT                          
018000     ELSE IF LV-VALID-SIZE > 100                                          
018100         MOVE LV-REJECTED TO LV-VALID-STATUS                              
018200         MOVE "INVALID_PAGINATION" TO LV-VALID-REJECT-CODE                
018300         MOVE "Page size exceeds 100" TO LOGMSG-TEXT                      
018400     ELSE                                                                 
018500         MOVE "Pagination validated" TO LOGMSG-TEXT.                      
018600 2400-EXIT.                                                               
018700     EXIT.                                                                
018800*****************************************************************         
018900*  9000  AUDIT TRAIL - CARRIES FORWARD THE SHOP'S OLD            *        
019000*  COUNTER-SCREEN DO-USERLOG HABIT.  NO ONLINE MONITOR           *        
019100*  RUNS IN BATCH, SO THIS IS A PLAIN DISPLAY TO THE JOB LOG.     *        
019200*****************************************************************         
019300 9000-DO-USERLOG.                                                         
019400     DISPLAY LOGMSG.                                                      
019500 9000-EXIT.                                                               
019600     EXIT.                                                                
