000100* (c) 1991, 2000  MIDLAND FARM BUREAU COOPERATIVE                         
000200*                                                                         
000300* MIDLAND FARM BUREAU COOPERATIVE - INFORMATION SYSTEMS DIVISION          
000400* UNPUBLISHED PROPRIETARY SOURCE CODE OF THE COOPERATIVE.                 
000500* NOT FOR DISTRIBUTION OUTSIDE THE COOPERATIVE.                           
000600*                                                                         
000700* #ident "@(#) lvstock/LVEXPENS.cbl   $Revision: 1.4 $"                   
000800*                                                                         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. LVEXPENS.                                                    
001100 AUTHOR. TDK.                                                             
001200 INSTALLATION.  MIDLAND FARM BUREAU COOPERATIVE - DES MOINES DP.          
001300 DATE-WRITTEN.  05/18/91.                                                 
001400 DATE-COMPILED.                                                           
001500 SECURITY.      COOPERATIVE INTERNAL USE ONLY.                            
001600*****************************************************************         
001700* LVEXPENS  -  RECORD FARM EXPENSE.  EXPFIL IS AN APPEND-ONLY   *         
001800* LEDGER SO THIS RUN NEVER READS ITS OWN MASTER - EACH REQUEST  *         
001900* THAT PASSES VALIDATION BECOMES ONE NEW LINE ON THE LEDGER.    *         
002000*                                                                *        
002100*                                                                         
002200* THIS RUN NEVER TOUCHES USER OR COUNT BALANCES - IT ONLY                 
002300* APPENDS.  THE ACTUAL PROFIT/LOSS ROLL-UP IS LVPROFIT'S JOB              
002400* AND THE PER-CATEGORY BREAKDOWN IS LVEXPSUM'S.                           
002500* THE LEDGER CARRIES NO PRIMARY-KEY SLOT OF ITS OWN, SO EX-ID   *         
002600* IS MANUFACTURED HERE - THE HIGHEST ID CURRENTLY ON EXPFIL IS  *         
002700* FOUND AT START-UP AND THE NEXT REQUEST POSTS ONE HIGHER.      *         
002800*                                                                *        
002900* CHANGE LOG                                                    *         
003000*  05/18/91  TDK  0000  ORIGINAL PROGRAM.                       *         
003100*  09/02/93  TDK  0104  DESCRIPTION FIELD WIDENED TO MATCH THE  *         
003200*                       EVENT LEDGER'S FREE-TEXT COLUMN.        *         
003300*  12/03/98  MPL  Y2K01 YEAR-2000 REVIEW: EXPENSE-DATE IS 9(8)  *         
003400*                       CCYYMMDD.  SIGNED OFF.                   *        
003500*  01/11/99  MPL  Y2K07 CENTURY-ROLL TEST RUN - NO CHANGES.     *         
003600*  05/02/00  RH   0398  LEDGER APPEND STYLE ALIGNED WITH LVEVENT*         
003700*                       - OPEN EXTEND, NO REWRITE PASS NEEDED.  *         
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.  USL-486.                                               
004200 OBJECT-COMPUTER.  USL-486.                                               
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 ON  STATUS IS LV-TEST-RUN                                     
004600            OFF STATUS IS LV-PROD-RUN.                                    
004700*                                                                         
004800*****************************************************************         
004900* FILE-CONTROL - ALL THREE FILES ARE PLAIN SEQUENTIAL.  THE     *         
005000* COOPERATIVE'S ISAM HANDLER WAS NEVER LICENSED FOR THIS BUILD  *         
005100* SO USERFIL IS LOADED WHOLE INTO A WORKING-STORAGE TABLE BELOW *         
005200* RATHER THAN KEY-READ.                                         *         
005300*****************************************************************         
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600*    USER MASTER - LOADED ONCE AT START-UP FOR THE USER-ID CHECK.         
005700     SELECT USER-FILE ASSIGN TO "USERFIL"                                 
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         STATUS FILE-STATUS.                                              
006000*    INCOMING EXPENSE REQUESTS - ONE RECORD PER POSTING REQUEST.          
006100     SELECT EXPTRN-FILE ASSIGN TO "EXPTRN"                                
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         STATUS FILE-STATUS.                                              
006400*    THE EXPENSE LEDGER ITSELF - OPENED EXTEND, NEVER REWRITTEN.          
006500     SELECT EXPENSE-FILE ASSIGN TO "EXPFIL"                               
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         STATUS FILE-STATUS.                                              
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000*****************************************************************         
007100* USER-FILE  -  ONE RECORD PER REGISTERED HERD OWNER.  ONLY THE *         
007200* KEY IS NEEDED HERE SINCE THE OTHER PROGRAMS OWN THE PROFILE.  *         
007300*****************************************************************         
007400 FD  USER-FILE.                                                           
007500 01  USER-ITEM.                                                           
007600     03  US-USER-ID               PIC 9(09).                              
007700     03  FILLER                   PIC X(01).                              
007800*****************************************************************         
007900* EXPTRN-FILE  -  ONE EXPENSE POSTING REQUEST PER RECORD.  THIS *         
008000* IS THE TRANSACTION-CARD IMAGE, NOT THE LEDGER RECORD ITSELF.  *         
008100*****************************************************************         
008200 FD  EXPTRN-FILE.                                                         
008300 01  EXPTRN-ITEM.                                                         
008400     03  XT-USER-ID               PIC 9(09).                              
008500     03  XT-CATEGORY              PIC X(06).                              
008600     03  XT-EXPENSE-CATEGORY      PIC X(11).                              
008700     03  XT-AMOUNT                PIC S9(09)V99.                          
008800*        ZERO MEANS "NOT SUPPLIED" - DEFAULTED TO TODAY BELOW.            
008900     03  XT-EXPENSE-DATE          PIC 9(08).                              
009000     03  XT-DESCRIPTION           PIC X(255).                             
009100     03  FILLER                   PIC X(01).                              
009200*****************************************************************         
009300* EXPENSE-FILE  -  THE LEDGER.  MIRRORS THE LVEXPREC COPYBOOK   *         
009400* FIELD FOR FIELD SO A SEPARATE READ-ONLY PROGRAM (LVPROFIT,    *         
009500* LVEXPSUM) CAN COPY THE SAME LAYOUT WITHOUT A SHARED FD.       *         
009600*****************************************************************         
009700 FD  EXPENSE-FILE.                                                        
009800 01  EXPENSE-ITEM.                                                        
009900*        MANUFACTURED KEY - SEE 1200-CHECK-ONE-EXPENSE-ID BELOW.          
010000     03  EX-ID                    PIC 9(09).                              
010100     03  EX-USER-ID               PIC 9(09).                              
010200     03  EX-CATEGORY              PIC X(06).                              
010300     03  EX-EXPENSE-CATEGORY      PIC X(11).                              
010400     03  EX-AMOUNT                PIC S9(09)V99.                          
010500     03  EX-EXPENSE-DATE          PIC 9(08).                              
010600     03  EX-DESCRIPTION           PIC X(255).                             
010700     03  FILLER                   PIC X(02).                              
010800 WORKING-STORAGE SECTION.                                                 
010900*****************************************************************         
011000* CONTROL COUNTERS AND SWITCHES.                                *         
011100*****************************************************************         
011200*    LV-OK IS THE RETURN-CODE VALUE LVVALID USES TO MEAN                  
011300*    "REQUEST ACCEPTED" - ANY OTHER VALUE IN LV-VP-STATUS IS              
011400*    A REJECT, WITH THE REASON IN LV-VP-REJECT-CODE.                      
011500 77  LV-OK                        PIC S9(9) COMP-5 VALUE 0.               
011600 77  LV-USER-COUNT                PIC S9(9) COMP-5 VALUE 0.               
011700*    NEXT ID TO STAMP ON THE LEDGER - SEEDED FROM THE LEDGER'S            
011800*    OWN HIGH-WATER MARK, THEN BUMPED BY ONE PER POST.                    
011900 77  LV-NEXT-EXPENSE-ID           PIC S9(9) COMP-5 VALUE 0.               
012000*                                                                         
012100*****************************************************************         
012200* JOB-LOG AUDIT RECORDS - PLAIN DISPLAY, NOT A CALLED SERVICE.  *         
012300*****************************************************************         
012400 01  LOGMSG.                                                              
012500     05  FILLER      PIC X(09) VALUE "LVEXPENS=>".                        
012600     05  LOGMSG-TEXT PIC X(50).                                           
012700 01  LOGMSG-ERR.                                                          
012800     05  FILLER          PIC X(14) VALUE "LVEXPENS ERR =>".               
012900     05  LOG-ERR-ROUTINE PIC X(10).                                       
013000     05  FILLER          PIC X(15) VALUE " REJECT CODE = ".               
013100     05  LOG-ERR-REJECT  PIC X(30).                                       
013200 01  LOGMSG-LEN           PIC S9(9)  COMP-5.                              
013300 01  LOGMSG-ERR-LEN       PIC S9(9)  COMP-5.                              
013400*    LOGMSG-LEN/LOGMSG-ERR-LEN ARE COMPUTED ONCE AT START-UP              
013500*    SO THEY ARE READY IF A CALLED DISPLAY ROUTINE EVER NEEDS             
013600*    AN EXPLICIT LENGTH - CARRIED OVER FROM THE OLDER SHOP                
013700*    CONVENTION EVEN THOUGH THIS BUILD USES PLAIN DISPLAY.                
013800*                                                                         
013900*****************************************************************         
014000* FILE-STATUS - STATUS-1 DRIVES THE EXPTRN-FILE EOF LOOP.       *         
014100* STATUS-2 IS CARRIED FOR SHAPE CONSISTENCY WITH THE OTHER      *         
014200* PROGRAMS EVEN THOUGH THIS RUN NEVER OPENS A SECOND EOF-DRIVEN *         
014300* FILE AT THE SAME TIME.                                        *         
014400*****************************************************************         
014500 01  FILE-STATUS.                                                         
014600     05  STATUS-1    PIC X.                                               
014700     05  STATUS-2    PIC X.                                               
014800*****************************************************************         
014900* STANDARD SHOP DATE WORK AREA.  THREE VIEWS OF ONE 8-BYTE      *         
015000* ACCEPT TARGET - PLAIN CCYYMMDD, A SPLIT-DIGIT VIEW, AND A     *         
015100* CENTURY/DAY-OF-YEAR VIEW - SO CALLERS PICK WHATEVER SHAPE     *         
015200* THEIR COMPARISON NEEDS WITHOUT RE-EDITING THE DATE.           *         
015300*****************************************************************         
015400 01  WS-CURRENT-DATE.                                                     
015500     05  WS-CD-CCYYMMDD          PIC 9(08).                               
015600 01  WS-CD-YMD-VIEW REDEFINES WS-CURRENT-DATE.                            
015700     05  WS-CD-CC                PIC 9(02).                               
015800     05  WS-CD-YY                PIC 9(02).                               
015900     05  WS-CD-MM                PIC 9(02).                               
016000     05  WS-CD-DD                PIC 9(02).                               
016100 01  WS-CD-CCYY-VIEW REDEFINES WS-CURRENT-DATE.                           
016200     05  WS-CD-CCYY              PIC 9(04).                               
016300     05  WS-CD-MMDD              PIC 9(04).                               
016400*****************************************************************         
016500* USER-ID TABLE - LOADED WHOLE FROM USERFIL AT START-UP.  THE   *         
016600* LEADING FILLER BYTE IS THE SHOP'S OLD TRICK FOR KEEPING THE   *         
016700* OCCURS-DEPENDING-ON ITEM OFF THE RECORD'S FIRST BYTE, LEFT    *         
016800* OVER FROM THE DAYS A SORT CONTROL CARD SHARED THIS AREA.      *         
016900*****************************************************************         
017000 01  LV-USER-TABLE-AREA.                                                  
017100     05  FILLER                  PIC X(01).                               
017200     05  LV-USER-ENTRY OCCURS 1 TO 5000 TIMES                             
017300                 DEPENDING ON LV-USER-COUNT                               
017400                 INDEXED BY LV-USER-NX.                                   
017500         10  LV-USER-TAB-ID       PIC 9(09).                              
017600*****************************************************************         
017700* PARM BLOCK FOR LVVALID.  LAYOUT MUST MATCH LVVALID'S LINKAGE. *         
017800* LV-VP-FUNCTION SELECTS WHICH RULE RUNS - "USER" HERE FOR THE  *         
017900* OWNER CHECK, THEN "EXAM" FOR THE EXPENSE-AMOUNT CHECK.        *         
018000*****************************************************************         
018100 01  LV-VALID-PARMS.                                                      
018200     03  LV-VP-FUNCTION          PIC X(04).                               
018300     03  LV-VP-USER-ID           PIC 9(09).                               
018400     03  LV-VP-USER-FOUND        PIC X(01).                               
018500     03  LV-VP-COUNT-FOUND       PIC X(01).                               
018600     03  LV-VP-EXPENSE-AMT       PIC S9(09)V99.                           
018700*        PAGE/SIZE ARE UNUSED BY THIS PROGRAM - THEY EXIST                
018800*        ONLY BECAUSE THE PARM BLOCK MUST MATCH LVVALID'S                 
018900*        LINKAGE FOR THE PAGINATION FUNCTION USED ELSEWHERE.              
019000     03  LV-VP-PAGE              PIC S9(05).                              
019100     03  LV-VP-SIZE              PIC S9(05).                              
019200     03  LV-VP-STATUS            PIC S9(9) COMP-5.                        
019300     03  LV-VP-REJECT-CODE       PIC X(30).                               
019400*        REDEFINED SO A REJECTED CALL CAN BE READ AS THREE                
019500*        BLANK-PADDED WORDS ON THE JOB LOG INSTEAD OF ONE                 
019600*        RUN-TOGETHER 30-BYTE STRING.                                     
019700     03  LV-VP-REJECT-WORDS REDEFINES LV-VP-REJECT-CODE.                  
019800         05  LV-VP-REJECT-WORD  PIC X(10) OCCURS 3 TIMES.                 
019900*                                                                         
020000 PROCEDURE DIVISION.                                                      
020100*                                                                         
020200*****************************************************************         
020300* START-LVEXPENS  -  MAINLINE.  LOAD THE USER TABLE, SEED THE   *         
020400* NEXT LEDGER ID, THEN DRIVE THE MAIN LOOP UNTIL EXPTRN-FILE    *         
020500* IS EXHAUSTED.                                                 *         
020600*****************************************************************         
020700 START-LVEXPENS.                                                          
020800*    LENGTHS ARE COMPUTED ONCE, NOT PER-DISPLAY.                          
020900     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                                 
021000     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.                         
021100     ACCEPT WS-CD-CCYYMMDD FROM DATE YYYYMMDD.                            
021200*    ONE-TIME SET-UP - SEE THE BANNER BELOW.                              
021300     PERFORM 1000-INIT THRU 1000-EXIT.                                    
021400     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT                          
021500         UNTIL STATUS-1 = "1".                                            
021600*    FINAL JOB-LOG LINE - MATCHES THE OTHER LVSTOCK PROGRAMS.             
021700     MOVE "Run completed" TO LOGMSG-TEXT.                                 
021800     PERFORM 9500-DO-USERLOG THRU 9500-EXIT.                              
021900     STOP RUN.                                                            
022000*****************************************************************         
022100* 1000  INIT  -  LOAD USERFIL, OPEN THE LEDGER FOR APPEND, AND  *         
022200* SEED THE NEXT EXPENSE-ID FROM THE HIGHEST ONE ON THE LEDGER.  *         
022300*****************************************************************         
022400 1000-INIT.                                                               
022500*    PASS ONE - BUILD THE USER-ID TABLE FOR THE VALIDATE STEP.            
022600     OPEN INPUT  USER-FILE.                                               
022700     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT                          
022800         UNTIL STATUS-1 = "1".                                            
022900     CLOSE USER-FILE.                                                     
023000*    PASS TWO - SCAN THE EXISTING LEDGER JUST TO FIND ITS                 
023100*    HIGHEST EX-ID.  THE LEDGER ITSELF IS NOT KEPT IN MEMORY.             
023200     OPEN INPUT  EXPENSE-FILE.                                            
023300     MOVE "1" TO STATUS-1.                                                
023400     PERFORM 1200-CHECK-ONE-EXPENSE-ID THRU 1200-EXIT                     
023500         UNTIL STATUS-1 = "1".                                            
023600     CLOSE EXPENSE-FILE.                                                  
023700*    ADVANCE PAST THE ID JUST FOUND SO THE FIRST POST OF THE              
023800*    RUN GETS A BRAND-NEW, NEVER-BEFORE-USED EX-ID.                       
023900     ADD 1 TO LV-NEXT-EXPENSE-ID.                                         
024000*    NOW OPEN THE REQUEST FILE FOR READING AND THE LEDGER FOR             
024100*    APPEND - EXTEND MODE NEVER DISTURBS THE ROWS ALREADY THERE.          
024200     OPEN INPUT  EXPTRN-FILE.                                             
024300     OPEN EXTEND EXPENSE-FILE.                                            
024400     MOVE "1" TO STATUS-1.                                                
024500     READ EXPTRN-FILE                                                     
024600         AT END MOVE "1" TO STATUS-1.                                     
024700 1000-EXIT.                                                               
024800     EXIT.                                                                
024900*****************************************************************         
025000* 1100  LOAD-USER-TABLE  -  ONE PASS OF THE USERFIL LOAD LOOP.  *         
025100*****************************************************************         
025200 1100-LOAD-USER-TABLE.                                                    
025300     READ USER-FILE                                                       
025400         AT END MOVE "1" TO STATUS-1                                      
025500         NOT AT END                                                       
025600             ADD 1 TO LV-USER-COUNT                                       
025700             MOVE US-USER-ID TO LV-USER-TAB-ID (LV-USER-COUNT).           
025800 1100-EXIT.                                                               
025900     EXIT.                                                                
026000*****************************************************************         
026100* 1200  CHECK-ONE-EXPENSE-ID  -  ONE PASS OF THE ID-SEED SCAN.  *         
026200* KEEPS THE RUNNING HIGH-WATER MARK IN LV-NEXT-EXPENSE-ID.      *         
026300*****************************************************************         
026400 1200-CHECK-ONE-EXPENSE-ID.                                               
026500     READ EXPENSE-FILE                                                    
026600         AT END MOVE "1" TO STATUS-1                                      
026700         NOT AT END                                                       
026800             IF EX-ID > LV-NEXT-EXPENSE-ID                                
026900                 MOVE EX-ID TO LV-NEXT-EXPENSE-ID.                        
027000 1200-EXIT.                                                               
027100     EXIT.                                                                
027200*****************************************************************         
027300* 2000  PROCESS-REQUEST  -  MAIN TRANSACTION LOOP.  ONE PASS    *         
027400* VALIDATES AND POSTS (OR REJECTS) ONE EXPTRN-FILE RECORD.      *         
027500*****************************************************************         
027600 2000-PROCESS-REQUEST.                                                    
027700     PERFORM 2100-VALIDATE-REQUEST THRU 2100-EXIT.                        
027800     IF LV-VP-STATUS = LV-OK                                              
027900*        VALIDATION PASSED BOTH RULES - POST TO THE LEDGER.               
028000         PERFORM 3000-WRITE-EXPENSE-REC THRU 3000-EXIT                    
028100         MOVE "Expense posted" TO LOGMSG-TEXT                             
028200         PERFORM 9500-DO-USERLOG THRU 9500-EXIT                           
028300     ELSE                                                                 
028400*        REJECTED - NOTHING IS WRITTEN, ONLY THE REASON IS LOGGED.        
028500         MOVE "LVEXPENS" TO LOG-ERR-ROUTINE                               
028600         MOVE LV-VP-REJECT-CODE TO LOG-ERR-REJECT                         
028700         DISPLAY LOGMSG-ERR.                                              
028800     READ EXPTRN-FILE                                                     
028900         AT END MOVE "1" TO STATUS-1.                                     
029000 2000-EXIT.                                                               
029100     EXIT.                                                                
029200*****************************************************************         
029300* 2100  VALIDATE-REQUEST  -  VALIDATE-USER, THEN VALIDATE THE   *         
029400* EXPENSE AMOUNT (MUST BE PRESENT AND POSITIVE).  BOTH RULES    *         
029500* ARE OWNED BY LVVALID - THIS PROGRAM ONLY PICKS THE FUNCTION.  *         
029600*****************************************************************         
029700 2100-VALIDATE-REQUEST.                                                   
029800*    FIRST CHECK - IS THE USER-ID ON FILE AT ALL?                         
029900     MOVE "USER" TO LV-VP-FUNCTION.                                       
030000     MOVE XT-USER-ID TO LV-VP-USER-ID.                                    
030100*    DEFAULT TO NOT-FOUND BEFORE THE TABLE SEARCH - LVVALID               
030200*    TRUSTS THIS FLAG RATHER THAN RE-SEARCHING ITSELF.                    
030300     MOVE "N" TO LV-VP-USER-FOUND.                                        
030400     SET LV-USER-NX TO 1.                                                 
030500     SEARCH LV-USER-ENTRY                                                 
030600         AT END CONTINUE                                                  
030700         WHEN LV-USER-TAB-ID (LV-USER-NX) = XT-USER-ID                    
030800             MOVE "Y" TO LV-VP-USER-FOUND.                                
030900     CALL "LVVALID" USING LV-VALID-PARMS.                                 
031000     IF LV-VP-STATUS NOT = LV-OK                                          
031100*        UNKNOWN USER - NO POINT CHECKING THE AMOUNT TOO.                 
031200         GO TO 2100-EXIT.                                                 
031300*    SECOND CHECK - IS THE EXPENSE AMOUNT A VALID, POSITIVE               
031400*    NUMBER?  LVVALID OWNS THE EXACT RULE (SPEC RULE, EXAM).              
031500     MOVE "EXAM" TO LV-VP-FUNCTION.                                       
031600     MOVE XT-AMOUNT TO LV-VP-EXPENSE-AMT.                                 
031700     CALL "LVVALID" USING LV-VALID-PARMS.                                 
031800 2100-EXIT.                                                               
031900     EXIT.                                                                
032000*****************************************************************         
032100* 3000  WRITE-EXPENSE-REC  -  APPEND TO THE EXPENSE LEDGER.     *         
032200* EXPENSE-DATE DEFAULTS TO TODAY WHEN NOT SUPPLIED.             *         
032300*****************************************************************         
032400 3000-WRITE-EXPENSE-REC.                                                  
032500*    THE ID STAMPED HERE IS ONE HIGHER THAN THE LAST ONE                  
032600*    ACTUALLY WRITTEN - SEE 1200-CHECK-ONE-EXPENSE-ID.  IT IS             
032700*    NEVER REUSED EVEN IF A LATER REQUEST IS REJECTED.                    
032800     MOVE LV-NEXT-EXPENSE-ID TO EX-ID.                                    
032900     MOVE XT-USER-ID         TO EX-USER-ID.                               
033000     MOVE XT-CATEGORY        TO EX-CATEGORY.                              
033100     MOVE XT-EXPENSE-CATEGORY TO EX-EXPENSE-CATEGORY.                     
033200     MOVE XT-AMOUNT          TO EX-AMOUNT.                                
033300     IF XT-EXPENSE-DATE = ZERO                                            
033400         MOVE WS-CD-CCYYMMDD TO EX-EXPENSE-DATE                           
033500     ELSE                                                                 
033600         MOVE XT-EXPENSE-DATE TO EX-EXPENSE-DATE.                         
033700     MOVE XT-DESCRIPTION     TO EX-DESCRIPTION.                           
033800*    ONE LEDGER LINE PER ACCEPTED REQUEST - NO REWRITE, NO                
033900*    UPDATE-IN-PLACE.  A CORRECTION IS A NEW TRANSACTION.                 
034000     WRITE EXPENSE-ITEM.                                                  
034100     ADD 1 TO LV-NEXT-EXPENSE-ID.                                         
034200 3000-EXIT.                                                               
034300     EXIT.                                                                
034400*****************************************************************         
034500* 9500  AUDIT TRAIL - PLAIN DISPLAY, NO TUXEDO RUNTIME IN BATCH.*         
034600*****************************************************************         
034700 9500-DO-USERLOG.                                                         
034800     DISPLAY LOGMSG.                                                      
034900 9500-EXIT.                                                               
035000     EXIT.                                                                
