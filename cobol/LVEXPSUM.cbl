000100* (c) 1993, 2000  MIDLAND FARM BUREAU COOPERATIVE                         
000200*                                                                         
000300* MIDLAND FARM BUREAU COOPERATIVE - INFORMATION SYSTEMS DIVISION          
000400* UNPUBLISHED PROPRIETARY SOURCE CODE OF THE COOPERATIVE.                 
000500* NOT FOR DISTRIBUTION OUTSIDE THE COOPERATIVE.                           
000600*                                                                         
000700* #ident "@(#) lvstock/LVEXPSUM.cbl   $Revision: 1.6 $"                   
000800*                                                                         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. LVEXPSUM.                                                    
001100 AUTHOR. TDK.                                                             
001200 INSTALLATION.  MIDLAND FARM BUREAU COOPERATIVE - DES MOINES DP.          
001300 DATE-WRITTEN.  09/09/93.                                                 
001400 DATE-COMPILED.                                                           
001500 SECURITY.      COOPERATIVE INTERNAL USE ONLY.                            
001600*****************************************************************         
001700* LVEXPSUM  -  EXPENSE SUMMARY REPORT.  ONE PARAMETER CARD IN, *          
001800* CONTROL-BROKEN BY EXPENSE-CATEGORY.  EXPFIL IS NOT SORTED BY *          
001900* CATEGORY SO THE BREAK IS TAKEN ON A FIXED 13-SLOT ACCUMULATOR*          
002000* TABLE RATHER THAN ON SEQUENCE - SEE THE 2300 PARAGRAPH.       *         
002100*                                                                *        
002200* CHANGE LOG                                                    *         
002300*  09/09/93  TDK  0000  ORIGINAL PROGRAM.                       *         
002400*  04/11/95  RH   0261  SLOT TABLE RAISED FROM 10 TO 13 WHEN    *         
002500*                       TRAINING/MARKETING/OTHER WERE ADDED TO  *         
002600*                       THE EXPENSE CATEGORY LIST.              *         
002700*  12/03/98  MPL  Y2K01 YEAR-2000 REVIEW: START/END DATE CARDS  *         
002800*                       ARE 9(8) CCYYMMDD.  SIGNED OFF.         *         
002900*  01/11/99  MPL  Y2K07 CENTURY-ROLL TEST RUN - NO CHANGES.     *         
003000*  05/02/00  RH   0399  DEFAULT START DATE CENTURY CONFIRMED AS *         
003100*                       2000, SAME FIX AS LVPROFIT TEST 0398.   *         
003200*  11/19/02  RH   0503  STATE REGISTRY CROSS-CHECK REVIEW - NO   *        
003300*                       PROGRAM CHANGES.                        *         
003400*****************************************************************         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.  USL-486.                                               
003800 OBJECT-COMPUTER.  USL-486.                                               
003900*    UPSI-0 SEPARATES A TEST-DATA RUN FROM A PRODUCTION RUN -             
004000*    NOT CURRENTLY TESTED, RESERVED FOR FUTURE USE.                       
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     UPSI-0 ON  STATUS IS LV-TEST-RUN                                     
004400            OFF STATUS IS LV-PROD-RUN.                                    
004500*                                                                         
004600*****************************************************************         
004700* FILE-CONTROL - FOUR SEQUENTIAL FILES, NONE KEYED.  ONE COMMON *         
004800* FILE-STATUS FIELD IS SHARED ACROSS ALL FOUR.                  *         
004900*****************************************************************         
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200*    USER MASTER - LOADED WHOLE FOR THE USER-ID CHECK.                    
005300     SELECT USER-FILE ASSIGN TO "USERFIL"                                 
005400         ORGANIZATION IS SEQUENTIAL                                       
005500         STATUS FILE-STATUS.                                              
005600*    ONE EXPENSE-SUMMARY REQUEST PER RECORD.                              
005700     SELECT ESPRM-FILE ASSIGN TO "ESPRM"                                  
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         STATUS FILE-STATUS.                                              
006000*    THE EXPENSE LEDGER LVEXPENS WRITES - READ, NEVER REWRITTEN.          
006100     SELECT EXPENSE-FILE ASSIGN TO "EXPFIL"                               
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         STATUS FILE-STATUS.                                              
006400*    UP TO 13 SUMMARY LINES PER REQUEST - LINE SEQUENTIAL.                
006500     SELECT EXPSUM-RPT ASSIGN TO "EXPSRPT"                                
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         STATUS FILE-STATUS.                                              
006800*****************************************************************         
006900* DATA DIVISION - FILE SECTION FIRST, THEN WORKING-STORAGE.     *         
007000*****************************************************************         
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300*****************************************************************         
007400* USER-FILE  -  ONE RECORD PER REGISTERED HERD OWNER.           *         
007500*****************************************************************         
007600 FD  USER-FILE.                                                           
007700 01  USER-ITEM.                                                           
007800     03  US-USER-ID               PIC 9(09).                              
007900*    9-BYTE USER-ID PLUS A 1-BYTE FILLER PAD.                             
008000     03  FILLER                   PIC X(01).                              
008100*****************************************************************         
008200* ESPRM-FILE  -  ONE EXPENSE-SUMMARY REQUEST PER RECORD.  START/ *        
008300* END DATE ARE OPTIONAL - ZERO MEANS "NOT SUPPLIED", DEFAULTED   *        
008400* BY 2200-NORMALIZE-DATES BELOW.                                 *        
008500*****************************************************************         
008600 FD  ESPRM-FILE.                                                          
008700 01  ESPRM-ITEM.                                                          
008800     03  QP-USER-ID               PIC 9(09).                              
008900*    LIVESTOCK CATEGORY CODE - NOT VALIDATED BY THIS PROGRAM.             
009000     03  QP-CATEGORY              PIC X(06).                              
009100*    ZERO IF THE CARD DID NOT SUPPLY A START DATE.                        
009200     03  QP-START-DATE            PIC 9(08).                              
009300*    ZERO IF THE CARD DID NOT SUPPLY AN END DATE.                         
009400     03  QP-END-DATE              PIC 9(08).                              
009500*****************************************************************         
009600* EXPENSE-FILE  -  THE EXPENSE LEDGER, SAME LAYOUT LVEXPENS      *        
009700* WRITES - SEE LVEXPENS FOR FIELD-BY-FIELD COMMENTARY.           *        
009800*****************************************************************         
009900 FD  EXPENSE-FILE.                                                        
010000 01  EXPENSE-ITEM.                                                        
010100     03  EX-ID                    PIC 9(09).                              
010200     03  EX-USER-ID               PIC 9(09).                              
010300     03  EX-CATEGORY              PIC X(06).                              
010400*    MATCHED AGAINST LV-CAT-NAME-TABLE BELOW, SLOT BY SLOT.               
010500     03  EX-EXPENSE-CATEGORY      PIC X(11).                              
010600*    ROLLED INTO THE MATCHING SLOT'S LV-CAT-TOTAL-AMT.                    
010700     03  EX-AMOUNT                PIC S9(09)V99.                          
010800     03  EX-EXPENSE-DATE          PIC 9(08).                              
010900*    FREE-TEXT, NOT USED BY THIS REPORT.                                  
011000     03  EX-DESCRIPTION           PIC X(255).                             
011100     03  FILLER                   PIC X(02).                              
011200*****************************************************************         
011300* EXPSUM-RPT  -  UP TO 13 80-BYTE PRINT LINES PER REQUEST.       *        
011400* DETAIL LAYOUT IS IN THE LVESMREC COPYBOOK, COPIED BELOW.       *        
011500*****************************************************************         
011600 FD  EXPSUM-RPT.                                                          
011700 01  EXPSUM-RPT-LINE              PIC X(80).                              
011800*****************************************************************         
011900* WORKING-STORAGE SECTION - SWITCHES AND MESSAGE AREAS FIRST,   *         
012000* THEN THE DATE WORK AREA, THE USER TABLE, THE LVVALID PARM     *         
012100* BLOCK, THEN THE TWO PARALLEL 13-SLOT CATEGORY TABLES.         *         
012200*****************************************************************         
012300 WORKING-STORAGE SECTION.                                                 
012400*    LV-OK IS THE STANDARD RETURN-CODE SWITCH SET BY LVVALID.             
012500 77  LV-OK                        PIC S9(9) COMP-5 VALUE 0.               
012600*    ENTRY COUNT FOR LV-USER-TABLE-AREA BELOW.                            
012700 77  LV-USER-COUNT                PIC S9(9) COMP-5 VALUE 0.               
012800*    SUBSCRIPT INTO BOTH 13-SLOT CATEGORY TABLES BELOW.                   
012900 77  LV-CAT-SUB                   PIC S9(5) COMP-5 VALUE 0.               
013000*                                                                         
013100*    LOGMSG/LOGMSG-ERR ARE DISPLAYED TO THE JOB LOG, NOT WRITTEN          
013200*    TO ANY FILE - THIS RUN KEEPS NO AUDIT TRAIL OF ITS OWN.              
013300 01  LOGMSG.                                                              
013400     05  FILLER      PIC X(09) VALUE "LVEXPSUM=>".                        
013500     05  LOGMSG-TEXT PIC X(50).                                           
013600 01  LOGMSG-ERR.                                                          
013700     05  FILLER          PIC X(14) VALUE "LVEXPSUM ERR =>".               
013800     05  LOG-ERR-ROUTINE PIC X(10).                                       
013900     05  FILLER          PIC X(15) VALUE " REJECT CODE = ".               
014000     05  LOG-ERR-REJECT  PIC X(30).                                       
014100*                                                                         
014200*    STATUS-1 IS THE ESPRM-FILE END FLAG, STATUS-2 IS EXPFIL'S.           
014300 01  FILE-STATUS.                                                         
014400     05  STATUS-1    PIC X.                                               
014500     05  STATUS-2    PIC X.                                               
014600*****************************************************************         
014700* STANDARD SHOP DATE WORK AREA.                                  *        
014800*****************************************************************         
014900 01  WS-CURRENT-DATE.                                                     
015000     05  WS-CD-CCYYMMDD          PIC 9(08).                               
015100*    BROKEN OUT BY CENTURY/YEAR/MONTH/DAY - NOT USED TODAY,               
015200*    KEPT FOR PARITY WITH THE OTHER LVSTOCK PROGRAMS.                     
015300 01  WS-CD-YMD-VIEW REDEFINES WS-CURRENT-DATE.                            
015400     05  WS-CD-CC                PIC 9(02).                               
015500     05  WS-CD-YY                PIC 9(02).                               
015600     05  WS-CD-MM                PIC 9(02).                               
015700     05  WS-CD-DD                PIC 9(02).                               
015800*    CENTURY+YEAR AND MONTH+DAY AS TWO FOUR-DIGIT HALVES.                 
015900 01  WS-CD-CCYY-VIEW REDEFINES WS-CURRENT-DATE.                           
016000     05  WS-CD-CCYY              PIC 9(04).                               
016100     05  WS-CD-MMDD              PIC 9(04).                               
016200*    IN-MEMORY COPY OF USERFIL, LOADED ONCE AT 1100-LOAD-USER-            
016300*    TABLE SO EACH REQUEST'S USER-ID CAN BE VALIDATED BY SEARCH           
016400*    RATHER THAN A RE-READ OF THE MASTER.                                 
016500 01  LV-USER-TABLE-AREA.                                                  
016600     05  FILLER                  PIC X(01).                               
016700*    UP TO 5000 USERS - THE SAME CEILING AS THE REST OF LVSTOCK.          
016800     05  LV-USER-ENTRY OCCURS 1 TO 5000 TIMES                             
016900                 DEPENDING ON LV-USER-COUNT                               
017000                 INDEXED BY LV-USER-NX.                                   
017100         10  LV-USER-TAB-ID       PIC 9(09).                              
017200*****************************************************************         
017300* PARM BLOCK FOR LVVALID.  LAYOUT MUST MATCH LVVALID'S LINKAGE. *         
017400*****************************************************************         
017500 01  LV-VALID-PARMS.                                                      
017600     03  LV-VP-FUNCTION          PIC X(04).                               
017700     03  LV-VP-USER-ID           PIC 9(09).                               
017800     03  LV-VP-USER-FOUND        PIC X(01).                               
017900     03  LV-VP-COUNT-FOUND       PIC X(01).                               
018000     03  LV-VP-EXPENSE-AMT       PIC S9(09)V99.                           
018100*    UNUSED BY THE "USER" FUNCTION CODE - CARRIED FOR PARM-BLOCK          
018200*    LAYOUT COMPATIBILITY WITH LVCNTUPD'S OTHER FUNCTION CODES.           
018300     03  LV-VP-PAGE              PIC S9(05).                              
018400     03  LV-VP-SIZE              PIC S9(05).                              
018500     03  LV-VP-STATUS            PIC S9(9) COMP-5.                        
018600     03  LV-VP-REJECT-CODE       PIC X(30).                               
018700*    THREE 10-BYTE WORDS - LVVALID BUILDS THE REJECT TEXT HERE            
018800*    SO LOG-ERR-REJECT CAN DISPLAY A READABLE REASON.                     
018900     03  LV-VP-REJECT-WORDS REDEFINES LV-VP-REJECT-CODE.                  
019000         05  LV-VP-REJECT-WORD  PIC X(10) OCCURS 3 TIMES.                 
019100*                                                                         
019200*    NORMALIZED DATE WINDOW FOR THE CURRENT REQUEST - SEE                 
019300*    2200-NORMALIZE-DATES BELOW.                                          
019400 01  LV-START-DATE                PIC 9(08).                              
019500 01  LV-END-DATE                  PIC 9(08).                              
019600*****************************************************************         
019700* FIXED 13-SLOT EXPENSE-CATEGORY NAME TABLE - CONSTANT FOR THE  *         
019800* LIFE OF THE RUN.  SLOT ORDER MATCHES THE HOUSE EXPENSE-       *         
019900* CATEGORY LIST - SEE CHANGE LOG 04/11/95.                       *        
020000*****************************************************************         
020100 01  LV-CAT-NAME-TABLE.                                                   
020200     05  LV-CAT-NAME OCCURS 13 TIMES PIC X(11).                           
020300     05  FILLER                  PIC X(01).                               
020400 01  LV-CAT-NAME-VALUES REDEFINES LV-CAT-NAME-TABLE.                      
020500     05  FILLER      PIC X(11) VALUE "PURCHASE".                          
020600     05  FILLER      PIC X(11) VALUE "FEED".                              
020700     05  FILLER      PIC X(11) VALUE "VACCINATION".                       
020800     05  FILLER      PIC X(11) VALUE "MEDICATION".                        
020900     05  FILLER      PIC X(11) VALUE "LABOUR".                            
021000     05  FILLER      PIC X(11) VALUE "BUILDING".                          
021100     05  FILLER      PIC X(11) VALUE "TRANSPORT".                         
021200     05  FILLER      PIC X(11) VALUE "MAINTENANCE".                       
021300     05  FILLER      PIC X(11) VALUE "FENCING".                           
021400     05  FILLER      PIC X(11) VALUE "EQUIPMENT".                         
021500     05  FILLER      PIC X(11) VALUE "TRAINING".                          
021600     05  FILLER      PIC X(11) VALUE "MARKETING".                         
021700     05  FILLER      PIC X(11) VALUE "OTHER".                             
021800     05  FILLER      PIC X(01) VALUE SPACE.                               
021900*****************************************************************         
022000* 13-SLOT ACCUMULATOR TABLE, PARALLEL TO LV-CAT-NAME-TABLE ABOVE*         
022100* BY ORDINAL POSITION.  ZEROED PER PARAMETER CARD AT 2050.      *         
022200*****************************************************************         
022300 01  LV-CAT-TOTALS-TABLE.                                                 
022400     05  LV-CAT-ENTRY OCCURS 13 TIMES.                                    
022500         10  LV-CAT-TOTAL-AMT     PIC S9(09)V99.                          
022600         10  LV-CAT-COUNT         PIC S9(05) COMP-5.                      
022700     05  FILLER                  PIC X(01).                               
022800*                                                                         
022900*****************************************************************         
023000* LVESMREC SUPPLIES LV-EXPSUM-LINE AND ITS ES- SUB-FIELDS - THE  *        
023100* DETAIL LAYOUT MOVED INTO EXPSUM-RPT-LINE BEFORE THE WRITE.     *        
023200*****************************************************************         
023300 COPY LVESMREC.                                                           
023400*                                                                         
023500*****************************************************************         
023600* MAINTENANCE NOTES -                                            *        
023700* 1. THE 13 EXPENSE-CATEGORY SLOTS ARE A FIXED, ORDERED LIST     *        
023800*    (LV-CAT-NAME-TABLE, BUILT VIA REDEFINES OVER VALUE          *        
023900*    CLAUSES) NOT A SEARCHABLE INDEX-SEQUENTIAL FILE.  ADDING A  *        
024000*    NEW EXPENSE CATEGORY MEANS RAISING THE 13 TO 14 IN BOTH     *        
024100*    LV-CAT-NAME-TABLE AND LV-CAT-TOTALS-TABLE, AND ADDING A NEW *        
024200*    VALUE CLAUSE - SEE CHANGE LOG 04/11/95 FOR THE LAST TIME    *        
024300*    THIS WAS DONE.                                              *        
024400* 2. EXPFIL IS READ IN WHATEVER ORDER LVEXPENS WROTE IT - THERE  *        
024500*    IS NO SORT STEP BEFORE THIS PROGRAM RUNS.  THE CONTROL      *        
024600*    BREAK BY CATEGORY IS SIMULATED WITH THE SLOT TABLE INSTEAD  *        
024700*    OF THE USUAL SEQUENCE-CHANGE TEST.                          *        
024800* 3. A SLOT WITH ZERO MATCHING RECORDS PRODUCES NO SUMMARY LINE  *        
024900*    AT ALL, NOT A ZERO-AMOUNT LINE - SEE 2400 BELOW.            *        
025000*****************************************************************         
025100 PROCEDURE DIVISION.                                                      
025200*                                                                         
025300*****************************************************************         
025400* START-LVEXPSUM  -  MAINLINE.  ONE PASS PER REQUEST CARD IN    *         
025500* ESPRM-FILE UNTIL END OF FILE.                                 *         
025600*****************************************************************         
025700 START-LVEXPSUM.                                                          
025800*    TODAY'S DATE - USED AS THE DEFAULT END-DATE BELOW.                   
025900     ACCEPT WS-CD-CCYYMMDD FROM DATE YYYYMMDD.                            
026000*    ONE-TIME SETUP - RUNS EXACTLY ONCE PER JOB.                          
026100*    STANDARD PERFORM ... THRU EXIT PATTERN, THIS SHOP'S NORM.            
026200     PERFORM 1000-INIT THRU 1000-EXIT.                                    
026300*    ONE ITERATION PER REQUEST CARD ALREADY IN THE BUFFER.                
026400     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT                          
026500         UNTIL STATUS-1 = "1".                                            
026600*    NORMAL END-OF-JOB MESSAGE, PLAIN DISPLAY TO THE JOB LOG.             
026700     MOVE "Run completed" TO LOGMSG-TEXT.                                 
026800     DISPLAY LOGMSG.                                                      
026900*    USER-FILE WAS ALREADY CLOSED BACK IN 1000-INIT.                      
027000     CLOSE ESPRM-FILE EXPSUM-RPT.                                         
027100     STOP RUN.                                                            
027200*****************************************************************         
027300* 1000  INIT  -  LOAD USERFIL, OPEN THE PARAMETER CARD AND THE  *         
027400* SUMMARY OUTPUT.  THE CATEGORY NAME TABLE IS ALREADY POPULATED *         
027500* VIA THE REDEFINES ABOVE AND NEVER CHANGES.                    *         
027600*****************************************************************         
027700 1000-INIT.                                                               
027800     OPEN INPUT  USER-FILE.                                               
027900     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT                          
028000         UNTIL STATUS-1 = "1".                                            
028100     CLOSE USER-FILE.                                                     
028200*    PRIME THE READ - THE PROCESS LOOP TESTS STATUS-1 AT THE TOP.         
028300     OPEN INPUT  ESPRM-FILE.                                              
028400     OPEN OUTPUT EXPSUM-RPT.                                              
028500     MOVE "1" TO STATUS-1.                                                
028600     READ ESPRM-FILE                                                      
028700         AT END MOVE "1" TO STATUS-1.                                     
028800 1000-EXIT.                                                               
028900     EXIT.                                                                
029000*****************************************************************         
029100* 1100  LOAD-USER-TABLE  -  ONE PASS PER RECORD IN USERFIL.     *         
029200*****************************************************************         
029300 1100-LOAD-USER-TABLE.                                                    
029400     READ USER-FILE                                                       
029500         AT END MOVE "1" TO STATUS-1                                      
029600         NOT AT END                                                       
029700             ADD 1 TO LV-USER-COUNT                                       
029800*    APPEND THIS USER-ID TO THE NEXT FREE TABLE SLOT.                     
029900             MOVE US-USER-ID TO LV-USER-TAB-ID (LV-USER-COUNT).           
030000 1100-EXIT.                                                               
030100     EXIT.                                                                
030200*****************************************************************         
030300* 2000  PROCESS-REQUEST  -  ONE PARAMETER CARD, UP TO 13 LINES. *         
030400*****************************************************************         
030500 2000-PROCESS-REQUEST.                                                    
030600*    RESET ALL 13 SLOTS BEFORE THIS REQUEST ACCUMULATES INTO THEM.        
030700     PERFORM 2050-ZERO-CAT-TOTALS THRU 2050-EXIT                          
030800         VARYING LV-CAT-SUB FROM 1 BY 1                                   
030900         UNTIL LV-CAT-SUB > 13.                                           
031000     PERFORM 2100-VALIDATE-USER THRU 2100-EXIT.                           
031100*    AN UNKNOWN USER-ID GOES STRAIGHT TO 2190-REJECT-REQUEST              
031200*    WITHOUT TOUCHING THE EXPENSE LEDGER.                                 
031300     IF LV-VP-STATUS NOT = LV-OK                                          
031400*****************************************************************         
031500* 2190  REJECT-REQUEST  -  BAD USER-ID.  NO SUMMARY LINES ARE   *         
031600*****************************************************************         
031700* 2290  NEXT-CARD  -  ADVANCE THE PARAMETER FILE, COMMON EXIT   *         
031800* FOR BOTH THE ACCEPTED AND THE REJECTED PATH.                  *         
031900*****************************************************************         
032000* WRITTEN FOR A REJECTED CARD.  FALLS INTO 2290-NEXT-CARD.      *         
032100*****************************************************************         
032200         GO TO 2190-REJECT-REQUEST.                                       
032300     PERFORM 2200-NORMALIZE-DATES THRU 2200-EXIT.                         
032400*    ALL 13 SLOTS NOW HOLD THIS REQUEST'S CATEGORY TOTALS.                
032500     PERFORM 2300-ACCUM-BY-CATEGORY THRU 2300-EXIT.                       
032600*    ONE OUTPUT PASS OVER THE SAME 13 SLOTS, IN TABLE ORDER.              
032700     PERFORM 2400-WRITE-SUMMARY-LINES THRU 2400-EXIT                      
032800         VARYING LV-CAT-SUB FROM 1 BY 1                                   
032900         UNTIL LV-CAT-SUB > 13.                                           
033000     MOVE "Summary lines written" TO LOGMSG-TEXT.                         
033100     DISPLAY LOGMSG.                                                      
033200*    SKIP THE FALL-THROUGH INTO 2190-REJECT-REQUEST BELOW.                
033300     GO TO 2290-NEXT-CARD.                                                
033400 2190-REJECT-REQUEST.                                                     
033500*    LOG-ERR-REJECT CARRIES LVVALID'S REJECT-CODE TEXT VERBATIM.          
033600     MOVE "LVEXPSUM" TO LOG-ERR-ROUTINE.                                  
033700     MOVE LV-VP-REJECT-CODE TO LOG-ERR-REJECT.                            
033800     DISPLAY LOGMSG-ERR.                                                  
033900 2290-NEXT-CARD.                                                          
034000     READ ESPRM-FILE                                                      
034100         AT END MOVE "1" TO STATUS-1.                                     
034200 2000-EXIT.                                                               
034300     EXIT.                                                                
034400*****************************************************************         
034500* 2050  ZERO-CAT-TOTALS  -  CLEAR ONE SLOT, CALLED 13 TIMES     *         
034600* VIA THE PERFORM ... VARYING ABOVE.                            *         
034700*****************************************************************         
034800 2050-ZERO-CAT-TOTALS.                                                    
034900     MOVE ZERO TO LV-CAT-TOTAL-AMT (LV-CAT-SUB).                          
035000     MOVE ZERO TO LV-CAT-COUNT (LV-CAT-SUB).                              
035100 2050-EXIT.                                                               
035200     EXIT.                                                                
035300*****************************************************************         
035400* 2100  VALIDATE-USER  -  CHECK QP-USER-ID AGAINST THE IN-      *         
035500* MEMORY USER TABLE, THEN CONFIRM VIA LVVALID.                  *         
035600*****************************************************************         
035700 2100-VALIDATE-USER.                                                      
035800*    "USER" TELLS LVVALID WHICH VALIDATION BRANCH TO RUN.                 
035900     MOVE "USER" TO LV-VP-FUNCTION.                                       
036000     MOVE QP-USER-ID TO LV-VP-USER-ID.                                    
036100     MOVE "N" TO LV-VP-USER-FOUND.                                        
036200*    LINEAR SEARCH - USERFIL IS NOT KEPT IN USER-ID ORDER.                
036300     SET LV-USER-NX TO 1.                                                 
036400     SEARCH LV-USER-ENTRY                                                 
036500         AT END CONTINUE                                                  
036600*    MATCH FOUND - LEAVE THE SEARCH, LV-VP-USER-FOUND IS SET.             
036700         WHEN LV-USER-TAB-ID (LV-USER-NX) = QP-USER-ID                    
036800             MOVE "Y" TO LV-VP-USER-FOUND.                                
036900*    LVVALID SETS LV-VP-STATUS AND LV-VP-REJECT-CODE ON FAILURE.          
037000     CALL "LVVALID" USING LV-VALID-PARMS.                                 
037100 2100-EXIT.                                                               
037200     EXIT.                                                                
037300*****************************************************************         
037400* 2200  NORMALIZE-DATES  -  SPEC RULE SEC F, SAME AS LVPROFIT.  *         
037500*****************************************************************         
037600 2200-NORMALIZE-DATES.                                                    
037700*    START DEFAULTS TO 2000-01-01, SAME RULE AS LVPROFIT.                 
037800     IF QP-START-DATE = ZERO                                              
037900         MOVE 20000101 TO LV-START-DATE                                   
038000     ELSE                                                                 
038100         MOVE QP-START-DATE TO LV-START-DATE.                             
038200*    END DEFAULTS TO TODAY - AN OPEN-ENDED REQUEST MEANS                  
038300*    "EVERYTHING UP TO NOW".                                              
038400     IF QP-END-DATE = ZERO                                                
038500         MOVE WS-CD-CCYYMMDD TO LV-END-DATE                               
038600     ELSE                                                                 
038700         MOVE QP-END-DATE TO LV-END-DATE.                                 
038800 2200-EXIT.                                                               
038900     EXIT.                                                                
039000*****************************************************************         
039100* 2300  ACCUM-BY-CATEGORY  -  SCAN THE LEDGER ONCE, MATCH EACH  *         
039200* QUALIFYING RECORD TO ITS SLOT IN THE 13-ENTRY TABLE.  EXPFIL  *         
039300* NEED NOT BE SORTED SINCE THE BREAK IS BY TABLE LOOKUP RATHER  *         
039400* THAN BY SEQUENCE.                                              *        
039500*****************************************************************         
039600 2300-ACCUM-BY-CATEGORY.                                                  
039700*    OPEN/READ/CLOSE EXPFIL FRESH FOR THIS ONE REQUEST.                   
039800     OPEN INPUT EXPENSE-FILE.                                             
039900     MOVE "1" TO STATUS-2.                                                
040000     READ EXPENSE-FILE                                                    
040100         AT END MOVE "1" TO STATUS-2.                                     
040200     PERFORM 2310-ACCUM-ONE-EXPENSE THRU 2310-EXIT                        
040300         UNTIL STATUS-2 = "1".                                            
040400     CLOSE EXPENSE-FILE.                                                  
040500 2300-EXIT.                                                               
040600     EXIT.                                                                
040700*    USER, CATEGORY, AND THE DATE WINDOW - SAME PATTERN AS                
040800*    LVPROFIT'S 2610 PARAGRAPH, DIFFERENT ACCUMULATOR SHAPE.              
040900 2310-ACCUM-ONE-EXPENSE.                                                  
041000     IF EX-USER-ID = QP-USER-ID                                           
041100         AND EX-CATEGORY = QP-CATEGORY                                    
041200         AND EX-EXPENSE-DATE >= LV-START-DATE                             
041300         AND EX-EXPENSE-DATE <= LV-END-DATE                               
041400             PERFORM 2320-FIND-CAT-SLOT THRU 2320-EXIT.                   
041500     READ EXPENSE-FILE                                                    
041600         AT END MOVE "1" TO STATUS-2.                                     
041700 2310-EXIT.                                                               
041800     EXIT.                                                                
041900*****************************************************************         
042000* 2320  FIND-CAT-SLOT  -  LINEAR SCAN OF THE 13-SLOT NAME TABLE *         
042100* FOR A MATCH ON EX-EXPENSE-CATEGORY.  NO SLOT MATCHES A CODE   *         
042200* NOT IN THE HOUSE LIST, SO THAT RECORD IS SILENTLY DROPPED.    *         
042300*****************************************************************         
042400 2320-FIND-CAT-SLOT.                                                      
042500     MOVE 1 TO LV-CAT-SUB.                                                
042600 2321-CHECK-ONE-SLOT.                                                     
042700*    RAN OFF THE END OF THE TABLE - NO MATCHING CATEGORY NAME.            
042800     IF LV-CAT-SUB > 13                                                   
042900         GO TO 2320-EXIT.                                                 
043000*    SLOT FOUND - BUMP BOTH THE RUNNING TOTAL AND THE COUNT.              
043100     IF LV-CAT-NAME (LV-CAT-SUB) = EX-EXPENSE-CATEGORY                    
043200         ADD EX-AMOUNT TO LV-CAT-TOTAL-AMT (LV-CAT-SUB)                   
043300         ADD 1 TO LV-CAT-COUNT (LV-CAT-SUB)                               
043400         GO TO 2320-EXIT.                                                 
043500*    NO MATCH ON THIS SLOT YET - TRY THE NEXT ONE.                        
043600     ADD 1 TO LV-CAT-SUB.                                                 
043700     GO TO 2321-CHECK-ONE-SLOT.                                           
043800 2320-EXIT.                                                               
043900     EXIT.                                                                
044000*****************************************************************         
044100* 2400  WRITE-SUMMARY-LINES  -  ONE LINE PER SLOT WITH AT LEAST *         
044200* ONE MATCHING RECORD; SLOTS LEFT AT ZERO PRODUCE NO LINE.      *         
044300*****************************************************************         
044400*    A ZERO COUNT MEANS NO LEDGER RECORD EVER MATCHED THIS SLOT           
044500*    FOR THIS REQUEST - SKIP THE WRITE ENTIRELY RATHER THAN               
044600*    PRINT A LINE OF ZEROES.                                              
044700 2400-WRITE-SUMMARY-LINES.                                                
044800     IF LV-CAT-COUNT (LV-CAT-SUB) > 0                                     
044900         MOVE LV-CAT-NAME (LV-CAT-SUB)      TO ES-EXPENSE-CATEGORY        
045000         MOVE LV-CAT-TOTAL-AMT (LV-CAT-SUB) TO ES-TOTAL-AMOUNT            
045100         MOVE LV-CAT-COUNT (LV-CAT-SUB)     TO ES-EXPENSE-COUNT           
045200*    LINE SEQUENTIAL OUTPUT - LV-EXPSUM-LINE IS EXACTLY 80 BYTES.         
045300         WRITE EXPSUM-RPT-LINE FROM LV-EXPSUM-LINE.                       
045400*    ALL QUALIFYING SLOTS FOR THIS REQUEST HAVE BEEN PRINTED.             
045500 2400-EXIT.                                                               
045600     EXIT.                                                                
045700                                                                          
045800                                                                          
045900                                                                          
046000                                                                          
046100                                                                          
